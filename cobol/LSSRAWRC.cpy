      ******************************************************************00010000
      * RAW SECURITY REPORT RECORD  -- RAWRPTS (LINE SEQUENTIAL)      * 00020000
      * ONE INBOUND REPORT (TWITTER/FACEBOOK/NEWS/GOVT/COMMUNITY) PER * 00030000
      * RECORD, AS CAPTURED BY THE FEED COLLECTOR BEFORE SCORING.  THE* 00040000
      * COLLECTOR INTERFACE FILLS THE LINE TO EXACTLY 265 BYTES END TO* 00050000
      * END -- NO SPARE BYTES LEFT IN THIS ONE, UNLIKE THE STORES.    * 00060000
      ******************************************************************00070000
       01  RAWRPT-RECORD.                                               00080000
           05  RAWRPT-REPORT-ID        PIC 9(06).                       00090000
           05  RAWRPT-SOURCE-RAW       PIC X(20).                       00100000
           05  RAWRPT-TIMESTAMP        PIC X(19).                       00110000
           05  RAWRPT-TIMESTAMP-R      REDEFINES RAWRPT-TIMESTAMP.      00120000
               10 RAWRPT-TS-DATE       PIC X(10).                       00130000
               10 RAWRPT-TS-SPACE      PIC X(01).                       00140000
               10 RAWRPT-TS-TIME       PIC X(08).                       00150000
           05  RAWRPT-LOCATION         PIC X(20).                       00160000
           05  RAWRPT-CONTENT          PIC X(200).                      00170000

      ******************************************************************00010000
      * SECURITY ALERT RECORD  -- ALERTS (SEQUENTIAL, FIXED)          * 00020000
      * ONE ROW PER AREA PER CYCLE WHOSE MEAN CORRECTED SENTIMENT     * 00030000
      * BREACHED A SEVERITY THRESHOLD.  NEW ALERTS ARE UNRESOLVED.    * 00040000
      ******************************************************************00050000
       01  ALERT-RECORD.                                                00060000
           05  ALERT-AREA              PIC X(20).                       00070000
           05  ALERT-MESSAGE           PIC X(120).                      00080000
           05  ALERT-SEVERITY          PIC X(06).                       00090000
               88  ALERT-SEV-HIGH             VALUE 'high  '.           00100000
               88  ALERT-SEV-MEDIUM           VALUE 'medium'.           00110000
           05  ALERT-CONFIDENCE        PIC 9V999.                       00120000
           05  ALERT-TYPE              PIC X(15).                       00130000
           05  ALERT-TIMESTAMP         PIC X(19).                       00140000
           05  ALERT-RESOLVED          PIC X(01).                       00150000
               88  ALERT-IS-RESOLVED          VALUE 'Y'.                00160000
               88  ALERT-IS-UNRESOLVED        VALUE 'N'.                00170000
           05  FILLER                  PIC X(15).                       00180000

       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID. LSSLEX.                                              00020000
      *                                                                 00030000
      ***************************************************************** 00040000
      *              LAGOS SECURITY SENTIMENT (LSS) BATCH             * 00050000
      *                    STATE SOCIAL RESEARCH UNIT                 * 00060000
      *                                                               * 00070000
      * PROGRAM :   LSSLEX                                           *  00080000
      *                                                               * 00090000
      * FUNCTION:   PROGRAM LSSLEX IS A CALLED SUBROUTINE THAT WILL   * 00100000
      *             ACCEPT THE FREE-TEXT CONTENT OF A SECURITY REPORT  *00110000
      *             FROM THE CALLING PROGRAM AND WILL SCAN IT AGAINST  *00120000
      *             THE STANDARD POLARITY LEXICON, RETURNING A RAW     *00130000
      *             SENTIMENT SCORE IN THE RANGE -1.000 TO +1.000      *00140000
      *             BEFORE ANY SOURCE-BIAS CORRECTION IS APPLIED.      *00150000
      *                                                               * 00160000
      * FILES   :   NONE                                              * 00170000
      *                                                               * 00180000
      * TRANSACTIONS GENERATED:                                       * 00190000
      *             NONE                                              * 00200000
      *                                                               * 00210000
      * PFKEYS  :   NONE                                              * 00220000
      *                                                               * 00230000
      ***************************************************************** 00240000
      *             PROGRAM CHANGE LOG                                * 00250000
      *             -------------------                               * 00260000
      *                                                               * 00270000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00280000
      *  --------   --------------------  --------------------------  * 00290000
      *                                                               * 00300000
      *  03/11/87   T OYELARAN            ORIGINAL INSTALL.  SPLIT    * 00310000
      *                                   OFF THE WORD-SCORING LOGIC  * 00320000
      *                                   FROM THE ANALYZER MAINLINE  * 00330000
      *                                   SO THE LEXICON COULD BE     * 00340000
      *                                   MAINTAINED WITHOUT TOUCHING * 00350000
      *                                   THE CALLING PROGRAM.        * 00360000
      *                                                               * 00370000
      *  09/22/89   T OYELARAN            ADDED "WAHALA" AND "URGENT" * 00380000
      *                                   TO THE LEXICON PER SSRU     * 00390000
      *                                   REQUEST #114 - PIDGIN       * 00400000
      *                                   REPORTS WERE SCORING 0.000  * 00410000
      *                                   FAR TOO OFTEN.              * 00420000
      *                                                               * 00430000
      *  06/05/91   B ADEYEMI             ADDED THE TWO-WORD PHRASE    *00440000
      *                                   "WORKING WELL" AS A SINGLE  * 00450000
      *                                   LEXICON ENTRY - SCANNED THE * 00460000
      *                                   SAME AS ANY OTHER ENTRY.     *00470000
      *                                                               * 00480000
      *  02/14/94   B ADEYEMI             CLAMP FINAL SCORE TO PLUS   * 00490000
      *                                   OR MINUS 1.000 AFTER A      * 00500000
      *                                   REPORT WITH MANY MATCHED    * 00510000
      *                                   WORDS PRODUCED AN OUT OF    * 00520000
      *                                   RANGE AVERAGE.              * 00530000
      *                                                               * 00540000
      *  11/30/98   F BELLO               Y2K REMEDIATION REVIEW -    * 00550000
      *                                   NO DATE FIELDS IN THIS      * 00560000
      *                                   PROGRAM, NO CHANGE REQUIRED,* 00570000
      *                                   SIGNED OFF FOR Y2K PROJECT. * 00580000
      *                                                               * 00590000
      *  08/19/03   F BELLO               ZERO-MATCH REPORTS NOW      * 00600000
      *                                   RETURN SCORE ZERO AND       * 00610000
      *                                   RETURN-CODE 04 RATHER THAN  * 00620000
      *                                   LEFT-OVER PRIOR CALL VALUE. * 00630000
      *                                                               * 00640000
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 00650000
      *                                                               * 00660000
      ***************************************************************** 00670000
       AUTHOR. T OYELARAN.                                              00680000
       INSTALLATION. STATE SOCIAL RESEARCH UNIT.                        00690000
       DATE-WRITTEN. 03/11/87.                                          00700000
       DATE-COMPILED.                                                   00710000
       SECURITY.  THIS PROGRAM IS THE PROPERTY OF THE STATE SOCIAL      00720000
           RESEARCH UNIT AND IS NOT TO BE REPRODUCED WITHOUT WRITTEN    00730000
           AUTHORIZATION.                                               00740000
           EJECT                                                        00750000
       ENVIRONMENT DIVISION.                                            00760000
       CONFIGURATION SECTION.                                           00770000
       SPECIAL-NAMES.                                                   00780000
           C01 IS TOP-OF-FORM.                                          00790000
           EJECT                                                        00800000
       DATA DIVISION.                                                   00810000
       WORKING-STORAGE SECTION.                                         00820000
                                                                        00830000
      ***************************************************************** 00840000
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 00850000
      ***************************************************************** 00860000
       77  WS-WORD-COUNT               PIC S9(4) COMP VALUE +18.        00870000
       77  WS-TEXT-LENGTH              PIC S9(4) COMP VALUE +200.       00880000
       77  WS-SCAN-POS                 PIC S9(4) COMP VALUE +0.         00890000
       77  WS-WORD-LEN                 PIC S9(4) COMP VALUE +0.         00900000
       77  WS-LAST-START               PIC S9(4) COMP VALUE +0.         00910000
                                                                        00920000
      ***************************************************************** 00930000
      *    SWITCHES                                                   * 00940000
      ***************************************************************** 00950000
                                                                        00960000
       01  WS-SWITCHES.                                                 00970000
           05  WS-WORD-MATCH-SW        PIC X     VALUE 'N'.             00980000
               88  WORD-MATCHED                  VALUE 'Y'.             00990000
               88  WORD-NOT-MATCHED              VALUE 'N'.             01000000
           EJECT                                                        01010000
      ***************************************************************** 01020000
      *    SENTIMENT LEXICON TABLE - WORD AND POLARITY WEIGHT         * 01030000
      ***************************************************************** 01040000
                                                                        01050000
       01  WS-LEXICON-TABLE.                                            01060000
           05  FILLER PIC X(12)    VALUE 'TERRIBLE'.                    01070000
           05  FILLER PIC S9V999   VALUE -1.000.                        01080000
           05  FILLER PIC S9(2) COMP VALUE +8.                          01090000
           05  FILLER PIC X(12)    VALUE 'ROBBERY'.                     01100000
           05  FILLER PIC S9V999   VALUE -0.800.                        01110000
           05  FILLER PIC S9(2) COMP VALUE +7.                          01120000
           05  FILLER PIC X(12)    VALUE 'CRIME'.                       01130000
           05  FILLER PIC S9V999   VALUE -0.600.                        01140000
           05  FILLER PIC S9(2) COMP VALUE +5.                          01150000
           05  FILLER PIC X(12)    VALUE 'THEFT'.                       01160000
           05  FILLER PIC S9V999   VALUE -0.600.                        01170000
           05  FILLER PIC S9(2) COMP VALUE +5.                          01180000
           05  FILLER PIC X(12)    VALUE 'ACCIDENT'.                    01190000
           05  FILLER PIC S9V999   VALUE -0.500.                        01200000
           05  FILLER PIC S9(2) COMP VALUE +8.                          01210000
           05  FILLER PIC X(12)    VALUE 'CONGESTION'.                  01220000
           05  FILLER PIC S9V999   VALUE -0.400.                        01230000
           05  FILLER PIC S9(2) COMP VALUE +10.                         01240000
           05  FILLER PIC X(12)    VALUE 'WAHALA'.                      01250000
           05  FILLER PIC S9V999   VALUE -0.500.                        01260000
           05  FILLER PIC S9(2) COMP VALUE +6.                          01270000
           05  FILLER PIC X(12)    VALUE 'URGENT'.                      01280000
           05  FILLER PIC S9V999   VALUE -0.300.                        01290000
           05  FILLER PIC S9(2) COMP VALUE +6.                          01300000
           05  FILLER PIC X(12)    VALUE 'OUTAGE'.                      01310000
           05  FILLER PIC S9V999   VALUE -0.400.                        01320000
           05  FILLER PIC S9(2) COMP VALUE +6.                          01330000
           05  FILLER PIC X(12)    VALUE 'EXCELLENT'.                   01340000
           05  FILLER PIC S9V999   VALUE +1.000.                        01350000
           05  FILLER PIC S9(2) COMP VALUE +9.                          01360000
           05  FILLER PIC X(12)    VALUE 'GREAT'.                       01370000
           05  FILLER PIC S9V999   VALUE +0.800.                        01380000
           05  FILLER PIC S9(2) COMP VALUE +5.                          01390000
           05  FILLER PIC X(12)    VALUE 'IMPROVE'.                     01400000
           05  FILLER PIC S9V999   VALUE +0.500.                        01410000
           05  FILLER PIC S9(2) COMP VALUE +7.                          01420000
           05  FILLER PIC X(12)    VALUE 'SAFE'.                        01430000
           05  FILLER PIC S9V999   VALUE +0.600.                        01440000
           05  FILLER PIC S9(2) COMP VALUE +4.                          01450000
           05  FILLER PIC X(12)    VALUE 'SUCCESSFUL'.                  01460000
           05  FILLER PIC S9V999   VALUE +0.700.                        01470000
           05  FILLER PIC S9(2) COMP VALUE +10.                         01480000
           05  FILLER PIC X(12)    VALUE 'QUICK'.                       01490000
           05  FILLER PIC S9V999   VALUE +0.400.                        01500000
           05  FILLER PIC S9(2) COMP VALUE +5.                          01510000
           05  FILLER PIC X(12)    VALUE 'PROMISING'.                   01520000
           05  FILLER PIC S9V999   VALUE +0.500.                        01530000
           05  FILLER PIC S9(2) COMP VALUE +9.                          01540000
           05  FILLER PIC X(12)    VALUE 'DROPPING'.                    01550000
           05  FILLER PIC S9V999   VALUE +0.300.                        01560000
           05  FILLER PIC S9(2) COMP VALUE +8.                          01570000
           05  FILLER PIC X(12)    VALUE 'WORKING WELL'.                01580000
           05  FILLER PIC S9V999   VALUE +0.600.                        01590000
           05  FILLER PIC S9(2) COMP VALUE +12.                         01600000
                                                                        01610000
       01  WS-LEXICON-TABLE-R          REDEFINES WS-LEXICON-TABLE.      01620000
           05  WLT-WORD-ROW            OCCURS 18 TIMES                  01630000
                                       INDEXED BY WLT-IX.               01640000
               10  WLT-WORD            PIC X(12).                       01650000
               10  WLT-WEIGHT          PIC S9V999.                      01660000
               10  WLT-WORD-LEN        PIC S9(2) COMP.                  01670000
           EJECT                                                        01680000
      ***************************************************************** 01690000
      *    CALCULATION WORK FIELDS                                    * 01700000
      ***************************************************************** 01710000
                                                                        01720000
       01  WS-CALC-FIELDS.                                              01730000
           05  WS-TEXT-UPPER           PIC X(200) VALUE SPACES.         01740000
           05  WS-WEIGHT-TOTAL         PIC S9(3)V999 VALUE ZEROES       01750000
                                       COMP-3.                          01760000
           05  WS-WEIGHT-TOTAL-R       REDEFINES WS-WEIGHT-TOTAL.       01770000
               10  FILLER              PIC S9(3).                       01780000
               10  FILLER              PIC 999.                         01790000
           05  WS-MATCH-COUNT          PIC S9(4) COMP VALUE ZEROES.     01800000
           05  WS-AVERAGE-SCORE        PIC S9V999 VALUE ZEROES.         01810000
           05  WS-AVERAGE-SCORE-R      REDEFINES WS-AVERAGE-SCORE.      01820000
               10  WS-AVS-SIGN         PIC S9.                          01830000
               10  WS-AVS-DECML        PIC 999.                         01840000
           EJECT                                                        01850000
      ***************************************************************** 01860000
      *    SUBROUTINE PARAMETER AREA                                  * 01870000
      ***************************************************************** 01880000
                                                                        01890000
           COPY LSSLEXCY.                                               01900000
           EJECT                                                        01910000
      ***************************************************************** 01920000
      *    L I N K A G E     S E C T I O N                            * 01930000
      ***************************************************************** 01940000
                                                                        01950000
       LINKAGE SECTION.                                                 01960000
                                                                        01970000
       01  LS-LSSLEX-PARMS             PIC X(212).                      01980000
                                                                        01990000
      ***************************************************************** 02000000
      *    P R O C E D U R E    D I V I S I O N                       * 02010000
      ***************************************************************** 02020000
                                                                        02030000
       PROCEDURE DIVISION USING LS-LSSLEX-PARMS.                        02040000
                                                                        02050000
       P00000-MAINLINE.                                                 02060000
                                                                        02070000
           MOVE LS-LSSLEX-PARMS       TO LSSLEX-PARMS.                  02080000
           MOVE ZEROES                TO WS-WEIGHT-TOTAL                02090000
                                          WS-MATCH-COUNT.               02100000
           MOVE LSSLEX-TEXT            TO WS-TEXT-UPPER.                02110000
           INSPECT WS-TEXT-UPPER                                        02120000
               CONVERTING 'abcdefghijklmnopqrstuvwxyz'                  02130000
                       TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                 02140000
           MOVE +1                    TO WS-LAST-START.                 02150000
                                                                        02160000
           PERFORM P10000-SCAN-WORDS   THRU P10000-EXIT                 02170000
               VARYING WLT-IX FROM 1 BY 1                               02180000
               UNTIL WLT-IX > WS-WORD-COUNT.                            02190000
                                                                        02200000
           IF WS-MATCH-COUNT = ZEROES                                   02210000
               MOVE ZEROES             TO LSSLEX-RAW-SENTIMENT          02220000
               MOVE 04                 TO LSSLEX-RETURN-CODE            02230000
           ELSE                                                         02240000
               COMPUTE WS-AVERAGE-SCORE ROUNDED =                       02250000
                       WS-WEIGHT-TOTAL / WS-MATCH-COUNT                 02260000
               IF WS-AVERAGE-SCORE > +1.000                             02270000
                   MOVE +1.000         TO WS-AVERAGE-SCORE.             02280000
               IF WS-AVERAGE-SCORE < -1.000                             02290000
                   MOVE -1.000         TO WS-AVERAGE-SCORE.             02300000
               MOVE WS-AVERAGE-SCORE   TO LSSLEX-RAW-SENTIMENT          02310000
               MOVE 00                 TO LSSLEX-RETURN-CODE.           02320000
                                                                        02330000
           MOVE WS-MATCH-COUNT         TO LSSLEX-WORD-HIT-COUNT.        02340000
           MOVE LSSLEX-PARMS           TO LS-LSSLEX-PARMS.              02350000
                                                                        02360000
           GOBACK.                                                      02370000
                                                                        02380000
       P00000-EXIT.                                                     02390000
           EXIT.                                                        02400000
           EJECT                                                        02410000
      ***************************************************************** 02420000
      *                                                               * 02430000
      *    PARAGRAPH:  P10000-SCAN-WORDS                              * 02440000
      *                                                               * 02450000
      *    FUNCTION :  TEST THE UPPER-CASED REPORT TEXT FOR EVERY     * 02460000
      *      LEXICON WORD IN TURN.  ANY NUMBER OF SUBSTRING HITS ARE   *02470000
      *      COUNTED - THE SAME WORD IS NOT COUNTED TWICE.            * 02480000
      *                                                               * 02490000
      *    CALLED BY:  P00000-MAINLINE                                * 02500000
      *                                                               * 02510000
      ***************************************************************** 02520000
                                                                        02530000
       P10000-SCAN-WORDS.                                               02540000
                                                                        02550000
           MOVE 'N'                    TO WS-WORD-MATCH-SW.             02560000
           MOVE WLT-WORD-LEN (WLT-IX)  TO WS-WORD-LEN.                  02570000
           COMPUTE WS-LAST-START = WS-TEXT-LENGTH - WS-WORD-LEN + 1.    02580000
                                                                        02590000
           PERFORM P11000-TEST-POSITION THRU P11000-EXIT                02600000
               VARYING WS-SCAN-POS FROM 1 BY 1                          02610000
               UNTIL WS-SCAN-POS > WS-LAST-START                        02620000
                  OR WORD-MATCHED.                                      02630000
                                                                        02640000
           IF WORD-MATCHED                                              02650000
               ADD WLT-WEIGHT (WLT-IX) TO WS-WEIGHT-TOTAL               02660000
               ADD +1                  TO WS-MATCH-COUNT.               02670000
                                                                        02680000
       P10000-EXIT.                                                     02690000
           EXIT.                                                        02700000
           EJECT                                                        02710000
      ***************************************************************** 02720000
      *                                                               * 02730000
      *    PARAGRAPH:  P11000-TEST-POSITION                           * 02740000
      *                                                               * 02750000
      *    FUNCTION :  COMPARE THE LEXICON WORD AGAINST THE REPORT    * 02760000
      *      TEXT STARTING AT ONE SCAN POSITION.                      * 02770000
      *                                                               * 02780000
      *    CALLED BY:  P10000-SCAN-WORDS                              * 02790000
      *                                                               * 02800000
      ***************************************************************** 02810000
                                                                        02820000
       P11000-TEST-POSITION.                                            02830000
                                                                        02840000
           IF WS-TEXT-UPPER (WS-SCAN-POS : WS-WORD-LEN)                 02850000
                 = WLT-WORD (WLT-IX) (1 : WS-WORD-LEN)                  02860000
               MOVE 'Y'                TO WS-WORD-MATCH-SW.             02870000
                                                                        02880000
       P11000-EXIT.                                                     02890000
           EXIT.                                                        02900000
           EJECT                                                        02910000

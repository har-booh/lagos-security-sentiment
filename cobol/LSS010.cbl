       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID. LSS010.                                              00020000
      *                                                                 00030000
      ***************************************************************** 00040000
      *              LAGOS SECURITY SENTIMENT (LSS) BATCH             * 00050000
      *                    STATE SOCIAL RESEARCH UNIT                 * 00060000
      *                                                               * 00070000
      * PROGRAM :   LSS010                                           *  00080000
      *                                                               * 00090000
      * FUNCTION:   PROGRAM LSS010 IS THE CYCLE DRIVER FOR ONE LSS    * 00100000
      *             BATCH CYCLE.  IT READS THE INBOUND WIRE FEED OF   * 00110000
      *             SECURITY REPORTS ONE LINE AT A TIME, DROPS ANY    * 00120000
      *             REPORT THAT IS NOT SECURITY-RELATED, SCORES AND   * 00130000
      *             BIAS-CORRECTS THE REMAINDER, ENRICHES EACH WITH   * 00140000
      *             AN AREA / CATEGORY / LANGUAGE TAG, FILES THE      * 00150000
      *             ENRICHED RECORD, HOLDS THIS CYCLE'S RECORDS IN A  * 00160000
      *             WORK TABLE, RUNS THE AREA CONTROL BREAK THAT      * 00170000
      *             RAISES SECURITY ALERTS, FILES THE ALERTS, AND     * 00180000
      *             PRINTS THE CYCLE SUMMARY SECTION OF THE REPORT.   * 00190000
      *                                                               * 00200000
      * FILES   :   RAW REPORT FEED        -  LINE SEQ    (INPUT)     * 00210000
      *             SENTIMENT DATA STORE    -  SEQUENTIAL  (EXTEND)    *00220000
      *             SECURITY ALERT STORE    -  SEQUENTIAL  (EXTEND)    *00230000
      *             CYCLE REPORT            -  LINE SEQ    (OUTPUT)    *00240000
      *                                                               * 00250000
      * TRANSACTIONS GENERATED:                                       * 00260000
      *             NONE                                              * 00270000
      *                                                               * 00280000
      * PFKEYS  :   NONE                                              * 00290000
      *                                                               * 00300000
      ***************************************************************** 00310000
      *             PROGRAM CHANGE LOG                                * 00320000
      *             -------------------                               * 00330000
      *                                                               * 00340000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00350000
      *  --------   --------------------  --------------------------  * 00360000
      *                                                               * 00370000
      *  03/11/87   T OYELARAN            ORIGINAL INSTALL.  READS    * 00380000
      *                                   THE WIRE FEED, SCORES AND   * 00390000
      *                                   FILES EACH REPORT, THEN     * 00400000
      *                                   RUNS THE AREA ALERT PASS.   * 00410000
      *                                                               * 00420000
      *  09/22/89   T OYELARAN            ADDED THE PER-SOURCE        * 00430000
      *                                   COUNTERS TO THE CYCLE       * 00440000
      *                                   SUMMARY PER SSRU REQUEST    * 00450000
      *                                   #114.                       * 00460000
      *                                                               * 00470000
      *  06/05/91   B ADEYEMI             SECURITY FILTER IS NOW      * 00480000
      *                                   APPLIED BEFORE SCORING      * 00490000
      *                                   RATHER THAN AFTER - SPAM    * 00500000
      *                                   AND OFF-TOPIC WIRE ITEMS    * 00510000
      *                                   NO LONGER REACH THE LEXICON * 00520000
      *                                   OR THE SENTIMENT FILE.      * 00530000
      *                                                               * 00540000
      *  02/14/94   B ADEYEMI             MINIMUM-SOURCES RAISED TO   * 00550000
      *                                   3 RECORDS PER AREA BEFORE   * 00560000
      *                                   AN ALERT IS RAISED - A      * 00570000
      *                                   SINGLE STRAY REPORT WAS     * 00580000
      *                                   TRIGGERING THE AREA ALERT.  * 00590000
      *                                                               * 00600000
      *  11/30/98   F BELLO               Y2K REMEDIATION REVIEW -    * 00610000
      *                                   TIMESTAMP IS CARRIED AS     * 00620000
      *                                   TEXT FROM THE FEED, NOT     * 00630000
      *                                   CALCULATED, NO CHANGE       * 00640000
      *                                   REQUIRED, SIGNED OFF.       * 00650000
      *                                                               * 00660000
      *  08/19/03   F BELLO               ADDED THE "NO DATA" CYCLE   * 00670000
      *                                   CHECK - AN EMPTY WIRE FEED  * 00680000
      *                                   USED TO FALL THROUGH TO     * 00690000
      *                                   THE ALERT PASS AND ABEND    * 00700000
      *                                   ON THE DIVIDE BY ZERO.      * 00710000
      *                                                               * 00720000
      *  04/09/07   B ADEYEMI             ALERT SEVERITY WAS BEING     *00730000
      *                                   FILED IN UPPER CASE - EVERY  *00740000
      *                                   OTHER ENRICHED FIELD ON THE  *00750000
      *                                   RECORD IS LOWER CASE.  THE   *00760000
      *                                   TWO MOVE STATEMENTS AND THE  *00770000
      *                                   88-LEVELS IN LSSALRT WERE    *00780000
      *                                   CORRECTED TO MATCH.          *00790000
      *                                                               * 00800000
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 00810000
      *                                                               * 00820000
      ***************************************************************** 00830000
       AUTHOR. T OYELARAN.                                              00840000
       INSTALLATION. STATE SOCIAL RESEARCH UNIT.                        00850000
       DATE-WRITTEN. 03/11/87.                                          00860000
       DATE-COMPILED.                                                   00870000
       SECURITY.  THIS PROGRAM IS THE PROPERTY OF THE STATE SOCIAL      00880000
           RESEARCH UNIT AND IS NOT TO BE REPRODUCED WITHOUT WRITTEN    00890000
           AUTHORIZATION.                                               00900000
           EJECT                                                        00910000
       ENVIRONMENT DIVISION.                                            00920000
       CONFIGURATION SECTION.                                           00930000
       SPECIAL-NAMES.                                                   00940000
           C01 IS TOP-OF-FORM.                                          00950000
                                                                        00960000
       INPUT-OUTPUT SECTION.                                            00970000
                                                                        00980000
       FILE-CONTROL.                                                    00990000
                                                                        01000000
           SELECT RAWRPT-FILE          ASSIGN TO RAWRPTS                01010000
                                       ORGANIZATION IS LINE SEQUENTIAL  01020000
                                       FILE STATUS IS WS-RAWRPT-STATUS. 01030000
                                                                        01040000
           SELECT SENT-FILE            ASSIGN TO SENTDATA               01050000
                                       ORGANIZATION IS SEQUENTIAL       01060000
                                       FILE STATUS IS WS-SENTDATA-STAT. 01070000
                                                                        01080000
           SELECT ALERT-FILE           ASSIGN TO ALERTS                 01090000
                                       ORGANIZATION IS SEQUENTIAL       01100000
                                       FILE STATUS IS WS-ALERTS-STATUS. 01110000
                                                                        01120000
           SELECT RPT-FILE             ASSIGN TO RPTFILE                01130000
                                       ORGANIZATION IS LINE SEQUENTIAL  01140000
                                       FILE STATUS IS WS-RPTFILE-STAT.  01150000
           EJECT                                                        01160000
       DATA DIVISION.                                                   01170000
                                                                        01180000
       FILE SECTION.                                                    01190000
                                                                        01200000
       FD  RAWRPT-FILE                                                  01210000
           LABEL RECORDS ARE STANDARD                                   01220000
           RECORDING MODE IS F                                          01230000
           RECORD CONTAINS 265 CHARACTERS.                              01240000
           COPY LSSRAWRC.                                               01250000
                                                                        01260000
           EJECT                                                        01270000
       FD  SENT-FILE                                                    01280000
           LABEL RECORDS ARE STANDARD                                   01290000
           RECORDING MODE IS F                                          01300000
           RECORD CONTAINS 500 CHARACTERS.                              01310000
           COPY LSSSENT.                                                01320000
                                                                        01330000
           EJECT                                                        01340000
       FD  ALERT-FILE                                                   01350000
           LABEL RECORDS ARE STANDARD                                   01360000
           RECORDING MODE IS F                                          01370000
           RECORD CONTAINS 200 CHARACTERS.                              01380000
           COPY LSSALRT.                                                01390000
                                                                        01400000
           EJECT                                                        01410000
       FD  RPT-FILE                                                     01420000
           LABEL RECORDS ARE STANDARD                                   01430000
           RECORDING MODE IS F                                          01440000
           RECORD CONTAINS 132 CHARACTERS.                              01450000
       01  RPT-FILE-REC                PIC X(132).                      01460000
                                                                        01470000
           EJECT                                                        01480000
       WORKING-STORAGE SECTION.                                         01490000
                                                                        01500000
      ***************************************************************** 01510000
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 01520000
      ***************************************************************** 01530000
       77  WS-CYCLE-MAX                PIC S9(4) COMP VALUE +1000.      01540000
       77  WS-CT-IX                    PIC S9(4) COMP VALUE +0.         01550000
       77  WS-AREA-IX                  PIC S9(4) COMP VALUE +0.         01560000
       77  WS-CAT-IX                   PIC S9(4) COMP VALUE +0.         01570000
       77  WS-CAT-MAX                  PIC S9(4) COMP VALUE +5.         01580000
       77  WS-DOM-CAT-IX               PIC S9(4) COMP VALUE +0.         01590000
       77  WS-DOM-CAT-COUNT            PIC S9(5) COMP VALUE +0.         01600000
       77  WS-TRIM-POS                 PIC S9(4) COMP VALUE +0.         01610000
       77  WS-RAWRPT-READ-COUNT        PIC S9(7) COMP VALUE +0.         01620000
       77  WS-DROPPED-COUNT            PIC S9(7) COMP VALUE +0.         01630000
       77  WS-PROCESSED-COUNT          PIC S9(7) COMP VALUE +0.         01640000
       77  WS-ALERT-COUNT              PIC S9(5) COMP VALUE +0.         01650000
       77  WS-TABLE-OVERFLOW-COUNT     PIC S9(5) COMP VALUE +0.         01660000
       77  WS-FILE-CONFIDENCE          PIC 9V99      VALUE .75.         01670000
                                                                        01680000
      ***************************************************************** 01690000
      *    SWITCHES                                                   * 01700000
      ***************************************************************** 01710000
                                                                        01720000
       01  WS-SWITCHES.                                                 01730000
           05  WS-RAWRPT-STATUS        PIC XX   VALUE SPACES.           01740000
               88  RAWRPT-OK                    VALUE '00'.             01750000
               88  RAWRPT-END                   VALUE '10'.             01760000
               88  RAWRPT-ERR                   VALUE '30' '34' '35'    01770000
                                                       '41' '42' '43'   01780000
                                                       '44' '46'.       01790000
           05  WS-SENTDATA-STAT        PIC XX   VALUE SPACES.           01800000
               88  SENTDATA-OK                  VALUE '00'.             01810000
               88  SENTDATA-ERR                 VALUE '30' '34' '35'    01820000
                                                       '41' '46' '47'.  01830000
           05  WS-ALERTS-STATUS        PIC XX   VALUE SPACES.           01840000
               88  ALERTS-OK                    VALUE '00'.             01850000
               88  ALERTS-ERR                   VALUE '30' '34' '35'    01860000
                                                       '41' '46' '47'.  01870000
           05  WS-RPTFILE-STAT         PIC XX   VALUE SPACES.           01880000
               88  RPTFILE-OK                   VALUE '00'.             01890000
               88  RPTFILE-ERR                  VALUE '30' '34' '35'    01900000
                                                       '41' '46' '47'.  01910000
           05  WS-ALERT-FIRES-SW       PIC X    VALUE 'N'.              01920000
               88  ALERT-FIRES                  VALUE 'Y'.              01930000
               88  ALERT-DOES-NOT-FIRE          VALUE 'N'.              01940000
           EJECT                                                        01950000
      ***************************************************************** 01960000
      *    PER-SOURCE COUNTERS FOR THE CYCLE SUMMARY                  * 01970000
      ***************************************************************** 01980000
                                                                        01990000
       01  WS-SOURCE-COUNTERS.                                          02000000
           05  WS-CNT-TWITTER          PIC S9(7) COMP VALUE +0.         02010000
           05  WS-CNT-FACEBOOK         PIC S9(7) COMP VALUE +0.         02020000
           05  WS-CNT-NEWS             PIC S9(7) COMP VALUE +0.         02030000
           05  WS-CNT-GOVERNMENT       PIC S9(7) COMP VALUE +0.         02040000
           05  WS-CNT-COMMUNITY        PIC S9(7) COMP VALUE +0.         02050000
                                                                        02060000
       01  WS-SOURCE-COUNTERS-R        REDEFINES WS-SOURCE-COUNTERS.    02070000
           05  WS-CNT-BY-SOURCE        OCCURS 5 TIMES                   02080000
                                       PIC S9(7) COMP.                  02090000
                                                                        02100000
       01  WS-CYCLE-TIMESTAMP          PIC X(19) VALUE SPACES.          02110000
           EJECT                                                        02120000
      ***************************************************************** 02130000
      *    THIS CYCLE'S ENRICHED RECORDS, HELD FOR THE AREA CONTROL   * 02140000
      *    BREAK - THE FEED NEVER EXCEEDS WS-CYCLE-MAX ROWS PER CYCLE * 02150000
      *    RUN; ANY OVERAGE IS STILL FILED TO SENTDATA BUT IS LEFT    * 02160000
      *    OUT OF THIS CYCLE'S ALERT PASS AND COUNTED BELOW.          * 02170000
      ***************************************************************** 02180000
                                                                        02190000
       01  WS-CYCLE-TABLE.                                              02200000
           05  WS-CYCLE-ROW            OCCURS 1000 TIMES.               02210000
               10  WCT-LOCATION        PIC X(20).                       02220000
               10  WCT-CATEGORY        PIC X(15).                       02230000
               10  WCT-ADJ-SENTIMENT   PIC S9V999.                      02240000
               10  WCT-CONFIDENCE      PIC 9V99.                        02250000
           EJECT                                                        02260000
      ***************************************************************** 02270000
      *    PER-AREA ACCUMULATORS FOR THE ALERT PASS                   * 02280000
      ***************************************************************** 02290000
                                                                        02300000
       01  WS-AREA-ACCUM.                                               02310000
           05  WS-AREA-COUNT           PIC S9(5)     COMP VALUE +0.     02320000
           05  WS-AREA-ADJ-SUM         PIC S9(4)V999 COMP-3             02330000
                                                       VALUE +0.        02340000
           05  WS-AREA-CONF-SUM        PIC S9(4)V99  COMP-3             02350000
                                                       VALUE +0.        02360000
           05  WS-AREA-MEAN-ADJ        PIC S9V999    VALUE +0.          02370000
           05  WS-AREA-MEAN-ADJ-R      REDEFINES WS-AREA-MEAN-ADJ.      02380000
               10  WS-AMA-SIGN         PIC S9.                          02390000
               10  WS-AMA-DECML        PIC 999.                         02400000
           05  WS-AREA-MEAN-CONF       PIC 9V999     VALUE +0.          02410000
                                                                        02420000
       01  WS-CAT-COUNTERS.                                             02430000
           05  WS-CAT-COUNT            OCCURS 5 TIMES                   02440000
                                       PIC S9(5) COMP.                  02450000
                                                                        02460000
       01  WS-CAT-NAMES.                                                02470000
           05  FILLER                  PIC X(15) VALUE 'traffic'.       02480000
           05  FILLER                  PIC X(15) VALUE 'crime'.         02490000
           05  FILLER                  PIC X(15) VALUE                  02500000
               'law_enforcement'.                                       02510000
           05  FILLER                  PIC X(15) VALUE 'emergency'.     02520000
           05  FILLER                  PIC X(15) VALUE 'general'.       02530000
                                                                        02540000
       01  WS-CAT-NAMES-R              REDEFINES WS-CAT-NAMES.          02550000
           05  WS-CAT-NAME             OCCURS 5 TIMES PIC X(15).        02560000
           EJECT                                                        02570000
      ***************************************************************** 02580000
      *    ALERT MESSAGE WORK FIELDS                                  * 02590000
      ***************************************************************** 02600000
                                                                        02610000
       01  WS-INTENSITY                PIC X(13) VALUE SPACES.          02620000
                                                                        02630000
       01  WS-MSG-FIELDS.                                               02640000
           05  WS-MSG-COUNT-ED         PIC ZZZ9.                        02650000
                                                                        02660000
       01  WS-TRIM-WORK.                                                02670000
           05  WS-TRIM-BUFFER          PIC X(20)  VALUE SPACES.         02680000
           05  WS-TRIM-LENGTH          PIC S9(4)  COMP VALUE +0.        02690000
           EJECT                                                        02700000
      ***************************************************************** 02710000
      *    SUBPROGRAM PARAMETER AREAS                                 * 02720000
      ***************************************************************** 02730000
                                                                        02740000
           COPY LSSENRCY.                                               02750000
           COPY LSSLEXCY.                                               02760000
           COPY LSSBIACY.                                               02770000
           EJECT                                                        02780000
      ***************************************************************** 02790000
      *    REFERENCE TABLES (AREAS, CATEGORIES, LANGUAGE, ETC.)       * 02800000
      ***************************************************************** 02810000
                                                                        02820000
           COPY LSSLKUP.                                                02830000
           EJECT                                                        02840000
      ***************************************************************** 02850000
      *    GENERAL ERROR PROCESSING WORK AREAS                        * 02860000
      ***************************************************************** 02870000
                                                                        02880000
           COPY LSSERRWS.                                               02890000
           EJECT                                                        02900000
      ***************************************************************** 02910000
      *    CYCLE SUMMARY REPORT LINES                                 * 02920000
      ***************************************************************** 02930000
                                                                        02940000
       01  WS-RPT-TITLE.                                                02950000
           05  FILLER             PIC X     VALUE '1'.                  02960000
           05  FILLER             PIC X(10) VALUE SPACES.               02970000
           05  FILLER             PIC X(48) VALUE                       02980000
               'LAGOS SECURITY SENTIMENT BATCH - CYCLE SUMMARY'.        02990000
           05  FILLER             PIC X(73) VALUE SPACES.               03000000
                                                                        03010000
       01  WS-RPT-NODATA.                                               03020000
           05  FILLER             PIC X     VALUE ' '.                  03030000
           05  FILLER             PIC X(10) VALUE SPACES.               03040000
           05  FILLER             PIC X(60) VALUE                       03050000
               'CYCLE STATUS . . . . . . . . NO DATA - FEED WAS EMPTY'. 03060000
           05  FILLER             PIC X(61) VALUE SPACES.               03070000
                                                                        03080000
       01  WS-RPT-CNT-LINE.                                             03090000
           05  WS-RCL-CC          PIC X     VALUE ' '.                  03100000
           05  FILLER             PIC X(10) VALUE SPACES.               03110000
           05  WS-RCL-LABEL       PIC X(30) VALUE SPACES.               03120000
           05  WS-RCL-VALUE       PIC ZZZ,ZZZ,ZZ9.                      03130000
           05  FILLER             PIC X(80) VALUE SPACES.               03140000
           EJECT                                                        03150000
      ***************************************************************** 03160000
      *    P R O C E D U R E    D I V I S I O N                       * 03170000
      ***************************************************************** 03180000
                                                                        03190000
       PROCEDURE DIVISION.                                              03200000
                                                                        03210000
      ***************************************************************** 03220000
      *                                                               * 03230000
      *    PARAGRAPH:  P00000-MAINLINE                                * 03240000
      *                                                               * 03250000
      *    FUNCTION :  PROGRAM ENTRY.  RUN THE LOAD PASS, TEST FOR    * 03260000
      *      A "NO DATA" CYCLE, RUN THE ALERT PASS WHEN THERE IS      * 03270000
      *      SOMETHING TO ALERT ON, AND PRINT THE CYCLE SUMMARY.      * 03280000
      *                                                               * 03290000
      *    CALLED BY:  NONE                                           * 03300000
      *                                                               * 03310000
      ***************************************************************** 03320000
                                                                        03330000
       P00000-MAINLINE.                                                 03340000
                                                                        03350000
           OPEN INPUT  RAWRPT-FILE                                      03360000
                EXTEND SENT-FILE.                                       03370000
                                                                        03380000
           PERFORM P20000-LOAD-PASS    THRU P20000-EXIT                 03390000
               UNTIL RAWRPT-END OR RAWRPT-ERR.                          03400000
                                                                        03410000
           CLOSE RAWRPT-FILE                                            03420000
                 SENT-FILE.                                             03430000
                                                                        03440000
           IF WS-PROCESSED-COUNT > ZEROES                               03450000
               OPEN EXTEND ALERT-FILE                                   03460000
               PERFORM P30000-ALERT-PASS THRU P30000-EXIT               03470000
               CLOSE ALERT-FILE.                                        03480000
                                                                        03490000
           OPEN OUTPUT RPT-FILE.                                        03500000
           PERFORM P40000-PRINT-CYCLE-SUMMARY THRU P40000-EXIT.         03510000
           CLOSE RPT-FILE.                                              03520000
                                                                        03530000
           GOBACK.                                                      03540000
                                                                        03550000
       P00000-EXIT.                                                     03560000
           EXIT.                                                        03570000
           EJECT                                                        03580000
      ***************************************************************** 03590000
      *                                                               * 03600000
      *    PARAGRAPH:  P20000-LOAD-PASS                               * 03610000
      *                                                               * 03620000
      *    FUNCTION :  READ ONE RAW REPORT, RUN THE SECURITY FILTER   * 03630000
      *      AND LOCATION/CATEGORY/LANGUAGE ENRICHMENT VIA LSSENR,    * 03640000
      *      AND EITHER ROUTE THE REPORT ON FOR SCORING OR COUNT IT   * 03650000
      *      AS DROPPED.                                              * 03660000
      *                                                               * 03670000
      *    CALLED BY:  P00000-MAINLINE                                * 03680000
      *                                                               * 03690000
      ***************************************************************** 03700000
                                                                        03710000
       P20000-LOAD-PASS.                                                03720000
                                                                        03730000
           READ RAWRPT-FILE.                                            03740000
                                                                        03750000
           IF RAWRPT-END OR RAWRPT-ERR                                  03760000
               GO TO P20000-EXIT.                                       03770000
                                                                        03780000
           ADD +1                      TO WS-RAWRPT-READ-COUNT.         03790000
           MOVE RAWRPT-TIMESTAMP       TO WS-CYCLE-TIMESTAMP.           03800000
                                                                        03810000
           MOVE RAWRPT-SOURCE-RAW      TO LSSENR-SOURCE-RAW.            03820000
           MOVE RAWRPT-LOCATION        TO LSSENR-LOCATION-RAW.          03830000
           MOVE RAWRPT-CONTENT         TO LSSENR-CONTENT.               03840000
                                                                        03850000
           CALL 'LSSENR' USING LSSENR-SOURCE-RAW                        03860000
                               LSSENR-LOCATION-RAW                      03870000
                               LSSENR-CONTENT                           03880000
                               LSSENR-SOURCE-NORM                       03890000
                               LSSENR-LOCATION-OUT                      03900000
                               LSSENR-CATEGORY-OUT                      03910000
                               LSSENR-LANGUAGE-OUT                      03920000
                               LSSENR-SECURITY-FLAG                     03930000
                               LSSENR-RETURN-CODE.                      03940000
                                                                        03950000
           IF LSSENR-IS-SECURITY-RPT                                    03960000
               PERFORM P21000-ENRICH-AND-SCORE THRU P21000-EXIT         03970000
           ELSE                                                         03980000
               ADD +1                  TO WS-DROPPED-COUNT.             03990000
                                                                        04000000
       P20000-EXIT.                                                     04010000
           EXIT.                                                        04020000
           EJECT                                                        04030000
      ***************************************************************** 04040000
      *                                                               * 04050000
      *    PARAGRAPH:  P21000-ENRICH-AND-SCORE                        * 04060000
      *                                                               * 04070000
      *    FUNCTION :  SCORE THE ACCEPTED REPORT'S TEXT VIA LSSLEX,   * 04080000
      *      BIAS-CORRECT IT VIA LSSBIAS, BUILD THE ENRICHED RECORD,  * 04090000
      *      FILE IT TO SENTDATA, AND ADD IT TO THIS CYCLE'S WORK     * 04100000
      *      TABLE FOR THE ALERT PASS.                                * 04110000
      *                                                               * 04120000
      *    CALLED BY:  P20000-LOAD-PASS                               * 04130000
      *                                                               * 04140000
      ***************************************************************** 04150000
                                                                        04160000
       P21000-ENRICH-AND-SCORE.                                         04170000
                                                                        04180000
           MOVE SPACES                 TO LSSLEX-PARMS.                 04190000
           MOVE RAWRPT-CONTENT         TO LSSLEX-TEXT.                  04200000
           CALL 'LSSLEX' USING LSSLEX-PARMS.                            04210000
                                                                        04220000
           MOVE LSSENR-SOURCE-NORM     TO LSSBIAS-SOURCE.               04230000
           MOVE LSSLEX-RAW-SENTIMENT   TO LSSBIAS-RAW-SENTIMENT.        04240000
           CALL 'LSSBIAS' USING LSSBIAS-PARMS.                          04250000
                                                                        04260000
           INITIALIZE SENT-RECORD.                                      04270000
           MOVE LSSENR-SOURCE-NORM     TO SENT-SOURCE.                  04280000
           MOVE RAWRPT-CONTENT         TO SENT-TEXT.                    04290000
           MOVE LSSLEX-RAW-SENTIMENT   TO SENT-RAW-SENTIMENT.           04300000
           MOVE LSSBIAS-ADJ-SENTIMENT  TO SENT-ADJ-SENTIMENT.           04310000
           MOVE LSSENR-LOCATION-OUT    TO SENT-LOCATION.                04320000
           MOVE RAWRPT-TIMESTAMP       TO SENT-TIMESTAMP.               04330000
           MOVE WS-FILE-CONFIDENCE     TO SENT-CONFIDENCE.              04340000
           MOVE LSSENR-CATEGORY-OUT    TO SENT-CATEGORY.                04350000
           MOVE LSSENR-LANGUAGE-OUT    TO SENT-LANGUAGE.                04360000
                                                                        04370000
           WRITE SENT-RECORD.                                           04380000
                                                                        04390000
           ADD +1                      TO WS-PROCESSED-COUNT.           04400000
                                                                        04410000
           IF WS-PROCESSED-COUNT NOT > WS-CYCLE-MAX                     04420000
               MOVE SENT-LOCATION      TO WCT-LOCATION                  04430000
                                          (WS-PROCESSED-COUNT)          04440000
               MOVE SENT-CATEGORY      TO WCT-CATEGORY                  04450000
                                          (WS-PROCESSED-COUNT)          04460000
               MOVE SENT-ADJ-SENTIMENT TO WCT-ADJ-SENTIMENT             04470000
                                          (WS-PROCESSED-COUNT)          04480000
               MOVE SENT-CONFIDENCE    TO WCT-CONFIDENCE                04490000
                                          (WS-PROCESSED-COUNT)          04500000
           ELSE                                                         04510000
               ADD +1                  TO WS-TABLE-OVERFLOW-COUNT.      04520000
                                                                        04530000
           IF SENT-SOURCE = 'twitter'                                   04540000
               ADD +1                  TO WS-CNT-TWITTER                04550000
           ELSE                                                         04560000
           IF SENT-SOURCE = 'facebook'                                  04570000
               ADD +1                  TO WS-CNT-FACEBOOK               04580000
           ELSE                                                         04590000
           IF SENT-SOURCE = 'news'                                      04600000
               ADD +1                  TO WS-CNT-NEWS                   04610000
           ELSE                                                         04620000
           IF SENT-SOURCE = 'government'                                04630000
               ADD +1                  TO WS-CNT-GOVERNMENT             04640000
           ELSE                                                         04650000
               ADD +1                  TO WS-CNT-COMMUNITY.             04660000
                                                                        04670000
       P21000-EXIT.                                                     04680000
           EXIT.                                                        04690000
           EJECT                                                        04700000
      ***************************************************************** 04710000
      *                                                               * 04720000
      *    PARAGRAPH:  P30000-ALERT-PASS                              * 04730000
      *                                                               * 04740000
      *    FUNCTION :  CONTROL BREAK BY AREA OVER THIS CYCLE'S WORK   * 04750000
      *      TABLE, SKIPPING "UNKNOWN".  EACH OF THE 15 KNOWN AREAS   * 04760000
      *      IS TESTED IN TURN.                                       * 04770000
      *                                                               * 04780000
      *    CALLED BY:  P00000-MAINLINE                                * 04790000
      *                                                               * 04800000
      ***************************************************************** 04810000
                                                                        04820000
       P30000-ALERT-PASS.                                               04830000
                                                                        04840000
           PERFORM P30010-PROCESS-AREA THRU P30010-EXIT                 04850000
               VARYING WS-AREA-IX FROM 1 BY 1                           04860000
               UNTIL WS-AREA-IX > LSS-AREA-MAX.                         04870000
                                                                        04880000
       P30000-EXIT.                                                     04890000
           EXIT.                                                        04900000
           EJECT                                                        04910000
      ***************************************************************** 04920000
      *                                                               * 04930000
      *    PARAGRAPH:  P30010-PROCESS-AREA                            * 04940000
      *                                                               * 04950000
      *    FUNCTION :  ACCUMULATE COUNT, SENTIMENT AND CATEGORY       * 04960000
      *      TOTALS FOR ONE KNOWN AREA ACROSS THE WHOLE WORK TABLE,   * 04970000
      *      THEN DECIDE WHETHER AN ALERT FIRES FOR IT.                *04980000
      *                                                               * 04990000
      *    CALLED BY:  P30000-ALERT-PASS                              * 05000000
      *                                                               * 05010000
      ***************************************************************** 05020000
                                                                        05030000
       P30010-PROCESS-AREA.                                             05040000
                                                                        05050000
           MOVE ZEROES                 TO WS-AREA-COUNT                 05060000
                                          WS-AREA-ADJ-SUM               05070000
                                          WS-AREA-CONF-SUM.             05080000
           MOVE ZEROES                 TO WS-CAT-COUNT (1)              05090000
                                          WS-CAT-COUNT (2)              05100000
                                          WS-CAT-COUNT (3)              05110000
                                          WS-CAT-COUNT (4)              05120000
                                          WS-CAT-COUNT (5).             05130000
                                                                        05140000
           PERFORM P30020-SCAN-CYCLE-ROW THRU P30020-EXIT               05150000
               VARYING WS-CT-IX FROM 1 BY 1                             05160000
               UNTIL WS-CT-IX > WS-PROCESSED-COUNT.                     05170000
                                                                        05180000
           MOVE 'N'                    TO WS-ALERT-FIRES-SW.            05190000
                                                                        05200000
           IF WS-AREA-COUNT < 3                                         05210000
               GO TO P30010-EXIT.                                       05220000
                                                                        05230000
           COMPUTE WS-AREA-MEAN-ADJ ROUNDED =                           05240000
                   WS-AREA-ADJ-SUM / WS-AREA-COUNT.                     05250000
           COMPUTE WS-AREA-MEAN-CONF ROUNDED =                          05260000
                   WS-AREA-CONF-SUM / WS-AREA-COUNT.                    05270000
                                                                        05280000
           IF WS-AREA-MEAN-ADJ NOT > -0.500                             05290000
               MOVE 'Y'                TO WS-ALERT-FIRES-SW             05300000
               MOVE 'significantly'    TO WS-INTENSITY                  05310000
           ELSE                                                         05320000
               IF WS-AREA-MEAN-ADJ NOT > -0.300                         05330000
                   MOVE 'Y'            TO WS-ALERT-FIRES-SW             05340000
                   MOVE 'moderately'   TO WS-INTENSITY.                 05350000
                                                                        05360000
           IF ALERT-DOES-NOT-FIRE                                       05370000
               GO TO P30010-EXIT.                                       05380000
                                                                        05390000
           PERFORM P30030-FIND-DOMINANT-CAT THRU P30030-EXIT.           05400000
           PERFORM P31000-BUILD-ALERT  THRU P31000-EXIT.                05410000
           ADD +1                      TO WS-ALERT-COUNT.               05420000
                                                                        05430000
       P30010-EXIT.                                                     05440000
           EXIT.                                                        05450000
           EJECT                                                        05460000
      ***************************************************************** 05470000
      *                                                               * 05480000
      *    PARAGRAPH:  P30020-SCAN-CYCLE-ROW                          * 05490000
      *                                                               * 05500000
      *    FUNCTION :  IF THE WORK TABLE ROW AT WS-CT-IX BELONGS TO   * 05510000
      *      THE AREA CURRENTLY BEING TOTALLED, ADD ITS SENTIMENT,    * 05520000
      *      CONFIDENCE AND CATEGORY INTO THE AREA'S ACCUMULATORS.    * 05530000
      *                                                               * 05540000
      *    CALLED BY:  P30010-PROCESS-AREA                            * 05550000
      *                                                               * 05560000
      ***************************************************************** 05570000
                                                                        05580000
       P30020-SCAN-CYCLE-ROW.                                           05590000
                                                                        05600000
           IF WCT-LOCATION (WS-CT-IX) NOT = LAD-AREA-NAME (WS-AREA-IX)  05610000
               GO TO P30020-EXIT.                                       05620000
                                                                        05630000
           ADD +1                          TO WS-AREA-COUNT.            05640000
           ADD WCT-ADJ-SENTIMENT (WS-CT-IX) TO WS-AREA-ADJ-SUM.         05650000
           ADD WCT-CONFIDENCE    (WS-CT-IX) TO WS-AREA-CONF-SUM.        05660000
                                                                        05670000
           IF WCT-CATEGORY (WS-CT-IX) = 'traffic'                       05680000
               ADD +1                  TO WS-CAT-COUNT (1)              05690000
           ELSE                                                         05700000
           IF WCT-CATEGORY (WS-CT-IX) = 'crime'                         05710000
               ADD +1                  TO WS-CAT-COUNT (2)              05720000
           ELSE                                                         05730000
           IF WCT-CATEGORY (WS-CT-IX) = 'law_enforcement'               05740000
               ADD +1                  TO WS-CAT-COUNT (3)              05750000
           ELSE                                                         05760000
           IF WCT-CATEGORY (WS-CT-IX) = 'emergency'                     05770000
               ADD +1                  TO WS-CAT-COUNT (4)              05780000
           ELSE                                                         05790000
               ADD +1                  TO WS-CAT-COUNT (5).             05800000
                                                                        05810000
       P30020-EXIT.                                                     05820000
           EXIT.                                                        05830000
           EJECT                                                        05840000
      ***************************************************************** 05850000
      *                                                               * 05860000
      *    PARAGRAPH:  P30030-FIND-DOMINANT-CAT                       * 05870000
      *                                                               * 05880000
      *    FUNCTION :  PICK THE CATEGORY WITH THE HIGHEST RECORD      * 05890000
      *      COUNT FOR THE AREA JUST TOTALLED.  TIES GO TO THE        * 05900000
      *      EARLIEST CATEGORY IN THE FIXED ORDER TRAFFIC, CRIME,     * 05910000
      *      LAW_ENFORCEMENT, EMERGENCY, GENERAL.                     * 05920000
      *                                                               * 05930000
      *    CALLED BY:  P30010-PROCESS-AREA                            * 05940000
      *                                                               * 05950000
      ***************************************************************** 05960000
                                                                        05970000
       P30030-FIND-DOMINANT-CAT.                                        05980000
                                                                        05990000
           MOVE +1                     TO WS-DOM-CAT-IX.                06000000
           MOVE WS-CAT-COUNT (1)       TO WS-DOM-CAT-COUNT.             06010000
                                                                        06020000
           PERFORM P30040-TEST-CAT-COUNT THRU P30040-EXIT               06030000
               VARYING WS-CAT-IX FROM 2 BY 1                            06040000
               UNTIL WS-CAT-IX > WS-CAT-MAX.                            06050000
                                                                        06060000
       P30030-EXIT.                                                     06070000
           EXIT.                                                        06080000
           EJECT                                                        06090000
      ***************************************************************** 06100000
      *                                                               * 06110000
      *    PARAGRAPH:  P30040-TEST-CAT-COUNT                          * 06120000
      *                                                               * 06130000
      *    FUNCTION :  COMPARE ONE CATEGORY'S COUNT AGAINST THE       * 06140000
      *      BEST COUNT SEEN SO FAR FOR THIS AREA.                    * 06150000
      *                                                               * 06160000
      *    CALLED BY:  P30030-FIND-DOMINANT-CAT                       * 06170000
      *                                                               * 06180000
      ***************************************************************** 06190000
                                                                        06200000
       P30040-TEST-CAT-COUNT.                                           06210000
                                                                        06220000
           IF WS-CAT-COUNT (WS-CAT-IX) > WS-DOM-CAT-COUNT               06230000
               MOVE WS-CAT-IX          TO WS-DOM-CAT-IX                 06240000
               MOVE WS-CAT-COUNT (WS-CAT-IX) TO WS-DOM-CAT-COUNT.       06250000
                                                                        06260000
       P30040-EXIT.                                                     06270000
           EXIT.                                                        06280000
           EJECT                                                        06290000
      ***************************************************************** 06300000
      *                                                               * 06310000
      *    PARAGRAPH:  P31000-BUILD-ALERT                             * 06320000
      *                                                               * 06330000
      *    FUNCTION :  BUILD THE ALERT RECORD FOR THE AREA JUST       * 06340000
      *      TOTALLED AND WRITE IT TO THE ALERT STORE.                * 06350000
      *                                                               * 06360000
      *    CALLED BY:  P30010-PROCESS-AREA                            * 06370000
      *                                                               * 06380000
      ***************************************************************** 06390000
                                                                        06400000
       P31000-BUILD-ALERT.                                              06410000
                                                                        06420000
           MOVE LAD-AREA-NAME (WS-AREA-IX) TO WS-TRIM-BUFFER            06430000
                                               ALERT-AREA.              06440000
           PERFORM P95000-TRIM-LENGTH  THRU P95000-EXIT.                06450000
                                                                        06460000
           MOVE WS-DOM-CAT-COUNT       TO WS-MSG-COUNT-ED.              06470000
                                                                        06480000
           IF WS-AREA-MEAN-ADJ NOT > -0.500                             06490000
               MOVE 'high  '           TO ALERT-SEVERITY                06500000
           ELSE                                                         06510000
               MOVE 'medium'           TO ALERT-SEVERITY.               06520000
                                                                        06530000
           MOVE WS-AREA-MEAN-CONF      TO ALERT-CONFIDENCE.             06540000
           MOVE WS-CAT-NAME (WS-DOM-CAT-IX) TO ALERT-TYPE.              06550000
           MOVE WS-CYCLE-TIMESTAMP      TO ALERT-TIMESTAMP.             06560000
           MOVE 'N'                    TO ALERT-RESOLVED.               06570000
                                                                        06580000
           IF WS-DOM-CAT-IX = 1                                         06590000
               STRING 'Traffic-related complaints '    DELIMITED SIZE   06600000
                      WS-INTENSITY                      DELIMITED SIZE  06610000
                      ' increasing in '                 DELIMITED SIZE  06620000
                      WS-TRIM-BUFFER (1 : WS-TRIM-LENGTH)               06630000
                                                         DELIMITED SIZE 06640000
                      ' ('                               DELIMITED SIZE 06650000
                      WS-MSG-COUNT-ED                    DELIMITED SIZE 06660000
                      ' reports)'                         DELIMITED SIZE06670000
                      INTO ALERT-MESSAGE                                06680000
           ELSE                                                         06690000
           IF WS-DOM-CAT-IX = 2                                         06700000
               STRING 'Crime-related concerns '         DELIMITED SIZE  06710000
                      WS-INTENSITY                      DELIMITED SIZE  06720000
                      ' elevated in '                   DELIMITED SIZE  06730000
                      WS-TRIM-BUFFER (1 : WS-TRIM-LENGTH)               06740000
                                                         DELIMITED SIZE 06750000
                      ' ('                               DELIMITED SIZE 06760000
                      WS-MSG-COUNT-ED                    DELIMITED SIZE 06770000
                      ' reports)'                         DELIMITED SIZE06780000
                      INTO ALERT-MESSAGE                                06790000
           ELSE                                                         06800000
           IF WS-DOM-CAT-IX = 3                                         06810000
               STRING 'Law enforcement issues being '   DELIMITED SIZE  06820000
                      WS-INTENSITY                      DELIMITED SIZE  06830000
                      ' discussed in '                  DELIMITED SIZE  06840000
                      WS-TRIM-BUFFER (1 : WS-TRIM-LENGTH)               06850000
                                                         DELIMITED SIZE 06860000
                      ' ('                               DELIMITED SIZE 06870000
                      WS-MSG-COUNT-ED                    DELIMITED SIZE 06880000
                      ' reports)'                         DELIMITED SIZE06890000
                      INTO ALERT-MESSAGE                                06900000
           ELSE                                                         06910000
           IF WS-DOM-CAT-IX = 4                                         06920000
               STRING 'Emergency-related incidents '    DELIMITED SIZE  06930000
                      WS-INTENSITY                      DELIMITED SIZE  06940000
                      ' reported in '                   DELIMITED SIZE  06950000
                      WS-TRIM-BUFFER (1 : WS-TRIM-LENGTH)               06960000
                                                         DELIMITED SIZE 06970000
                      ' ('                               DELIMITED SIZE 06980000
                      WS-MSG-COUNT-ED                    DELIMITED SIZE 06990000
                      ' reports)'                         DELIMITED SIZE07000000
                      INTO ALERT-MESSAGE                                07010000
           ELSE                                                         07020000
               STRING 'General security sentiment '     DELIMITED SIZE  07030000
                      WS-INTENSITY                      DELIMITED SIZE  07040000
                      ' negative in '                   DELIMITED SIZE  07050000
                      WS-TRIM-BUFFER (1 : WS-TRIM-LENGTH)               07060000
                                                         DELIMITED SIZE 07070000
                      ' ('                               DELIMITED SIZE 07080000
                      WS-MSG-COUNT-ED                    DELIMITED SIZE 07090000
                      ' reports)'                         DELIMITED SIZE07100000
                      INTO ALERT-MESSAGE.                               07110000
                                                                        07120000
           WRITE ALERT-RECORD.                                          07130000
                                                                        07140000
       P31000-EXIT.                                                     07150000
           EXIT.                                                        07160000
           EJECT                                                        07170000
      ***************************************************************** 07180000
      *                                                               * 07190000
      *    PARAGRAPH:  P40000-PRINT-CYCLE-SUMMARY                     * 07200000
      *                                                               * 07210000
      *    FUNCTION :  WRITE SECTION 1 OF THE CYCLE REPORT - RECORDS  * 07220000
      *      READ, DROPPED, PROCESSED, ALERTS GENERATED, AND THE      * 07230000
      *      PER-SOURCE COUNTS.  LSS020 CONTINUES THIS SAME FILE      * 07240000
      *      WITH SECTIONS 2 THROUGH 6.                               * 07250000
      *                                                               * 07260000
      *    CALLED BY:  P00000-MAINLINE                                * 07270000
      *                                                               * 07280000
      ***************************************************************** 07290000
                                                                        07300000
       P40000-PRINT-CYCLE-SUMMARY.                                      07310000
                                                                        07320000
           WRITE RPT-FILE-REC          FROM WS-RPT-TITLE.               07330000
                                                                        07340000
           IF WS-RAWRPT-READ-COUNT = ZEROES                             07350000
               WRITE RPT-FILE-REC      FROM WS-RPT-NODATA               07360000
               GO TO P40000-EXIT.                                       07370000
                                                                        07380000
           MOVE 'RECORDS READ . . . . . . . .' TO WS-RCL-LABEL.         07390000
           MOVE WS-RAWRPT-READ-COUNT    TO WS-RCL-VALUE.                07400000
           WRITE RPT-FILE-REC          FROM WS-RPT-CNT-LINE.            07410000
                                                                        07420000
           MOVE 'RECORDS DROPPED (FILTER). .' TO WS-RCL-LABEL.          07430000
           MOVE WS-DROPPED-COUNT        TO WS-RCL-VALUE.                07440000
           WRITE RPT-FILE-REC          FROM WS-RPT-CNT-LINE.            07450000
                                                                        07460000
           MOVE 'RECORDS PROCESSED. . . . . .' TO WS-RCL-LABEL.         07470000
           MOVE WS-PROCESSED-COUNT      TO WS-RCL-VALUE.                07480000
           WRITE RPT-FILE-REC          FROM WS-RPT-CNT-LINE.            07490000
                                                                        07500000
           MOVE 'ALERTS GENERATED . . . . . .' TO WS-RCL-LABEL.         07510000
           MOVE WS-ALERT-COUNT          TO WS-RCL-VALUE.                07520000
           WRITE RPT-FILE-REC          FROM WS-RPT-CNT-LINE.            07530000
                                                                        07540000
           MOVE 'SOURCE - TWITTER . . . . . .' TO WS-RCL-LABEL.         07550000
           MOVE WS-CNT-TWITTER          TO WS-RCL-VALUE.                07560000
           WRITE RPT-FILE-REC          FROM WS-RPT-CNT-LINE.            07570000
                                                                        07580000
           MOVE 'SOURCE - FACEBOOK. . . . . .' TO WS-RCL-LABEL.         07590000
           MOVE WS-CNT-FACEBOOK         TO WS-RCL-VALUE.                07600000
           WRITE RPT-FILE-REC          FROM WS-RPT-CNT-LINE.            07610000
                                                                        07620000
           MOVE 'SOURCE - NEWS. . . . . . . .' TO WS-RCL-LABEL.         07630000
           MOVE WS-CNT-NEWS             TO WS-RCL-VALUE.                07640000
           WRITE RPT-FILE-REC          FROM WS-RPT-CNT-LINE.            07650000
                                                                        07660000
           MOVE 'SOURCE - GOVERNMENT. . . . .' TO WS-RCL-LABEL.         07670000
           MOVE WS-CNT-GOVERNMENT       TO WS-RCL-VALUE.                07680000
           WRITE RPT-FILE-REC          FROM WS-RPT-CNT-LINE.            07690000
                                                                        07700000
           MOVE 'SOURCE - COMMUNITY . . . . .' TO WS-RCL-LABEL.         07710000
           MOVE WS-CNT-COMMUNITY        TO WS-RCL-VALUE.                07720000
           WRITE RPT-FILE-REC          FROM WS-RPT-CNT-LINE.            07730000
                                                                        07740000
       P40000-EXIT.                                                     07750000
           EXIT.                                                        07760000
           EJECT                                                        07770000
      ***************************************************************** 07780000
      *                                                               * 07790000
      *    PARAGRAPH:  P95000-TRIM-LENGTH                             * 07800000
      *                                                               * 07810000
      *    FUNCTION :  FIND THE POSITION OF THE RIGHTMOST NON-BLANK   * 07820000
      *      CHARACTER IN WS-TRIM-BUFFER, FOR BUILDING ALERT          * 07830000
      *      MESSAGES WITHOUT TRAILING PADDING IN THE AREA NAME.      * 07840000
      *                                                               * 07850000
      *    CALLED BY:  P31000-BUILD-ALERT                             * 07860000
      *                                                               * 07870000
      ***************************************************************** 07880000
                                                                        07890000
       P95000-TRIM-LENGTH.                                              07900000
                                                                        07910000
           MOVE ZEROES                 TO WS-TRIM-LENGTH.               07920000
                                                                        07930000
           PERFORM P95010-TRIM-SCAN    THRU P95010-EXIT                 07940000
               VARYING WS-TRIM-POS FROM 1 BY 1                          07950000
               UNTIL WS-TRIM-POS > 20.                                  07960000
                                                                        07970000
       P95000-EXIT.                                                     07980000
           EXIT.                                                        07990000
           EJECT                                                        08000000
      ***************************************************************** 08010000
      *                                                               * 08020000
      *    PARAGRAPH:  P95010-TRIM-SCAN                               * 08030000
      *                                                               * 08040000
      *    FUNCTION :  IF THE CHARACTER AT WS-TRIM-POS IS NOT A       * 08050000
      *      SPACE, RECORD THAT POSITION AS THE LENGTH SO FAR.        * 08060000
      *                                                               * 08070000
      *    CALLED BY:  P95000-TRIM-LENGTH                             * 08080000
      *                                                               * 08090000
      ***************************************************************** 08100000
                                                                        08110000
       P95010-TRIM-SCAN.                                                08120000
                                                                        08130000
           IF WS-TRIM-BUFFER (WS-TRIM-POS : 1) NOT = SPACE              08140000
               MOVE WS-TRIM-POS         TO WS-TRIM-LENGTH.              08150000
                                                                        08160000
       P95010-EXIT.                                                     08170000
           EXIT.                                                        08180000
           EJECT                                                        08190000

                                                                        00010000
      ***************************************************************** 00020000
      *    LSSBIAS PARAMETER PASS AREA                                 *00030000
      ***************************************************************** 00040000
                                                                        00050000
       01  LSSBIAS-PARMS.                                               00060000
           03  LSSBIAS-SOURCE          PIC X(10)   VALUE SPACES.        00070000
           03  LSSBIAS-RAW-SENTIMENT   PIC S9V999  VALUE ZEROES.        00080000
           03  LSSBIAS-ADJ-SENTIMENT   PIC S9V999  VALUE ZEROES.        00090000
           03  LSSBIAS-ADJ-SENTIMENT-R REDEFINES LSSBIAS-ADJ-SENTIMENT. 00100000
               05  LSSBIAS-ADJ-SIGN    PIC S9.                          00110000
               05  LSSBIAS-ADJ-DECML   PIC 999.                         00120000
           03  LSSBIAS-RETURN-CODE     PIC 9(2)    VALUE ZEROES.        00130000
               88  LSSBIAS-OK                      VALUE 00.            00140000
               88  LSSBIAS-UNKNOWN-SOURCE           VALUE 04.           00150000

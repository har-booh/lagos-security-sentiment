       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID. LSSENR.                                              00020000
      *                                                                 00030000
      ***************************************************************** 00040000
      *              LAGOS SECURITY SENTIMENT (LSS) BATCH             * 00050000
      *                    STATE SOCIAL RESEARCH UNIT                 * 00060000
      *                                                               * 00070000
      * PROGRAM :   LSSENR                                           *  00080000
      *                                                               * 00090000
      * FUNCTION:   PROGRAM LSSENR IS A CALLED SUBROUTINE THAT WILL   * 00100000
      *             ACCEPT THE RAW SOURCE NAME, THE RAW LOCATION      * 00110000
      *             FIELD AND THE FREE-TEXT CONTENT OF A SECURITY     * 00120000
      *             REPORT AND WILL RETURN THE NORMALIZED SOURCE,     * 00130000
      *             THE EXTRACTED AREA, THE CATEGORY, THE DETECTED    * 00140000
      *             LANGUAGE AND THE SECURITY-FILTER FLAG FOR THAT    * 00150000
      *             REPORT.  THIS IS THE ENRICHMENT STEP THAT RUNS    * 00160000
      *             AFTER LSSLEX AND LSSBIAS HAVE SCORED THE REPORT.  * 00170000
      *                                                               * 00180000
      * FILES   :   NONE                                              * 00190000
      *                                                               * 00200000
      * TRANSACTIONS GENERATED:                                      *  00210000
      *             NONE                                              * 00220000
      *                                                               * 00230000
      * PFKEYS  :   NONE                                              * 00240000
      *                                                               * 00250000
      ***************************************************************** 00260000
      *             PROGRAM CHANGE LOG                                * 00270000
      *             -------------------                               * 00280000
      *                                                               * 00290000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00300000
      *  --------   --------------------  --------------------------  * 00310000
      *                                                               * 00320000
      *  03/11/87   T OYELARAN            ORIGINAL INSTALL.  SPLIT    * 00330000
      *                                   OFF THE SOURCE, AREA,       * 00340000
      *                                   CATEGORY AND LANGUAGE       * 00350000
      *                                   CLASSIFICATION LOGIC FROM   * 00360000
      *                                   THE ANALYZER MAINLINE.      * 00370000
      *                                                               * 00380000
      *  09/22/89   T OYELARAN            ADDED ETI-OSA AND           * 00390000
      *                                   OSHODI-ISOLO TO THE AREA    * 00400000
      *                                   TABLE AFTER THE LASG WARD   * 00410000
      *                                   BOUNDARY REVIEW.            * 00420000
      *                                                               * 00430000
      *  06/05/91   B ADEYEMI             SPLIT LAW_ENFORCEMENT OUT   * 00440000
      *                                   OF THE CRIME CATEGORY AS A  * 00450000
      *                                   GROUP OF ITS OWN PER SSRU    *00460000
      *                                   REQUEST #129.               * 00470000
      *                                                               * 00480000
      *  02/14/94   B ADEYEMI             SOURCE NOW DEFAULTS TO      * 00490000
      *                                   COMMUNITY RATHER THAN LEFT   *00500000
      *                                   BLANK WHEN NO SUBSTRING     * 00510000
      *                                   MATCHES THE RAW SOURCE.     * 00520000
      *                                                               * 00530000
      *  11/30/98   F BELLO               Y2K REMEDIATION REVIEW -    * 00540000
      *                                   NO DATE FIELDS IN THIS      * 00550000
      *                                   PROGRAM, NO CHANGE REQUIRED,* 00560000
      *                                   SIGNED OFF FOR Y2K PROJECT. * 00570000
      *                                                               * 00580000
      *  08/19/03   F BELLO               LOCATION SEARCH NOW CHECKS  * 00590000
      *                                   THE RAW LOCATION FIELD      * 00600000
      *                                   BEFORE FALLING BACK TO THE  * 00610000
      *                                   REPORT TEXT, PER SSRU       * 00620000
      *                                   REQUEST #188.               * 00630000
      *                                                               * 00640000
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 00650000
      *                                                               * 00660000
      ***************************************************************** 00670000
       AUTHOR. T OYELARAN.                                              00680000
       INSTALLATION. STATE SOCIAL RESEARCH UNIT.                        00690000
       DATE-WRITTEN. 03/11/87.                                          00700000
       DATE-COMPILED.                                                   00710000
       SECURITY.  THIS PROGRAM IS THE PROPERTY OF THE STATE SOCIAL      00720000
           RESEARCH UNIT AND IS NOT TO BE REPRODUCED WITHOUT WRITTEN    00730000
           AUTHORIZATION.                                               00740000
           EJECT                                                        00750000
       ENVIRONMENT DIVISION.                                            00760000
       CONFIGURATION SECTION.                                           00770000
       SPECIAL-NAMES.                                                   00780000
           C01 IS TOP-OF-FORM.                                          00790000
           EJECT                                                        00800000
       DATA DIVISION.                                                   00810000
       WORKING-STORAGE SECTION.                                         00820000
                                                                        00830000
      ***************************************************************** 00840000
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 00850000
      ***************************************************************** 00860000
       77  WS-IX1                      PIC S9(4) COMP VALUE +0.         00870000
       77  WS-IX2                      PIC S9(4) COMP VALUE +0.         00880000
       77  WS-HAY-LEN                  PIC S9(4) COMP VALUE +0.         00890000
       77  WS-NEEDLE-LEN                PIC S9(4) COMP VALUE +0.        00900000
       77  WS-SCAN-POS                 PIC S9(4) COMP VALUE +0.         00910000
       77  WS-LAST-START               PIC S9(4) COMP VALUE +0.         00920000
       77  WS-TRIM-MAXLEN              PIC S9(4) COMP VALUE +0.         00930000
       77  WS-TRIM-POS                 PIC S9(4) COMP VALUE +0.         00940000
       77  WS-TRIM-LENGTH              PIC S9(4) COMP VALUE +0.         00950000
       77  WS-CONTENT-LEN              PIC S9(4) COMP VALUE +0.         00960000
                                                                        00970000
      ***************************************************************** 00980000
      *    SWITCHES                                                   * 00990000
      ***************************************************************** 01000000
                                                                        01010000
       01  WS-SWITCHES.                                                 01020000
           05  WS-FOUND-SW             PIC X     VALUE 'N'.             01030000
               88  FOUND                         VALUE 'Y'.             01040000
               88  NOT-FOUND                     VALUE 'N'.             01050000
           05  WS-GROUP-MATCH-SW       PIC X     VALUE 'N'.             01060000
               88  GROUP-MATCHED                 VALUE 'Y'.             01070000
               88  GROUP-NOT-MATCHED             VALUE 'N'.             01080000
           05  WS-KEYWORD-MATCH-SW     PIC X     VALUE 'N'.             01090000
               88  KEYWORD-MATCHED               VALUE 'Y'.             01100000
               88  KEYWORD-NOT-MATCHED           VALUE 'N'.             01110000
           EJECT                                                        01120000
      ***************************************************************** 01130000
      *    UPPER-CASED WORKING COPIES OF THE INBOUND TEXT FIELDS      * 01140000
      ***************************************************************** 01150000
                                                                        01160000
       01  WS-WORK-AREAS.                                               01170000
           05  WS-SOURCE-UPPER         PIC X(20)  VALUE SPACES.         01180000
           05  WS-LOCATION-UPPER       PIC X(20)  VALUE SPACES.         01190000
           05  WS-CONTENT-UPPER        PIC X(200) VALUE SPACES.         01200000
           05  WS-CONTENT-UPPER-R      REDEFINES WS-CONTENT-UPPER.      01210000
               10  WS-CONTENT-UPPER-1  PIC X(100).                      01220000
               10  WS-CONTENT-UPPER-2  PIC X(100).                      01230000
           05  WS-HAYSTACK             PIC X(200) VALUE SPACES.         01240000
           05  WS-NEEDLE                PIC X(20)  VALUE SPACES.        01250000
           05  WS-NEEDLE-R             REDEFINES WS-NEEDLE.             01260000
               10  WS-NEEDLE-HALF-1    PIC X(10).                       01270000
               10  WS-NEEDLE-HALF-2    PIC X(10).                       01280000
           05  WS-TRIM-BUFFER          PIC X(200) VALUE SPACES.         01290000
           05  WS-RESULT-UPPER         PIC X(20)  VALUE SPACES.         01300000
           05  WS-RESULT-UPPER-R       REDEFINES WS-RESULT-UPPER.       01310000
               10  WS-RESULT-UPPER-H1  PIC X(10).                       01320000
               10  WS-RESULT-UPPER-H2  PIC X(10).                       01330000
           EJECT                                                        01340000
      ***************************************************************** 01350000
      *    AREA / CATEGORY / LANGUAGE / SECURITY / SOURCE TABLES      * 01360000
      ***************************************************************** 01370000
                                                                        01380000
           COPY LSSLKUP.                                                01390000
           EJECT                                                        01400000
      ***************************************************************** 01410000
      *    SUBROUTINE PARAMETER AREA                                  * 01420000
      ***************************************************************** 01430000
                                                                        01440000
           COPY LSSENRCY.                                               01450000
           EJECT                                                        01460000
      ***************************************************************** 01470000
      *    L I N K A G E     S E C T I O N                            * 01480000
      ***************************************************************** 01490000
                                                                        01500000
       LINKAGE SECTION.                                                 01510000
                                                                        01520000
       01  LS-SOURCE-RAW               PIC X(20).                       01530000
       01  LS-LOCATION-RAW             PIC X(20).                       01540000
       01  LS-CONTENT                  PIC X(200).                      01550000
       01  LS-SOURCE-NORM              PIC X(10).                       01560000
       01  LS-LOCATION-OUT             PIC X(20).                       01570000
       01  LS-CATEGORY-OUT             PIC X(15).                       01580000
       01  LS-LANGUAGE-OUT             PIC X(10).                       01590000
       01  LS-SECURITY-FLAG            PIC X(01).                       01600000
       01  LS-RETURN-CODE              PIC 9(2).                        01610000
                                                                        01620000
      ***************************************************************** 01630000
      *    P R O C E D U R E    D I V I S I O N                       * 01640000
      ***************************************************************** 01650000
                                                                        01660000
       PROCEDURE DIVISION USING LS-SOURCE-RAW                           01670000
                                 LS-LOCATION-RAW                        01680000
                                 LS-CONTENT                             01690000
                                 LS-SOURCE-NORM                         01700000
                                 LS-LOCATION-OUT                        01710000
                                 LS-CATEGORY-OUT                        01720000
                                 LS-LANGUAGE-OUT                        01730000
                                 LS-SECURITY-FLAG                       01740000
                                 LS-RETURN-CODE.                        01750000
                                                                        01760000
       P00000-MAINLINE.                                                 01770000
                                                                        01780000
           MOVE LS-SOURCE-RAW          TO LSSENR-SOURCE-RAW.            01790000
           MOVE LS-LOCATION-RAW        TO LSSENR-LOCATION-RAW.          01800000
           MOVE LS-CONTENT             TO LSSENR-CONTENT.               01810000
           MOVE 'N'                    TO LSSENR-SECURITY-FLAG.         01820000
           MOVE 00                     TO LSSENR-RETURN-CODE.           01830000
           MOVE SPACES                 TO LSSENR-SOURCE-NORM            01840000
                                           LSSENR-LOCATION-OUT          01850000
                                           LSSENR-CATEGORY-OUT          01860000
                                           LSSENR-LANGUAGE-OUT.         01870000
                                                                        01880000
           MOVE LSSENR-SOURCE-RAW      TO WS-SOURCE-UPPER.              01890000
           INSPECT WS-SOURCE-UPPER                                      01900000
               CONVERTING 'abcdefghijklmnopqrstuvwxyz'                  01910000
                       TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                 01920000
           MOVE LSSENR-LOCATION-RAW    TO WS-LOCATION-UPPER.            01930000
           INSPECT WS-LOCATION-UPPER                                    01940000
               CONVERTING 'abcdefghijklmnopqrstuvwxyz'                  01950000
                       TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                 01960000
           MOVE LSSENR-CONTENT         TO WS-CONTENT-UPPER.             01970000
           INSPECT WS-CONTENT-UPPER                                     01980000
               CONVERTING 'abcdefghijklmnopqrstuvwxyz'                  01990000
                       TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                 02000000
                                                                        02010000
           MOVE WS-CONTENT-UPPER       TO WS-TRIM-BUFFER.               02020000
           MOVE 200                    TO WS-TRIM-MAXLEN.               02030000
           PERFORM P90000-TRIM-LENGTH THRU P90000-EXIT.                 02040000
           MOVE WS-TRIM-LENGTH         TO WS-CONTENT-LEN.               02050000
                                                                        02060000
           PERFORM P10000-NORMALIZE-SOURCE THRU P10000-EXIT.            02070000
           PERFORM P20000-CHECK-SECURITY   THRU P20000-EXIT.            02080000
           PERFORM P30000-EXTRACT-LOCATION THRU P30000-EXIT.            02090000
           PERFORM P40000-CATEGORIZE       THRU P40000-EXIT.            02100000
           PERFORM P50000-DETECT-LANGUAGE  THRU P50000-EXIT.            02110000
                                                                        02120000
           MOVE LSSENR-SOURCE-NORM     TO LS-SOURCE-NORM.               02130000
           MOVE LSSENR-LOCATION-OUT    TO LS-LOCATION-OUT.              02140000
           MOVE LSSENR-CATEGORY-OUT    TO LS-CATEGORY-OUT.              02150000
           MOVE LSSENR-LANGUAGE-OUT    TO LS-LANGUAGE-OUT.              02160000
           MOVE LSSENR-SECURITY-FLAG   TO LS-SECURITY-FLAG.             02170000
           MOVE LSSENR-RETURN-CODE     TO LS-RETURN-CODE.               02180000
                                                                        02190000
           GOBACK.                                                      02200000
                                                                        02210000
       P00000-EXIT.                                                     02220000
           EXIT.                                                        02230000
           EJECT                                                        02240000
      ***************************************************************** 02250000
      *                                                               * 02260000
      *    PARAGRAPH:  P10000-NORMALIZE-SOURCE                        * 02270000
      *                                                               * 02280000
      *    FUNCTION :  MATCH THE RAW SOURCE NAME AGAINST THE SEVEN    * 02290000
      *      SOURCE-NORMALIZATION SUBSTRINGS, FIRST MATCH WINS.       * 02300000
      *      DEFAULTS TO COMMUNITY WHEN NOTHING MATCHES.              * 02310000
      *                                                               * 02320000
      *    CALLED BY:  P00000-MAINLINE                                * 02330000
      *                                                               * 02340000
      ***************************************************************** 02350000
                                                                        02360000
       P10000-NORMALIZE-SOURCE.                                         02370000
                                                                        02380000
           MOVE 'COMMUNITY'             TO WS-RESULT-UPPER.             02390000
           MOVE 'N'                    TO WS-GROUP-MATCH-SW.            02400000
           MOVE WS-SOURCE-UPPER        TO WS-TRIM-BUFFER.               02410000
           MOVE 20                     TO WS-TRIM-MAXLEN.               02420000
           PERFORM P90000-TRIM-LENGTH THRU P90000-EXIT.                 02430000
           MOVE WS-TRIM-LENGTH         TO WS-HAY-LEN.                   02440000
           MOVE WS-SOURCE-UPPER        TO WS-HAYSTACK.                  02450000
                                                                        02460000
           PERFORM P10010-TEST-SOURCE-ROW THRU P10010-EXIT              02470000
               VARYING WS-IX2 FROM 1 BY 1                               02480000
               UNTIL WS-IX2 > LSS-SOURCE-NORM-MAX OR GROUP-MATCHED.     02490000
                                                                        02500000
           MOVE WS-RESULT-UPPER        TO LSSENR-SOURCE-NORM.           02510000
           INSPECT LSSENR-SOURCE-NORM                                   02520000
               CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                  02530000
                       TO 'abcdefghijklmnopqrstuvwxyz'.                 02540000
                                                                        02550000
       P10000-EXIT.                                                     02560000
           EXIT.                                                        02570000
           EJECT                                                        02580000
      ***************************************************************** 02590000
      *                                                               * 02600000
      *    PARAGRAPH:  P10010-TEST-SOURCE-ROW                         * 02610000
      *                                                               * 02620000
      *    FUNCTION :  TEST ONE SOURCE-NORMALIZATION ROW AGAINST THE  * 02630000
      *      UPPER-CASED RAW SOURCE NAME.                             * 02640000
      *                                                               * 02650000
      *    CALLED BY:  P10000-NORMALIZE-SOURCE                       *  02660000
      *                                                               * 02670000
      ***************************************************************** 02680000
                                                                        02690000
       P10010-TEST-SOURCE-ROW.                                          02700000
                                                                        02710000
           MOVE LSNA-SUBSTRING (WS-IX2) TO WS-TRIM-BUFFER.              02720000
           MOVE 10                     TO WS-TRIM-MAXLEN.               02730000
           PERFORM P90000-TRIM-LENGTH THRU P90000-EXIT.                 02740000
           MOVE WS-TRIM-LENGTH         TO WS-NEEDLE-LEN.                02750000
           MOVE LSNA-SUBSTRING (WS-IX2) TO WS-NEEDLE.                   02760000
           PERFORM P91000-SEARCH THRU P91000-EXIT.                      02770000
           IF FOUND                                                     02780000
               MOVE LSNA-CANONICAL (WS-IX2) TO WS-RESULT-UPPER          02790000
               MOVE 'Y'                 TO WS-GROUP-MATCH-SW.           02800000
                                                                        02810000
       P10010-EXIT.                                                     02820000
           EXIT.                                                        02830000
           EJECT                                                        02840000
      ***************************************************************** 02850000
      *                                                               * 02860000
      *    PARAGRAPH:  P20000-CHECK-SECURITY                          * 02870000
      *                                                               * 02880000
      *    FUNCTION :  SCAN THE REPORT TEXT FOR ANY ONE OF THE 21     * 02890000
      *      ENGLISH / PIDGIN / YORUBA SECURITY KEYWORDS AND SET THE  * 02900000
      *      SECURITY-FLAG ACCORDINGLY.                               * 02910000
      *                                                               * 02920000
      *    CALLED BY:  P00000-MAINLINE                                * 02930000
      *                                                               * 02940000
      ***************************************************************** 02950000
                                                                        02960000
       P20000-CHECK-SECURITY.                                           02970000
                                                                        02980000
           MOVE 'N'                    TO WS-GROUP-MATCH-SW.            02990000
           MOVE WS-CONTENT-UPPER       TO WS-HAYSTACK.                  03000000
           MOVE WS-CONTENT-LEN         TO WS-HAY-LEN.                   03010000
                                                                        03020000
           PERFORM P20010-TEST-SECKEY THRU P20010-EXIT                  03030000
               VARYING WS-IX1 FROM 1 BY 1                               03040000
               UNTIL WS-IX1 > LSS-SECURITY-KEYWORD-MAX                  03050000
                  OR GROUP-MATCHED.                                     03060000
                                                                        03070000
           IF GROUP-MATCHED                                             03080000
               MOVE 'Y'                TO LSSENR-SECURITY-FLAG          03090000
           ELSE                                                         03100000
               MOVE 'N'                TO LSSENR-SECURITY-FLAG.         03110000
                                                                        03120000
       P20000-EXIT.                                                     03130000
           EXIT.                                                        03140000
           EJECT                                                        03150000
      ***************************************************************** 03160000
      *                                                               * 03170000
      *    PARAGRAPH:  P20010-TEST-SECKEY                             * 03180000
      *                                                               * 03190000
      *    FUNCTION :  TEST ONE SECURITY KEYWORD AGAINST THE REPORT   * 03200000
      *      TEXT.                                                    * 03210000
      *                                                               * 03220000
      *    CALLED BY:  P20000-CHECK-SECURITY                         *  03230000
      *                                                               * 03240000
      ***************************************************************** 03250000
                                                                        03260000
       P20010-TEST-SECKEY.                                              03270000
                                                                        03280000
           MOVE LSKA-KEYWORD (WS-IX1)  TO WS-TRIM-BUFFER.               03290000
           MOVE 12                     TO WS-TRIM-MAXLEN.               03300000
           PERFORM P90000-TRIM-LENGTH THRU P90000-EXIT.                 03310000
           MOVE WS-TRIM-LENGTH         TO WS-NEEDLE-LEN.                03320000
           MOVE LSKA-KEYWORD (WS-IX1)  TO WS-NEEDLE.                    03330000
           PERFORM P91000-SEARCH THRU P91000-EXIT.                      03340000
           IF FOUND                                                     03350000
               MOVE 'Y'                TO WS-GROUP-MATCH-SW.            03360000
                                                                        03370000
       P20010-EXIT.                                                     03380000
           EXIT.                                                        03390000
           EJECT                                                        03400000
      ***************************************************************** 03410000
      *                                                               * 03420000
      *    PARAGRAPH:  P30000-EXTRACT-LOCATION                        * 03430000
      *                                                               * 03440000
      *    FUNCTION :  DETERMINE THE AREA FOR THIS REPORT.  THE RAW   * 03450000
      *      LOCATION FIELD IS CHECKED FIRST; IF IT NAMES NO KNOWN    * 03460000
      *      AREA THE REPORT TEXT IS SEARCHED; IF NEITHER MATCHES     * 03470000
      *      THE AREA IS SET TO UNKNOWN AND RETURN-CODE 04 IS SET.    * 03480000
      *                                                               * 03490000
      *    CALLED BY:  P00000-MAINLINE                                * 03500000
      *                                                               * 03510000
      ***************************************************************** 03520000
                                                                        03530000
       P30000-EXTRACT-LOCATION.                                         03540000
                                                                        03550000
           MOVE 'N'                    TO WS-GROUP-MATCH-SW.            03560000
                                                                        03570000
           MOVE WS-LOCATION-UPPER      TO WS-TRIM-BUFFER.               03580000
           MOVE 20                     TO WS-TRIM-MAXLEN.               03590000
           PERFORM P90000-TRIM-LENGTH THRU P90000-EXIT.                 03600000
           MOVE WS-TRIM-LENGTH         TO WS-HAY-LEN.                   03610000
                                                                        03620000
           IF WS-HAY-LEN > 0                                            03630000
               MOVE WS-LOCATION-UPPER  TO WS-HAYSTACK                   03640000
               PERFORM P30010-TEST-AREA-ROW THRU P30010-EXIT            03650000
                   VARYING WS-IX1 FROM 1 BY 1                           03660000
                   UNTIL WS-IX1 > LSS-AREA-MAX OR GROUP-MATCHED.        03670000
                                                                        03680000
           IF NOT GROUP-MATCHED                                         03690000
               MOVE WS-CONTENT-UPPER   TO WS-HAYSTACK                   03700000
               MOVE WS-CONTENT-LEN     TO WS-HAY-LEN                    03710000
               PERFORM P30010-TEST-AREA-ROW THRU P30010-EXIT            03720000
                   VARYING WS-IX1 FROM 1 BY 1                           03730000
                   UNTIL WS-IX1 > LSS-AREA-MAX OR GROUP-MATCHED.        03740000
                                                                        03750000
           IF NOT GROUP-MATCHED                                         03760000
               MOVE 'Unknown'          TO LSSENR-LOCATION-OUT           03770000
               MOVE 04                 TO LSSENR-RETURN-CODE.           03780000
                                                                        03790000
       P30000-EXIT.                                                     03800000
           EXIT.                                                        03810000
           EJECT                                                        03820000
      ***************************************************************** 03830000
      *                                                               * 03840000
      *    PARAGRAPH:  P30010-TEST-AREA-ROW                           * 03850000
      *                                                               * 03860000
      *    FUNCTION :  TEST ONE OF THE 15 KNOWN AREAS AGAINST THE     * 03870000
      *      CURRENT HAYSTACK (RAW LOCATION FIELD OR REPORT TEXT).    * 03880000
      *                                                               * 03890000
      *    CALLED BY:  P30000-EXTRACT-LOCATION                       *  03900000
      *                                                               * 03910000
      ***************************************************************** 03920000
                                                                        03930000
       P30010-TEST-AREA-ROW.                                            03940000
                                                                        03950000
           MOVE LAA-AREA-NAME (WS-IX1) TO WS-TRIM-BUFFER.               03960000
           MOVE 20                     TO WS-TRIM-MAXLEN.               03970000
           PERFORM P90000-TRIM-LENGTH THRU P90000-EXIT.                 03980000
           MOVE WS-TRIM-LENGTH         TO WS-NEEDLE-LEN.                03990000
           MOVE LAA-AREA-NAME (WS-IX1) TO WS-NEEDLE.                    04000000
           PERFORM P91000-SEARCH THRU P91000-EXIT.                      04010000
           IF FOUND                                                     04020000
               MOVE LAD-AREA-NAME (WS-IX1) TO LSSENR-LOCATION-OUT       04030000
               MOVE 'Y'                TO WS-GROUP-MATCH-SW.            04040000
                                                                        04050000
       P30010-EXIT.                                                     04060000
           EXIT.                                                        04070000
           EJECT                                                        04080000
      ***************************************************************** 04090000
      *                                                               * 04100000
      *    PARAGRAPH:  P40000-CATEGORIZE                              * 04110000
      *                                                               * 04120000
      *    FUNCTION :  MATCH THE REPORT TEXT AGAINST THE FOUR         * 04130000
      *      CATEGORY KEYWORD GROUPS, FIRST MATCHING GROUP WINS.      * 04140000
      *      DEFAULTS TO GENERAL WHEN NO GROUP MATCHES.               * 04150000
      *                                                               * 04160000
      *    CALLED BY:  P00000-MAINLINE                                * 04170000
      *                                                               * 04180000
      ***************************************************************** 04190000
                                                                        04200000
       P40000-CATEGORIZE.                                               04210000
                                                                        04220000
           MOVE 'N'                    TO WS-GROUP-MATCH-SW.            04230000
           MOVE WS-CONTENT-UPPER       TO WS-HAYSTACK.                  04240000
           MOVE WS-CONTENT-LEN         TO WS-HAY-LEN.                   04250000
                                                                        04260000
           PERFORM P40010-TEST-CATEGORY-GRP THRU P40010-EXIT            04270000
               VARYING WS-IX1 FROM 1 BY 1                               04280000
               UNTIL WS-IX1 > LSS-CATEGORY-MAX OR GROUP-MATCHED.        04290000
                                                                        04300000
           IF NOT GROUP-MATCHED                                         04310000
               MOVE 'general'          TO LSSENR-CATEGORY-OUT.          04320000
                                                                        04330000
       P40000-EXIT.                                                     04340000
           EXIT.                                                        04350000
           EJECT                                                        04360000
      ***************************************************************** 04370000
      *                                                               * 04380000
      *    PARAGRAPH:  P40010-TEST-CATEGORY-GRP                       * 04390000
      *                                                               * 04400000
      *    FUNCTION :  TEST EVERY KEYWORD IN ONE CATEGORY GROUP       * 04410000
      *      AGAINST THE REPORT TEXT.                                 * 04420000
      *                                                               * 04430000
      *    CALLED BY:  P40000-CATEGORIZE                             *  04440000
      *                                                               * 04450000
      ***************************************************************** 04460000
                                                                        04470000
       P40010-TEST-CATEGORY-GRP.                                        04480000
                                                                        04490000
           MOVE 'N'                    TO WS-KEYWORD-MATCH-SW.          04500000
                                                                        04510000
           PERFORM P40020-TEST-CATEGORY-KW THRU P40020-EXIT             04520000
               VARYING WS-IX2 FROM 1 BY 1                               04530000
               UNTIL WS-IX2 > LCA-KEYWORD-COUNT (WS-IX1)                04540000
                  OR KEYWORD-MATCHED.                                   04550000
                                                                        04560000
           IF KEYWORD-MATCHED                                           04570000
               MOVE LCA-CATEGORY-NAME (WS-IX1) TO LSSENR-CATEGORY-OUT   04580000
               INSPECT LSSENR-CATEGORY-OUT                              04590000
                   CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'              04600000
                           TO 'abcdefghijklmnopqrstuvwxyz'              04610000
               MOVE 'Y'                TO WS-GROUP-MATCH-SW.            04620000
                                                                        04630000
       P40010-EXIT.                                                     04640000
           EXIT.                                                        04650000
           EJECT                                                        04660000
      ***************************************************************** 04670000
      *                                                               * 04680000
      *    PARAGRAPH:  P40020-TEST-CATEGORY-KW                        * 04690000
      *                                                               * 04700000
      *    FUNCTION :  TEST ONE CATEGORY KEYWORD AGAINST THE REPORT   * 04710000
      *      TEXT.  UNUSED KEYWORD SLOTS ARE BLANK AND NEVER MATCH.   * 04720000
      *                                                               * 04730000
      *    CALLED BY:  P40010-TEST-CATEGORY-GRP                      *  04740000
      *                                                               * 04750000
      ***************************************************************** 04760000
                                                                        04770000
       P40020-TEST-CATEGORY-KW.                                         04780000
                                                                        04790000
           MOVE LCA-KEYWORD (WS-IX1, WS-IX2) TO WS-TRIM-BUFFER.         04800000
           MOVE 12                     TO WS-TRIM-MAXLEN.               04810000
           PERFORM P90000-TRIM-LENGTH THRU P90000-EXIT.                 04820000
           MOVE WS-TRIM-LENGTH         TO WS-NEEDLE-LEN.                04830000
           MOVE LCA-KEYWORD (WS-IX1, WS-IX2) TO WS-NEEDLE.              04840000
           PERFORM P91000-SEARCH THRU P91000-EXIT.                      04850000
           IF FOUND                                                     04860000
               MOVE 'Y'                TO WS-KEYWORD-MATCH-SW.          04870000
                                                                        04880000
       P40020-EXIT.                                                     04890000
           EXIT.                                                        04900000
           EJECT                                                        04910000
      ***************************************************************** 04920000
      *                                                               * 04930000
      *    PARAGRAPH:  P50000-DETECT-LANGUAGE                         * 04940000
      *                                                               * 04950000
      *    FUNCTION :  MATCH THE REPORT TEXT AGAINST THE PIDGIN AND   * 04960000
      *      YORUBA KEYWORD GROUPS, PIDGIN CHECKED FIRST.  DEFAULTS   * 04970000
      *      TO ENGLISH WHEN NEITHER GROUP MATCHES.                   * 04980000
      *                                                               * 04990000
      *    CALLED BY:  P00000-MAINLINE                                * 05000000
      *                                                               * 05010000
      ***************************************************************** 05020000
                                                                        05030000
       P50000-DETECT-LANGUAGE.                                          05040000
                                                                        05050000
           MOVE 'N'                    TO WS-GROUP-MATCH-SW.            05060000
           MOVE WS-CONTENT-UPPER       TO WS-HAYSTACK.                  05070000
           MOVE WS-CONTENT-LEN         TO WS-HAY-LEN.                   05080000
                                                                        05090000
           PERFORM P50010-TEST-LANGUAGE-GRP THRU P50010-EXIT            05100000
               VARYING WS-IX1 FROM 1 BY 1                               05110000
               UNTIL WS-IX1 > LSS-LANGUAGE-MAX OR GROUP-MATCHED.        05120000
                                                                        05130000
           IF NOT GROUP-MATCHED                                         05140000
               MOVE 'english'          TO LSSENR-LANGUAGE-OUT.          05150000
                                                                        05160000
       P50000-EXIT.                                                     05170000
           EXIT.                                                        05180000
           EJECT                                                        05190000
      ***************************************************************** 05200000
      *                                                               * 05210000
      *    PARAGRAPH:  P50010-TEST-LANGUAGE-GRP                       * 05220000
      *                                                               * 05230000
      *    FUNCTION :  TEST EVERY KEYWORD IN ONE LANGUAGE GROUP       * 05240000
      *      AGAINST THE REPORT TEXT.                                 * 05250000
      *                                                               * 05260000
      *    CALLED BY:  P50000-DETECT-LANGUAGE                        *  05270000
      *                                                               * 05280000
      ***************************************************************** 05290000
                                                                        05300000
       P50010-TEST-LANGUAGE-GRP.                                        05310000
                                                                        05320000
           MOVE 'N'                    TO WS-KEYWORD-MATCH-SW.          05330000
                                                                        05340000
           PERFORM P50020-TEST-LANGUAGE-KW THRU P50020-EXIT             05350000
               VARYING WS-IX2 FROM 1 BY 1                               05360000
               UNTIL WS-IX2 > LLA-KEYWORD-COUNT (WS-IX1)                05370000
                  OR KEYWORD-MATCHED.                                   05380000
                                                                        05390000
           IF KEYWORD-MATCHED                                           05400000
               MOVE LLA-LANGUAGE-NAME (WS-IX1) TO LSSENR-LANGUAGE-OUT   05410000
               INSPECT LSSENR-LANGUAGE-OUT                              05420000
                   CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'              05430000
                           TO 'abcdefghijklmnopqrstuvwxyz'              05440000
               MOVE 'Y'                TO WS-GROUP-MATCH-SW.            05450000
                                                                        05460000
       P50010-EXIT.                                                     05470000
           EXIT.                                                        05480000
           EJECT                                                        05490000
      ***************************************************************** 05500000
      *                                                               * 05510000
      *    PARAGRAPH:  P50020-TEST-LANGUAGE-KW                        * 05520000
      *                                                               * 05530000
      *    FUNCTION :  TEST ONE LANGUAGE KEYWORD AGAINST THE REPORT   * 05540000
      *      TEXT.  UNUSED KEYWORD SLOTS ARE BLANK AND NEVER MATCH.   * 05550000
      *                                                               * 05560000
      *    CALLED BY:  P50010-TEST-LANGUAGE-GRP                      *  05570000
      *                                                               * 05580000
      ***************************************************************** 05590000
                                                                        05600000
       P50020-TEST-LANGUAGE-KW.                                         05610000
                                                                        05620000
           MOVE LLA-KEYWORD (WS-IX1, WS-IX2) TO WS-TRIM-BUFFER.         05630000
           MOVE 10                     TO WS-TRIM-MAXLEN.               05640000
           PERFORM P90000-TRIM-LENGTH THRU P90000-EXIT.                 05650000
           MOVE WS-TRIM-LENGTH         TO WS-NEEDLE-LEN.                05660000
           MOVE LLA-KEYWORD (WS-IX1, WS-IX2) TO WS-NEEDLE.              05670000
           PERFORM P91000-SEARCH THRU P91000-EXIT.                      05680000
           IF FOUND                                                     05690000
               MOVE 'Y'                TO WS-KEYWORD-MATCH-SW.          05700000
                                                                        05710000
       P50020-EXIT.                                                     05720000
           EXIT.                                                        05730000
           EJECT                                                        05740000
      ***************************************************************** 05750000
      *                                                               * 05760000
      *    PARAGRAPH:  P90000-TRIM-LENGTH                             * 05770000
      *                                                               * 05780000
      *    FUNCTION :  GENERAL-PURPOSE HELPER.  FINDS THE POSITION OF * 05790000
      *      THE RIGHTMOST NON-BLANK CHARACTER IN WS-TRIM-BUFFER,     * 05800000
      *      LOOKING NO FURTHER THAN WS-TRIM-MAXLEN CHARACTERS.  A    * 05810000
      *      FIELD THAT IS ALL BLANKS RETURNS ZERO.  AVOIDS RELIANCE  * 05820000
      *      ON ANY INTRINSIC LENGTH FUNCTION.                        * 05830000
      *                                                               * 05840000
      *    CALLED BY:  MANY                                           * 05850000
      *                                                               * 05860000
      ***************************************************************** 05870000
                                                                        05880000
       P90000-TRIM-LENGTH.                                              05890000
                                                                        05900000
           MOVE 0                      TO WS-TRIM-LENGTH.               05910000
                                                                        05920000
           PERFORM P90010-TRIM-SCAN THRU P90010-EXIT                    05930000
               VARYING WS-TRIM-POS FROM 1 BY 1                          05940000
               UNTIL WS-TRIM-POS > WS-TRIM-MAXLEN.                      05950000
                                                                        05960000
       P90000-EXIT.                                                     05970000
           EXIT.                                                        05980000
           EJECT                                                        05990000
      ***************************************************************** 06000000
      *                                                               * 06010000
      *    PARAGRAPH:  P90010-TRIM-SCAN                               * 06020000
      *                                                               * 06030000
      *    FUNCTION :  TEST ONE CHARACTER POSITION OF WS-TRIM-BUFFER. * 06040000
      *                                                               * 06050000
      *    CALLED BY:  P90000-TRIM-LENGTH                            *  06060000
      *                                                               * 06070000
      ***************************************************************** 06080000
                                                                        06090000
       P90010-TRIM-SCAN.                                                06100000
                                                                        06110000
           IF WS-TRIM-BUFFER (WS-TRIM-POS : 1) NOT = SPACE              06120000
               MOVE WS-TRIM-POS        TO WS-TRIM-LENGTH.               06130000
                                                                        06140000
       P90010-EXIT.                                                     06150000
           EXIT.                                                        06160000
           EJECT                                                        06170000
      ***************************************************************** 06180000
      *                                                               * 06190000
      *    PARAGRAPH:  P91000-SEARCH                                  * 06200000
      *                                                               * 06210000
      *    FUNCTION :  GENERAL-PURPOSE HELPER.  TESTS WHETHER         * 06220000
      *      WS-NEEDLE (FIRST WS-NEEDLE-LEN CHARACTERS) APPEARS       * 06230000
      *      ANYWHERE IN WS-HAYSTACK (FIRST WS-HAY-LEN CHARACTERS).   * 06240000
      *      A ZERO-LENGTH NEEDLE OR HAYSTACK NEVER MATCHES.          * 06250000
      *                                                               * 06260000
      *    CALLED BY:  MANY                                           * 06270000
      *                                                               * 06280000
      ***************************************************************** 06290000
                                                                        06300000
       P91000-SEARCH.                                                   06310000
                                                                        06320000
           MOVE 'N'                    TO WS-FOUND-SW.                  06330000
                                                                        06340000
           IF WS-NEEDLE-LEN > 0 AND WS-HAY-LEN > 0                      06350000
               COMPUTE WS-LAST-START = WS-HAY-LEN - WS-NEEDLE-LEN + 1   06360000
               IF WS-LAST-START > 0                                     06370000
                   PERFORM P91010-TEST-POSITION THRU P91010-EXIT        06380000
                       VARYING WS-SCAN-POS FROM 1 BY 1                  06390000
                       UNTIL WS-SCAN-POS > WS-LAST-START OR FOUND.      06400000
                                                                        06410000
       P91000-EXIT.                                                     06420000
           EXIT.                                                        06430000
           EJECT                                                        06440000
      ***************************************************************** 06450000
      *                                                               * 06460000
      *    PARAGRAPH:  P91010-TEST-POSITION                           * 06470000
      *                                                               * 06480000
      *    FUNCTION :  COMPARE THE NEEDLE AGAINST THE HAYSTACK        * 06490000
      *      STARTING AT ONE SCAN POSITION.                           * 06500000
      *                                                               * 06510000
      *    CALLED BY:  P91000-SEARCH                                 *  06520000
      *                                                               * 06530000
      ***************************************************************** 06540000
                                                                        06550000
       P91010-TEST-POSITION.                                            06560000
                                                                        06570000
           IF WS-HAYSTACK (WS-SCAN-POS : WS-NEEDLE-LEN)                 06580000
                 = WS-NEEDLE (1 : WS-NEEDLE-LEN)                        06590000
               MOVE 'Y'                TO WS-FOUND-SW.                  06600000
                                                                        06610000
       P91010-EXIT.                                                     06620000
           EXIT.                                                        06630000
           EJECT                                                        06640000

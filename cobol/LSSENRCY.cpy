                                                                        00010000
      ***************************************************************** 00020000
      *    LSSENR PARAMETER PASS AREA                                  *00030000
      ***************************************************************** 00040000
                                                                        00050000
       01  LSSENR-PARMS.                                                00060000
           03  LSSENR-SOURCE-RAW       PIC X(20)   VALUE SPACES.        00070000
           03  LSSENR-LOCATION-RAW     PIC X(20)   VALUE SPACES.        00080000
           03  LSSENR-CONTENT          PIC X(200)  VALUE SPACES.        00090000
           03  LSSENR-SOURCE-NORM      PIC X(10)   VALUE SPACES.        00100000
           03  LSSENR-LOCATION-OUT     PIC X(20)   VALUE SPACES.        00110000
           03  LSSENR-CATEGORY-OUT     PIC X(15)   VALUE SPACES.        00120000
           03  LSSENR-LANGUAGE-OUT     PIC X(10)   VALUE SPACES.        00130000
           03  LSSENR-SECURITY-FLAG    PIC X(01)   VALUE 'N'.           00140000
               88  LSSENR-IS-SECURITY-RPT          VALUE 'Y'.           00150000
           03  LSSENR-RETURN-CODE      PIC 9(2)    VALUE ZEROES.        00160000
               88  LSSENR-OK                       VALUE 00.            00170000
               88  LSSENR-NO-AREA-FOUND             VALUE 04.           00180000

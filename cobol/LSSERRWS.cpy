      ******************************************************************00010000
      * LAGOS SECURITY SENTIMENT (LSS)                                 *00020000
      *                                                                *00030000
      * ERROR WORK AREA DEFINITIONS FOR BATCH FILE I/O FAILURES        *00040000
      *                                                                *00050000
      ******************************************************************00060000
                                                                        00070000
       77  WS-LSS-ERROR-LENGTH         PIC S9(04)      COMP  VALUE +800.00080000
                                                                        00090000
                                                                        00100000
       01  WS-LSS-ERROR-GENERAL.                                        00110000
                                                                        00120000
           05  WS-LSS-ERROR-TYPE       PIC X(04)       VALUE SPACES.    00130000
               88  LSS-OPEN-ERROR                      VALUE 'OPEN'.    00140000
               88  LSS-READ-ERROR                      VALUE 'READ'.    00150000
               88  LSS-WRITE-ERROR                     VALUE 'WRIT'.    00160000
               88  LSS-CLOSE-ERROR                     VALUE 'CLOS'.    00170000
                                                                        00180000
                                                                        00190000
      ******************************************************************00200000
      *    LSS FORMATTED ERROR LINES                                   *00210000
      ******************************************************************00220000
                                                                        00230000
       01  WS-LSS-ERROR-AREA.                                           00240000
           05  WLEA-ERROR-01           PIC X(80)       VALUE ALL '*'.   00250000
           05  WLEA-ERROR-02.                                           00260000
               10 FILLER               PIC X(01)       VALUE '*'.       00270000
               10 FILLER               PIC X(78)       VALUE SPACES.    00280000
               10 FILLER               PIC X(01)       VALUE '*'.       00290000
           05  WLEA-ERROR-03.                                           00300000
               10 FILLER               PIC X(01)       VALUE '*'.       00310000
               10 FILLER               PIC X(78)       VALUE            00320000
               '   LAGOS SECURITY SENTIMENT BATCH (LSS) FILE ERROR '.   00330000
               10 FILLER               PIC X(01)       VALUE '*'.       00340000
           05  WLEA-ERROR-04.                                           00350000
               10 FILLER               PIC X(01)       VALUE '*'.       00360000
               10 FILLER               PIC X(78)       VALUE SPACES.    00370000
               10 FILLER               PIC X(01)       VALUE '*'.       00380000
           05  WLEA-ERROR-05           PIC X(80)       VALUE ALL '*'.   00390000
           05  WLEA-ERROR-06.                                           00400000
               10 FILLER               PIC X(01)       VALUE '*'.       00410000
               10 FILLER               PIC X(78)       VALUE SPACES.    00420000
               10 FILLER               PIC X(01)       VALUE '*'.       00430000
           05  WLEA-ERROR-07.                                           00440000
               10 FILLER               PIC X(01)       VALUE '*'.       00450000
               10 WLEA-ERROR-07-TEXT   PIC X(78)       VALUE SPACES.    00460000
               10 FILLER               PIC X(01)       VALUE '*'.       00470000
           05  WLEA-ERROR-08.                                           00480000
               10 FILLER               PIC X(01)       VALUE '*'.       00490000
               10 WLEA-ERROR-08-TEXT   PIC X(78)       VALUE SPACES.    00500000
               10 FILLER               PIC X(01)       VALUE '*'.       00510000
           05  WLEA-ERROR-09.                                           00520000
               10 FILLER               PIC X(01)       VALUE '*'.       00530000
               10 FILLER               PIC X(78)       VALUE SPACES.    00540000
               10 FILLER               PIC X(01)       VALUE '*'.       00550000
           05  WLEA-ERROR-10           PIC X(80)       VALUE ALL '*'.   00560000
                                                                        00570000
                                                                        00580000
      ******************************************************************00590000
      *    LSS FILE-STATUS ERROR LINE                                  *00600000
      ******************************************************************00610000
                                                                        00620000
       01  WS-LSS-FILE-ERROR-01.                                        00630000
           05  FILLER                  PIC X(01)       VALUE SPACES.    00640000
           05  FILLER                  PIC X(07)       VALUE            00650000
               'FILE = '.                                               00660000
           05  WLFE-FILE-ID            PIC X(08)       VALUE SPACES.    00670000
           05  FILLER                  PIC X(12)       VALUE            00680000
               ', PROGRAM = '.                                          00690000
           05  WLFE-PROGRAM-ID         PIC X(08)       VALUE SPACES.    00700000
           05  FILLER                  PIC X(16)       VALUE            00710000
               ', FILE-STATUS = '.                                      00720000
           05  WLFE-FILE-STATUS        PIC X(02)       VALUE SPACES.    00730000
           05  FILLER                  PIC X(26)       VALUE SPACES.    00740000
      *                                                                 00750000
       01  WS-LSS-FILE-ERROR-02.                                        00760000
           05  FILLER                  PIC X(01)       VALUE SPACES.    00770000
           05  FILLER                  PIC X(12)       VALUE            00780000
               'OPERATION = '.                                          00790000
           05  WLFE-OPERATION          PIC X(05)       VALUE SPACES.    00800000
           05  FILLER                  PIC X(14)       VALUE            00810000
               ', PARAGRAPH = '.                                        00820000
           05  WLFE-PARAGRAPH          PIC X(08)       VALUE SPACES.    00830000
           05  FILLER                  PIC X(40)       VALUE SPACES.    00840000

      ******************************************************************00010000
      * LAGOS SECURITY SENTIMENT (LSS)                                * 00020000
      *                                                                *00030000
      * STANDARD AREA / CATEGORY / LANGUAGE / SECURITY KEYWORD AND    * 00040000
      * SOURCE REFERENCE TABLES FOR THE ENTIRE APPLICATION            * 00050000
      *                                                                *00060000
      ******************************************************************00070000
                                                                        00080000
       77  LSS-AREA-MAX                PIC S9(05)  VALUE +15  COMP-3.   00090000
                                                                        00100000
       01  LSS-AREA-ARRAY.                                              00110000
      ***                                                               00120000
      ***  THE 15 KNOWN LAGOS AREAS, FIRST-MATCH-WINS ORDER             00130000
      ***                                                               00140000
           05  FILLER                  PIC X(20)   VALUE                00150000
               'VICTORIA ISLAND'.                                       00160000
           05  FILLER                  PIC X(20)   VALUE                00170000
               'IKEJA'.                                                 00180000
           05  FILLER                  PIC X(20)   VALUE                00190000
               'SURULERE'.                                              00200000
           05  FILLER                  PIC X(20)   VALUE                00210000
               'YABA'.                                                  00220000
           05  FILLER                  PIC X(20)   VALUE                00230000
               'IKOYI'.                                                 00240000
           05  FILLER                  PIC X(20)   VALUE                00250000
               'LAGOS ISLAND'.                                          00260000
           05  FILLER                  PIC X(20)   VALUE                00270000
               'MAINLAND'.                                              00280000
           05  FILLER                  PIC X(20)   VALUE                00290000
               'APAPA'.                                                 00300000
           05  FILLER                  PIC X(20)   VALUE                00310000
               'MUSHIN'.                                                00320000
           05  FILLER                  PIC X(20)   VALUE                00330000
               'ALIMOSHO'.                                              00340000
           05  FILLER                  PIC X(20)   VALUE                00350000
               'ETI-OSA'.                                               00360000
           05  FILLER                  PIC X(20)   VALUE                00370000
               'KOSOFE'.                                                00380000
           05  FILLER                  PIC X(20)   VALUE                00390000
               'SHOMOLU'.                                               00400000
           05  FILLER                  PIC X(20)   VALUE                00410000
               'OSHODI-ISOLO'.                                          00420000
           05  FILLER                  PIC X(20)   VALUE                00430000
               'AGEGE'.                                                 00440000
                                                                        00450000
       01  LSS-AREA-ARRAY-R            REDEFINES LSS-AREA-ARRAY.        00460000
           05  LAA-AREA-NAME           OCCURS 15 TIMES                  00470000
                                       PIC X(20).                       00480000
                                                                        00490000
      ***                                                               00500000
      ***  MIXED-CASE DISPLAY FORM OF THE SAME 15 AREAS, SAME ORDER     00510000
      ***  AS LSS-AREA-ARRAY, FOR USE ON THE PRINTED REPORT AND THE     00520000
      ***  ENRICHED SENTIMENT RECORD'S LOCATION FIELD                   00530000
      ***                                                               00540000
       01  LSS-AREA-DISPLAY-ARRAY.                                      00550000
           05  FILLER                  PIC X(20)   VALUE                00560000
               'Victoria Island'.                                       00570000
           05  FILLER                  PIC X(20)   VALUE                00580000
               'Ikeja'.                                                 00590000
           05  FILLER                  PIC X(20)   VALUE                00600000
               'Surulere'.                                              00610000
           05  FILLER                  PIC X(20)   VALUE                00620000
               'Yaba'.                                                  00630000
           05  FILLER                  PIC X(20)   VALUE                00640000
               'Ikoyi'.                                                 00650000
           05  FILLER                  PIC X(20)   VALUE                00660000
               'Lagos Island'.                                          00670000
           05  FILLER                  PIC X(20)   VALUE                00680000
               'Mainland'.                                              00690000
           05  FILLER                  PIC X(20)   VALUE                00700000
               'Apapa'.                                                 00710000
           05  FILLER                  PIC X(20)   VALUE                00720000
               'Mushin'.                                                00730000
           05  FILLER                  PIC X(20)   VALUE                00740000
               'Alimosho'.                                              00750000
           05  FILLER                  PIC X(20)   VALUE                00760000
               'Eti-Osa'.                                               00770000
           05  FILLER                  PIC X(20)   VALUE                00780000
               'Kosofe'.                                                00790000
           05  FILLER                  PIC X(20)   VALUE                00800000
               'Shomolu'.                                               00810000
           05  FILLER                  PIC X(20)   VALUE                00820000
               'Oshodi-Isolo'.                                          00830000
           05  FILLER                  PIC X(20)   VALUE                00840000
               'Agege'.                                                 00850000
                                                                        00860000
       01  LSS-AREA-DISPLAY-ARRAY-R    REDEFINES LSS-AREA-DISPLAY-ARRAY.00870000
           05  LAD-AREA-NAME           OCCURS 15 TIMES                  00880000
                                       PIC X(20).                       00890000
                                                                        00900000
      ***                                                               00910000
      ***  CATEGORY KEYWORD GROUPS, FIRST-MATCHING-GROUP-WINS ORDER     00920000
      ***  STRUCTURE = CATEGORY, KEYWORD COUNT, KEYWORDS                00930000
      ***                                                               00940000
       77  LSS-CATEGORY-MAX            PIC S9(05)  VALUE +4   COMP-3.   00950000
       77  LSS-CATEGORY-KEYWORD-MAX    PIC S9(05)  VALUE +5   COMP-3.   00960000
                                                                        00970000
       01  LSS-CATEGORY-ARRAY.                                          00980000
           05  FILLER                  PIC X(15)   VALUE                00990000
               'TRAFFIC'.                                               01000000
           05  FILLER                  PIC S9(5)   VALUE +5  COMP-3.    01010000
           05  FILLER                  PIC X(12)   VALUE 'TRAFFIC'.     01020000
           05  FILLER                  PIC X(12)   VALUE 'ROAD'.        01030000
           05  FILLER                  PIC X(12)   VALUE 'JAM'.         01040000
           05  FILLER                  PIC X(12)   VALUE 'CONGESTION'.  01050000
           05  FILLER                  PIC X(12)   VALUE 'ACCIDENT'.    01060000
                                                                        01070000
           05  FILLER                  PIC X(15)   VALUE                01080000
               'CRIME'.                                                 01090000
           05  FILLER                  PIC S9(5)   VALUE +5  COMP-3.    01100000
           05  FILLER                  PIC X(12)   VALUE 'CRIME'.       01110000
           05  FILLER                  PIC X(12)   VALUE 'THEFT'.       01120000
           05  FILLER                  PIC X(12)   VALUE 'ROBBERY'.     01130000
           05  FILLER                  PIC X(12)   VALUE 'STEAL'.       01140000
           05  FILLER                  PIC X(12)   VALUE 'BURGLAR'.     01150000
                                                                        01160000
           05  FILLER                  PIC X(15)   VALUE                01170000
               'LAW_ENFORCEMENT'.                                       01180000
           05  FILLER                  PIC S9(5)   VALUE +3  COMP-3.    01190000
           05  FILLER                  PIC X(12)   VALUE 'POLICE'.      01200000
           05  FILLER                  PIC X(12)   VALUE 'ARREST'.      01210000
           05  FILLER                  PIC X(12)   VALUE 'LAW'.         01220000
           05  FILLER                  PIC X(12)   VALUE SPACES.        01230000
           05  FILLER                  PIC X(12)   VALUE SPACES.        01240000
                                                                        01250000
           05  FILLER                  PIC X(15)   VALUE                01260000
               'EMERGENCY'.                                             01270000
           05  FILLER                  PIC S9(5)   VALUE +4  COMP-3.    01280000
           05  FILLER                  PIC X(12)   VALUE 'FIRE'.        01290000
           05  FILLER                  PIC X(12)   VALUE 'FLOOD'.       01300000
           05  FILLER                  PIC X(12)   VALUE 'EMERGENCY'.   01310000
           05  FILLER                  PIC X(12)   VALUE 'MEDICAL'.     01320000
           05  FILLER                  PIC X(12)   VALUE SPACES.        01330000
                                                                        01340000
       01  LSS-CATEGORY-ARRAY-R        REDEFINES LSS-CATEGORY-ARRAY.    01350000
           05  LCA-CATEGORY-GRP        OCCURS 4  TIMES.                 01360000
               10  LCA-CATEGORY-NAME   PIC X(15).                       01370000
               10  LCA-KEYWORD-COUNT   PIC S9(05)   COMP-3.             01380000
               10  LCA-KEYWORD         OCCURS 5 TIMES                   01390000
                                       PIC X(12).                       01400000
                                                                        01410000
      ***                                                               01420000
      ***  LANGUAGE KEYWORD GROUPS, PIDGIN CHECKED BEFORE YORUBA        01430000
      ***  STRUCTURE = LANGUAGE, KEYWORD COUNT, KEYWORDS                01440000
      ***                                                               01450000
       77  LSS-LANGUAGE-MAX            PIC S9(05)  VALUE +2   COMP-3.   01460000
       77  LSS-LANGUAGE-KEYWORD-MAX    PIC S9(05)  VALUE +6   COMP-3.   01470000
                                                                        01480000
       01  LSS-LANGUAGE-ARRAY.                                          01490000
           05  FILLER                  PIC X(10)   VALUE                01500000
               'PIDGIN'.                                                01510000
           05  FILLER                  PIC S9(5)   VALUE +6  COMP-3.    01520000
           05  FILLER                  PIC X(10)   VALUE 'WAHALA'.      01530000
           05  FILLER                  PIC X(10)   VALUE 'GBEGE'.       01540000
           05  FILLER                  PIC X(10)   VALUE 'KASALA'.      01550000
           05  FILLER                  PIC X(10)   VALUE 'WETIN'.       01560000
           05  FILLER                  PIC X(10)   VALUE 'DEY'.         01570000
           05  FILLER                  PIC X(10)   VALUE 'ABEG'.        01580000
                                                                        01590000
           05  FILLER                  PIC X(10)   VALUE                01600000
               'YORUBA'.                                                01610000
           05  FILLER                  PIC S9(5)   VALUE +4  COMP-3.    01620000
           05  FILLER                  PIC X(10)   VALUE 'OMO'.         01630000
           05  FILLER                  PIC X(10)   VALUE 'OKO'.         01640000
           05  FILLER                  PIC X(10)   VALUE 'ILE'.         01650000
           05  FILLER                  PIC X(10)   VALUE 'EKO'.         01660000
           05  FILLER                  PIC X(10)   VALUE SPACES.        01670000
           05  FILLER                  PIC X(10)   VALUE SPACES.        01680000
                                                                        01690000
       01  LSS-LANGUAGE-ARRAY-R        REDEFINES LSS-LANGUAGE-ARRAY.    01700000
           05  LLA-LANGUAGE-GRP        OCCURS 2  TIMES.                 01710000
               10  LLA-LANGUAGE-NAME   PIC X(10).                       01720000
               10  LLA-KEYWORD-COUNT   PIC S9(05)   COMP-3.             01730000
               10  LLA-KEYWORD         OCCURS 6 TIMES                   01740000
                                       PIC X(10).                       01750000
                                                                        01760000
      ***                                                               01770000
      ***  SECURITY FILTER KEYWORDS (ENGLISH, PIDGIN, YORUBA COMBINED)  01780000
      ***  A REPORT IS SECURITY-RELATED IF ANY ONE OF THESE APPEARS     01790000
      ***                                                               01800000
       77  LSS-SECURITY-KEYWORD-MAX    PIC S9(05)  VALUE +21  COMP-3.   01810000
                                                                        01820000
       01  LSS-SECKEY-ARRAY.                                            01830000
           05  FILLER                  PIC X(12)   VALUE 'SECURITY'.    01840000
           05  FILLER                  PIC X(12)   VALUE 'CRIME'.       01850000
           05  FILLER                  PIC X(12)   VALUE 'THEFT'.       01860000
           05  FILLER                  PIC X(12)   VALUE 'ROBBERY'.     01870000
           05  FILLER                  PIC X(12)   VALUE 'TRAFFIC'.     01880000
           05  FILLER                  PIC X(12)   VALUE 'ACCIDENT'.    01890000
           05  FILLER                  PIC X(12)   VALUE 'POLICE'.      01900000
           05  FILLER                  PIC X(12)   VALUE 'SAFETY'.      01910000
           05  FILLER                  PIC X(12)   VALUE 'EMERGENCY'.   01920000
           05  FILLER                  PIC X(12)   VALUE 'INCIDENT'.    01930000
           05  FILLER                  PIC X(12)   VALUE 'VIOLENCE'.    01940000
           05  FILLER                  PIC X(12)   VALUE 'WAHALA'.      01950000
           05  FILLER                  PIC X(12)   VALUE 'GBEGE'.       01960000
           05  FILLER                  PIC X(12)   VALUE 'KASALA'.      01970000
           05  FILLER                  PIC X(12)   VALUE 'PALABA'.      01980000
           05  FILLER                  PIC X(12)   VALUE 'SCATTER'.     01990000
           05  FILLER                  PIC X(12)   VALUE 'BURST'.       02000000
           05  FILLER                  PIC X(12)   VALUE 'IJA'.         02010000
           05  FILLER                  PIC X(12)   VALUE 'OLE'.         02020000
           05  FILLER                  PIC X(12)   VALUE 'OPOLOPO'.     02030000
           05  FILLER                  PIC X(12)   VALUE 'EWU'.         02040000
                                                                        02050000
       01  LSS-SECKEY-ARRAY-R          REDEFINES LSS-SECKEY-ARRAY.      02060000
           05  LSKA-KEYWORD            OCCURS 21 TIMES                  02070000
                                       PIC X(12).                       02080000
                                                                        02090000
      ***                                                               02100000
      ***  SOURCE NORMALIZATION SUBSTRINGS, FIRST-MATCH-WINS ORDER      02110000
      ***  STRUCTURE = SUBSTRING TO MATCH, CANONICAL SOURCE NAME        02120000
      ***                                                               02130000
       77  LSS-SOURCE-NORM-MAX         PIC S9(05)  VALUE +7   COMP-3.   02140000
                                                                        02150000
       01  LSS-SOURCE-NORM-ARRAY.                                       02160000
           05  FILLER                  PIC X(10)   VALUE 'TWITTER'.     02170000
           05  FILLER                  PIC X(10)   VALUE 'TWITTER'.     02180000
           05  FILLER                  PIC X(10)   VALUE 'TWEET'.       02190000
           05  FILLER                  PIC X(10)   VALUE 'TWITTER'.     02200000
           05  FILLER                  PIC X(10)   VALUE 'FACEBOOK'.    02210000
           05  FILLER                  PIC X(10)   VALUE 'FACEBOOK'.    02220000
           05  FILLER                  PIC X(10)   VALUE 'FB'.          02230000
           05  FILLER                  PIC X(10)   VALUE 'FACEBOOK'.    02240000
           05  FILLER                  PIC X(10)   VALUE 'NEWS'.        02250000
           05  FILLER                  PIC X(10)   VALUE 'NEWS'.        02260000
           05  FILLER                  PIC X(10)   VALUE 'GOVERNMENT'.  02270000
           05  FILLER                  PIC X(10)   VALUE 'GOVERNMENT'.  02280000
           05  FILLER                  PIC X(10)   VALUE 'GOV'.         02290000
           05  FILLER                  PIC X(10)   VALUE 'GOVERNMENT'.  02300000
                                                                        02310000
       01  LSS-SOURCE-NORM-ARRAY-R     REDEFINES LSS-SOURCE-NORM-ARRAY. 02320000
           05  LSNA-SOURCE-GRP         OCCURS 7 TIMES.                  02330000
               10  LSNA-SUBSTRING      PIC X(10).                       02340000
               10  LSNA-CANONICAL      PIC X(10).                       02350000

       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID. LSSBIAS.                                             00020000
      *                                                                 00030000
      ***************************************************************** 00040000
      *              LAGOS SECURITY SENTIMENT (LSS) BATCH             * 00050000
      *                    STATE SOCIAL RESEARCH UNIT                 * 00060000
      *                                                               * 00070000
      * PROGRAM :   LSSBIAS                                          *  00080000
      *                                                               * 00090000
      * FUNCTION:   PROGRAM LSSBIAS IS A CALLED SUBROUTINE THAT WILL  * 00100000
      *             ACCEPT A RAW SENTIMENT SCORE AND A NORMALIZED     * 00110000
      *             SOURCE NAME FROM THE CALLING PROGRAM AND WILL     * 00120000
      *             RETURN A BIAS-CORRECTED SENTIMENT SCORE.  EACH    * 00130000
      *             FEED SOURCE CARRIES ITS OWN KNOWN NEGATIVITY      * 00140000
      *             BIAS AND THE CORRECTION REMOVES THAT BIAS BEFORE  * 00150000
      *             THE SCORE IS WRITTEN TO THE SENTIMENT FILE.       * 00160000
      *                                                               * 00170000
      * FILES   :   NONE                                              * 00180000
      *                                                               * 00190000
      * TRANSACTIONS GENERATED:                                       * 00200000
      *             NONE                                              * 00210000
      *                                                               * 00220000
      * PFKEYS  :   NONE                                              * 00230000
      *                                                               * 00240000
      ***************************************************************** 00250000
      *             PROGRAM CHANGE LOG                                * 00260000
      *             -------------------                               * 00270000
      *                                                               * 00280000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00290000
      *  --------   --------------------  --------------------------  * 00300000
      *                                                               * 00310000
      *  03/11/87   T OYELARAN            ORIGINAL INSTALL.  SPLIT   *  00320000
      *                                   OFF THE BIAS TABLE LOOKUP   * 00330000
      *                                   FROM THE ANALYZER MAINLINE  * 00340000
      *                                   SO THE TABLE COULD BE HELD  * 00350000
      *                                   AND MAINTAINED IN ONE PLACE.* 00360000
      *                                                               * 00370000
      *  09/22/89   T OYELARAN            ADDED COMMUNITY SOURCE ROW  * 00380000
      *                                   PER SSRU REQUEST #114 -     * 00390000
      *                                   STATE RADIO CALL-IN FEED    * 00400000
      *                                   NOW CARRIES ITS OWN BIAS.   * 00410000
      *                                                               * 00420000
      *  06/05/91   B ADEYEMI             CORRECTED GOVERNMENT        * 00430000
      *                                   BASELINE FROM -0.10 TO      * 00440000
      *                                   -0.05 PER REVIEW OF FIRST   * 00450000
      *                                   QUARTER FEED SAMPLES.       * 00460000
      *                                                               * 00470000
      *  02/14/94   B ADEYEMI             CLAMP ADJUSTED SCORE TO     * 00480000
      *                                   PLUS OR MINUS 1.000 - A FEW * 00490000
      *                                   EXTREME WIRE REPORTS WERE   * 00500000
      *                                   PRODUCING OUT-OF-RANGE      * 00510000
      *                                   VALUES ON THE AREA REPORT.  * 00520000
      *                                                               * 00530000
      *  11/30/98   F BELLO               Y2K REMEDIATION REVIEW -    * 00540000
      *                                   NO DATE FIELDS IN THIS      * 00550000
      *                                   PROGRAM, NO CHANGE REQUIRED,* 00560000
      *                                   SIGNED OFF FOR Y2K PROJECT. * 00570000
      *                                                               * 00580000
      *  08/19/03   F BELLO               DEFAULT-SOURCE ROW ADDED -  * 00590000
      *                                   UNRECOGNIZED SOURCE NAMES   * 00600000
      *                                   NOW FALL THROUGH TO THE     * 00610000
      *                                   GENERIC "OTHER" BIAS RATHER * 00620000
      *                                   THAN ABENDING THE CALLER.   * 00630000
      *                                                               * 00640000
      *  04/16/07   B ADEYEMI             SOURCE KEYS IN THE BIAS     * 00650000
      *                                   TABLE WERE UPPER CASE BUT   * 00660000
      *                                   THE NORMALIZER NOW HANDS US * 00670000
      *                                   LOWER CASE SOURCE NAMES -   * 00680000
      *                                   EVERY LOOKUP WAS MISSING    * 00690000
      *                                   AND FALLING THROUGH TO THE  * 00700000
      *                                   OTHER ROW.  TABLE KEYS      * 00710000
      *                                   RECODED TO LOWER CASE TO    * 00720000
      *                                   MATCH.                      * 00730000
      *                                                               * 00740000
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 00750000
      *                                                               * 00760000
      ***************************************************************** 00770000
       AUTHOR. T OYELARAN.                                              00780000
       INSTALLATION. STATE SOCIAL RESEARCH UNIT.                        00790000
       DATE-WRITTEN. 03/11/87.                                          00800000
       DATE-COMPILED.                                                   00810000
       SECURITY.  THIS PROGRAM IS THE PROPERTY OF THE STATE SOCIAL      00820000
           RESEARCH UNIT AND IS NOT TO BE REPRODUCED WITHOUT WRITTEN    00830000
           AUTHORIZATION.                                               00840000
           EJECT                                                        00850000
       ENVIRONMENT DIVISION.                                            00860000
       CONFIGURATION SECTION.                                           00870000
       SPECIAL-NAMES.                                                   00880000
           C01 IS TOP-OF-FORM.                                          00890000
           EJECT                                                        00900000
       DATA DIVISION.                                                   00910000
       WORKING-STORAGE SECTION.                                         00920000
                                                                        00930000
      ***************************************************************** 00940000
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 00950000
      ***************************************************************** 00960000
       77  WS-SUB1                     PIC S9(4) COMP VALUE +0.         00970000
       77  WS-SOURCE-COUNT             PIC S9(4) COMP VALUE +6.         00980000
                                                                        00990000
      ***************************************************************** 01000000
      *    SWITCHES                                                   * 01010000
      ***************************************************************** 01020000
                                                                        01030000
       01  WS-SWITCHES.                                                 01040000
           05  WS-SOURCE-FOUND-SW      PIC X     VALUE 'N'.             01050000
               88  SOURCE-FOUND                  VALUE 'Y'.             01060000
               88  SOURCE-NOT-FOUND               VALUE 'N'.            01070000
           EJECT                                                        01080000
      ***************************************************************** 01090000
      *    PER-SOURCE BIAS CONSTANTS TABLE                            * 01100000
      ***************************************************************** 01110000
                                                                        01120000
       01  WS-BIAS-TABLE.                                               01130000
           05  FILLER                  PIC X(10)  VALUE 'twitter'.      01140000
           05  FILLER                  PIC S9V999 VALUE +0.700.         01150000
           05  FILLER                  PIC S9V999 VALUE -0.350.         01160000
           05  FILLER                  PIC X(10)  VALUE 'facebook'.     01170000
           05  FILLER                  PIC S9V999 VALUE +0.800.         01180000
           05  FILLER                  PIC S9V999 VALUE -0.250.         01190000
           05  FILLER                  PIC X(10)  VALUE 'news'.         01200000
           05  FILLER                  PIC S9V999 VALUE +0.600.         01210000
           05  FILLER                  PIC S9V999 VALUE -0.450.         01220000
           05  FILLER                  PIC X(10)  VALUE 'government'.   01230000
           05  FILLER                  PIC S9V999 VALUE +1.200.         01240000
           05  FILLER                  PIC S9V999 VALUE -0.050.         01250000
           05  FILLER                  PIC X(10)  VALUE 'community'.    01260000
           05  FILLER                  PIC S9V999 VALUE +1.000.         01270000
           05  FILLER                  PIC S9V999 VALUE -0.150.         01280000
           05  FILLER                  PIC X(10)  VALUE 'other'.        01290000
           05  FILLER                  PIC S9V999 VALUE +1.000.         01300000
           05  FILLER                  PIC S9V999 VALUE -0.200.         01310000
                                                                        01320000
       01  WS-BIAS-TABLE-R             REDEFINES WS-BIAS-TABLE.         01330000
           05  WBT-SOURCE-ROW          OCCURS 6 TIMES                   01340000
                                       INDEXED BY WBT-IX.               01350000
               10  WBT-SOURCE          PIC X(10).                       01360000
               10  WBT-FACTOR          PIC S9V999.                      01370000
               10  WBT-BASELINE        PIC S9V999.                      01380000
           EJECT                                                        01390000
      ***************************************************************** 01400000
      *    CALCULATION WORK FIELDS                                    * 01410000
      ***************************************************************** 01420000
                                                                        01430000
       01  WS-CALC-FIELDS.                                              01440000
           05  WS-FACTOR               PIC S9V999 VALUE ZEROES.         01450000
           05  WS-BASELINE             PIC S9V999 VALUE ZEROES.         01460000
           05  WS-NORMALIZED-SCORE     PIC S9V999 VALUE ZEROES.         01470000
           05  WS-NORM-SCORE-R         REDEFINES WS-NORMALIZED-SCORE.   01480000
               10  WS-NORM-SIGN        PIC S9.                          01490000
               10  WS-NORM-DECML       PIC 999.                         01500000
           05  WS-ADJUSTED-SCORE       PIC S9V999 VALUE ZEROES.         01510000
           05  WS-ADJ-SCORE-R          REDEFINES WS-ADJUSTED-SCORE.     01520000
               10  WS-ADJ-SIGN         PIC S9.                          01530000
               10  WS-ADJ-DECML        PIC 999.                         01540000
           EJECT                                                        01550000
      ***************************************************************** 01560000
      *    SUBROUTINE PARAMETER AREA                                  * 01570000
      ***************************************************************** 01580000
                                                                        01590000
           COPY LSSBIACY.                                               01600000
           EJECT                                                        01610000
      ***************************************************************** 01620000
      *    L I N K A G E     S E C T I O N                            * 01630000
      ***************************************************************** 01640000
                                                                        01650000
       LINKAGE SECTION.                                                 01660000
                                                                        01670000
       01  LS-LSSBIAS-PARMS            PIC X(20).                       01680000
                                                                        01690000
      ***************************************************************** 01700000
      *    P R O C E D U R E    D I V I S I O N                       * 01710000
      ***************************************************************** 01720000
                                                                        01730000
       PROCEDURE DIVISION USING LS-LSSBIAS-PARMS.                       01740000
                                                                        01750000
       P00000-MAINLINE.                                                 01760000
                                                                        01770000
           MOVE LS-LSSBIAS-PARMS      TO LSSBIAS-PARMS.                 01780000
           MOVE 'N'                   TO WS-SOURCE-FOUND-SW.            01790000
                                                                        01800000
           PERFORM P10000-FIND-SOURCE  THRU P10000-EXIT                 01810000
               VARYING WBT-IX FROM 1 BY 1                               01820000
               UNTIL WBT-IX > WS-SOURCE-COUNT                           01830000
                  OR SOURCE-FOUND.                                      01840000
                                                                        01850000
           IF SOURCE-NOT-FOUND                                          01860000
               MOVE WBT-FACTOR (6)     TO WS-FACTOR                     01870000
               MOVE WBT-BASELINE (6)   TO WS-BASELINE                   01880000
               MOVE 04                 TO LSSBIAS-RETURN-CODE           01890000
           ELSE                                                         01900000
               MOVE 00                 TO LSSBIAS-RETURN-CODE.          01910000
                                                                        01920000
           COMPUTE WS-NORMALIZED-SCORE =                                01930000
                   LSSBIAS-RAW-SENTIMENT - WS-BASELINE.                 01940000
                                                                        01950000
           IF LSSBIAS-RAW-SENTIMENT < 0                                 01960000
               COMPUTE WS-ADJUSTED-SCORE ROUNDED =                      01970000
                       (WS-NORMALIZED-SCORE * WS-FACTOR) + WS-BASELINE  01980000
           ELSE                                                         01990000
               COMPUTE WS-ADJUSTED-SCORE ROUNDED =                      02000000
                       (WS-NORMALIZED-SCORE * 1.1) + WS-BASELINE.       02010000
                                                                        02020000
           IF WS-ADJUSTED-SCORE > +1.000                                02030000
               MOVE +1.000             TO WS-ADJUSTED-SCORE.            02040000
           IF WS-ADJUSTED-SCORE < -1.000                                02050000
               MOVE -1.000             TO WS-ADJUSTED-SCORE.            02060000
                                                                        02070000
           MOVE WS-ADJUSTED-SCORE      TO LSSBIAS-ADJ-SENTIMENT.        02080000
           MOVE LSSBIAS-PARMS          TO LS-LSSBIAS-PARMS.             02090000
                                                                        02100000
           GOBACK.                                                      02110000
                                                                        02120000
       P00000-EXIT.                                                     02130000
           EXIT.                                                        02140000
           EJECT                                                        02150000
      ***************************************************************** 02160000
      *                                                               * 02170000
      *    PARAGRAPH:  P10000-FIND-SOURCE                             * 02180000
      *                                                               * 02190000
      *    FUNCTION :  SEARCH THE BIAS TABLE FOR THE NORMALIZED       * 02200000
      *      SOURCE NAME PASSED BY THE CALLER.  ON A MATCH, SAVE      * 02210000
      *      THE FACTOR AND BASELINE FOR THIS SOURCE.                 * 02220000
      *                                                               * 02230000
      *    CALLED BY:  P00000-MAINLINE                                * 02240000
      *                                                               * 02250000
      ***************************************************************** 02260000
                                                                        02270000
       P10000-FIND-SOURCE.                                              02280000
                                                                        02290000
           IF WBT-SOURCE (WBT-IX) = LSSBIAS-SOURCE                      02300000
               MOVE WBT-FACTOR   (WBT-IX) TO WS-FACTOR                  02310000
               MOVE WBT-BASELINE (WBT-IX) TO WS-BASELINE                02320000
               MOVE 'Y'                   TO WS-SOURCE-FOUND-SW.        02330000
                                                                        02340000
       P10000-EXIT.                                                     02350000
           EXIT.                                                        02360000
           EJECT                                                        02370000

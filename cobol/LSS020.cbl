       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID. LSS020.                                              00020000
      *                                                                 00030000
      ***************************************************************** 00040000
      *              LAGOS SECURITY SENTIMENT (LSS) BATCH             * 00050000
      *                    STATE SOCIAL RESEARCH UNIT                 * 00060000
      *                                                               * 00070000
      * PROGRAM :   LSS020                                           *  00080000
      *                                                               * 00090000
      * FUNCTION:   PROGRAM LSS020 IS THE AGGREGATOR / REPORTER FOR   * 00100000
      *             THE LSS BATCH.  IT RUNS AS THE SECOND STEP OF     * 00110000
      *             THE CYCLE, AFTER LSS010 HAS FILED THIS CYCLE'S    * 00120000
      *             ENRICHED REPORTS AND ALERTS.  IT RE-READS THE     * 00130000
      *             ACCUMULATED SENTIMENT STORE AND THE ALERT STORE   * 00140000
      *             IN FULL, BUILDS THE OVERALL / AREA / DAILY /      * 00150000
      *             SOURCE BREAKDOWNS IN WORK TABLES, SEQUENCES EACH  * 00160000
      *             TABLE INTO REPORT ORDER, AND CONTINUES THE CYCLE  * 00170000
      *             REPORT WITH THE REMAINING FOUR SECTIONS PLUS THE  * 00180000
      *             ALERT LISTING.                                    * 00190000
      *                                                               * 00200000
      * FILES   :   SENTIMENT DATA STORE    -  SEQUENTIAL  (INPUT)     *00210000
      *             SECURITY ALERT STORE    -  SEQUENTIAL  (INPUT)     *00220000
      *             CYCLE REPORT            -  LINE SEQ    (EXTEND)    *00230000
      *                                                               * 00240000
      * TRANSACTIONS GENERATED:                                       * 00250000
      *             NONE                                              * 00260000
      *                                                               * 00270000
      * PFKEYS  :   NONE                                              * 00280000
      *                                                               * 00290000
      ***************************************************************** 00300000
      *             PROGRAM CHANGE LOG                                * 00310000
      *             -------------------                               * 00320000
      *                                                               * 00330000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00340000
      *  --------   --------------------  --------------------------  * 00350000
      *                                                               * 00360000
      *  03/11/87   T OYELARAN            ORIGINAL INSTALL.  JOB      * 00370000
      *                                   STEP 2 OF THE CYCLE - READS * 00380000
      *                                   THE SENTIMENT STORE AND     * 00390000
      *                                   PRINTS THE AREA AND SOURCE  * 00400000
      *                                   BREAKDOWNS.                 * 00410000
      *                                                               * 00420000
      *  04/02/88   T OYELARAN            ADDED THE DAILY TREND       * 00430000
      *                                   SECTION PER SSRU REQUEST    * 00440000
      *                                   #061 - MONTHLY REVIEW       * 00450000
      *                                   WANTED A DAY-BY-DAY VIEW.   * 00460000
      *                                                               * 00470000
      *  06/05/91   B ADEYEMI             AREA ANALYSIS NOW EXCLUDES  * 00480000
      *                                   "UNKNOWN" AND IS SEQUENCED  * 00490000
      *                                   ASCENDING BY MEAN SENTIMENT * 00500000
      *                                   SO THE WORST AREA PRINTS    * 00510000
      *                                   FIRST.                      * 00520000
      *                                                               * 00530000
      *  02/14/94   B ADEYEMI             ADDED THE ALERT LISTING     * 00540000
      *                                   SECTION - ANALYSTS WERE     * 00550000
      *                                   CROSS-REFERENCING THE       * 00560000
      *                                   ALERT STORE BY HAND.        * 00570000
      *                                                               * 00580000
      *  11/30/98   F BELLO               Y2K REMEDIATION REVIEW -    * 00590000
      *                                   DATE FIELDS ARE CARRIED AS  * 00600000
      *                                   TEXT AND COMPARED AS TEXT,  * 00610000
      *                                   NO CENTURY ARITHMETIC IS    * 00620000
      *                                   PERFORMED, SIGNED OFF.      * 00630000
      *                                                               * 00640000
      *  08/19/03   F BELLO               SOURCE BREAKDOWN PERCENTAGE * 00650000
      *                                   NOW GUARDS AGAINST A ZERO   * 00660000
      *                                   RECORD COUNT - A NO DATA    * 00670000
      *                                   CYCLE WAS ABENDING ON THE   * 00680000
      *                                   DIVIDE.                     * 00690000
      *                                                               * 00700000
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 00710000
      *                                                               * 00720000
      ***************************************************************** 00730000
       AUTHOR. T OYELARAN.                                              00740000
       INSTALLATION. STATE SOCIAL RESEARCH UNIT.                        00750000
       DATE-WRITTEN. 03/11/87.                                          00760000
       DATE-COMPILED.                                                   00770000
       SECURITY.  THIS PROGRAM IS THE PROPERTY OF THE STATE SOCIAL      00780000
           RESEARCH UNIT AND IS NOT TO BE REPRODUCED WITHOUT WRITTEN    00790000
           AUTHORIZATION.                                               00800000
           EJECT                                                        00810000
       ENVIRONMENT DIVISION.                                            00820000
       CONFIGURATION SECTION.                                           00830000
       SPECIAL-NAMES.                                                   00840000
           C01 IS TOP-OF-FORM.                                          00850000
                                                                        00860000
       INPUT-OUTPUT SECTION.                                            00870000
                                                                        00880000
       FILE-CONTROL.                                                    00890000
                                                                        00900000
           SELECT SENT-FILE            ASSIGN TO SENTDATA               00910000
                                       ORGANIZATION IS SEQUENTIAL       00920000
                                       FILE STATUS IS WS-SENTDATA-STAT. 00930000
                                                                        00940000
           SELECT ALERT-FILE           ASSIGN TO ALERTS                 00950000
                                       ORGANIZATION IS SEQUENTIAL       00960000
                                       FILE STATUS IS WS-ALERTS-STATUS. 00970000
                                                                        00980000
           SELECT RPT-FILE             ASSIGN TO RPTFILE                00990000
                                       ORGANIZATION IS LINE SEQUENTIAL  01000000
                                       FILE STATUS IS WS-RPTFILE-STAT.  01010000
           EJECT                                                        01020000
       DATA DIVISION.                                                   01030000
                                                                        01040000
       FILE SECTION.                                                    01050000
                                                                        01060000
       FD  SENT-FILE                                                    01070000
           LABEL RECORDS ARE STANDARD                                   01080000
           RECORDING MODE IS F                                          01090000
           RECORD CONTAINS 500 CHARACTERS.                              01100000
           COPY LSSSENT.                                                01110000
                                                                        01120000
           EJECT                                                        01130000
       FD  ALERT-FILE                                                   01140000
           LABEL RECORDS ARE STANDARD                                   01150000
           RECORDING MODE IS F                                          01160000
           RECORD CONTAINS 200 CHARACTERS.                              01170000
           COPY LSSALRT.                                                01180000
                                                                        01190000
           EJECT                                                        01200000
       FD  RPT-FILE                                                     01210000
           LABEL RECORDS ARE STANDARD                                   01220000
           RECORDING MODE IS F                                          01230000
           RECORD CONTAINS 132 CHARACTERS.                              01240000
       01  RPT-FILE-REC                PIC X(132).                      01250000
                                                                        01260000
           EJECT                                                        01270000
       WORKING-STORAGE SECTION.                                         01280000
                                                                        01290000
      ***************************************************************** 01300000
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 01310000
      ***************************************************************** 01320000
       77  WS-AREA-IX                  PIC S9(4) COMP VALUE +0.         01330000
       77  WS-DATE-IX                  PIC S9(4) COMP VALUE +0.         01340000
       77  WS-SRC-IX                   PIC S9(4) COMP VALUE +0.         01350000
       77  WS-ALERT-IX                 PIC S9(4) COMP VALUE +0.         01360000
       77  WS-SORT-I                   PIC S9(4) COMP VALUE +0.         01370000
       77  WS-SORT-J                   PIC S9(4) COMP VALUE +0.         01380000
       77  WS-SORT-J-NEXT               PIC S9(4) COMP VALUE +0.        01390000
       77  WS-SORT-LIMIT               PIC S9(4) COMP VALUE +0.         01400000
       77  WS-DATE-COUNT               PIC S9(4) COMP VALUE +0.         01410000
       77  WS-DATE-MAX                 PIC S9(4) COMP VALUE +100.       01420000
       77  WS-DATE-OVERFLOW-COUNT      PIC S9(5) COMP VALUE +0.         01430000
       77  WS-ALERT-ROW-COUNT          PIC S9(4) COMP VALUE +0.         01440000
       77  WS-ALERT-TABLE-MAX          PIC S9(4) COMP VALUE +500.       01450000
       77  WS-ALERT-OVERFLOW-COUNT     PIC S9(5) COMP VALUE +0.         01460000
       77  WS-ACTIVE-ALERT-COUNT       PIC S9(5) COMP VALUE +0.         01470000
       77  WS-AREA-GRAND-TOTAL         PIC S9(7) COMP VALUE +0.         01480000
                                                                        01490000
      ***************************************************************** 01500000
      *    SWITCHES                                                   * 01510000
      ***************************************************************** 01520000
                                                                        01530000
       01  WS-SWITCHES.                                                 01540000
           05  WS-SENTDATA-STAT        PIC XX   VALUE SPACES.           01550000
               88  SENTDATA-OK                  VALUE '00'.             01560000
               88  SENTDATA-END                 VALUE '10'.             01570000
               88  SENTDATA-ERR                 VALUE '30' '34' '35'    01580000
                                                       '41' '46' '47'.  01590000
           05  WS-ALERTS-STATUS        PIC XX   VALUE SPACES.           01600000
               88  ALERTS-OK                    VALUE '00'.             01610000
               88  ALERTS-END                   VALUE '10'.             01620000
               88  ALERTS-ERR                   VALUE '30' '34' '35'    01630000
                                                       '41' '46' '47'.  01640000
           05  WS-RPTFILE-STAT         PIC XX   VALUE SPACES.           01650000
               88  RPTFILE-OK                   VALUE '00'.             01660000
               88  RPTFILE-ERR                  VALUE '30' '34' '35'    01670000
                                                       '41' '46' '47'.  01680000
           05  WS-AREA-FOUND-SW        PIC X    VALUE 'N'.              01690000
               88  AREA-FOUND                   VALUE 'Y'.              01700000
               88  AREA-NOT-FOUND               VALUE 'N'.              01710000
           05  WS-DATE-FOUND-SW        PIC X    VALUE 'N'.              01720000
               88  DATE-FOUND                   VALUE 'Y'.              01730000
               88  DATE-NOT-FOUND               VALUE 'N'.              01740000
           EJECT                                                        01750000
      ***************************************************************** 01760000
      *    OVERALL STATUS ACCUMULATORS                                * 01770000
      ***************************************************************** 01780000
                                                                        01790000
       01  WS-OVERALL-ACCUM.                                            01800000
           05  WS-OA-COUNT             PIC S9(7)     COMP VALUE +0.     01810000
           05  WS-OA-ADJ-SUM           PIC S9(7)V999 COMP-3 VALUE +0.   01820000
           05  WS-OA-RAW-SUM           PIC S9(7)V999 COMP-3 VALUE +0.   01830000
           05  WS-OA-CONF-SUM          PIC S9(7)V99  COMP-3 VALUE +0.   01840000
           05  WS-OA-MEAN-ADJ          PIC S9V999    VALUE +0.          01850000
           05  WS-OA-MEAN-ADJ-R        REDEFINES WS-OA-MEAN-ADJ.        01860000
               10  WS-OAMA-SIGN        PIC S9.                          01870000
               10  WS-OAMA-DECML       PIC 999.                         01880000
           05  WS-OA-MEAN-RAW          PIC S9V999    VALUE +0.          01890000
           05  WS-OA-MEAN-CONF         PIC 9V999     VALUE +0.          01900000
           EJECT                                                        01910000
      ***************************************************************** 01920000
      *    AREA NAMES COME FROM THE LOOKUP TABLE; THE AREA ROW         *01930000
      *    CARRIES ITS OWN COPY OF THE NAME SO THE ROWS CAN BE         *01940000
      *    RESEQUENCED WITHOUT DISTURBING THE LOOKUP TABLE.            *01950000
      ***************************************************************** 01960000
                                                                        01970000
       01  WS-AREA-TABLE.                                               01980000
           05  WS-AREA-ROW             OCCURS 15 TIMES.                 01990000
               10  WAR-AREA-NAME       PIC X(20).                       02000000
               10  WAR-COUNT           PIC S9(7)     COMP.              02010000
               10  WAR-ADJ-SUM         PIC S9(7)V999 COMP-3.            02020000
               10  WAR-CONF-SUM        PIC S9(5)V99  COMP-3.            02030000
               10  WAR-CRIME-COUNT     PIC S9(5)     COMP.              02040000
               10  WAR-TRAFFIC-COUNT   PIC S9(5)     COMP.              02050000
               10  WAR-MEAN-ADJ        PIC S9V999.                      02060000
               10  WAR-MEAN-CONF       PIC 9V999.                       02070000
                                                                        02080000
       01  WS-AREA-ROW-TEMP.                                            02090000
           05  WART-AREA-NAME          PIC X(20).                       02100000
           05  WART-COUNT              PIC S9(7)     COMP.              02110000
           05  WART-ADJ-SUM            PIC S9(7)V999 COMP-3.            02120000
           05  WART-CONF-SUM           PIC S9(5)V99  COMP-3.            02130000
           05  WART-CRIME-COUNT        PIC S9(5)     COMP.              02140000
           05  WART-TRAFFIC-COUNT      PIC S9(5)     COMP.              02150000
           05  WART-MEAN-ADJ           PIC S9V999.                      02160000
           05  WART-MEAN-CONF          PIC 9V999.                       02170000
           EJECT                                                        02180000
      ***************************************************************** 02190000
      *    DAILY TREND TABLE - GROWS AS NEW DATES ARE ENCOUNTERED;     *02200000
      *    WS-DATE-COUNT HOLDS THE NUMBER OF ROWS ACTUALLY IN USE.     *02210000
      ***************************************************************** 02220000
                                                                        02230000
       01  WS-DATE-TABLE.                                               02240000
           05  WS-DATE-ROW             OCCURS 100 TIMES.                02250000
               10  WDR-DATE            PIC X(10).                       02260000
               10  WDR-COUNT           PIC S9(5)     COMP.              02270000
               10  WDR-ADJ-SUM         PIC S9(5)V999 COMP-3.            02280000
               10  WDR-RAW-SUM         PIC S9(5)V999 COMP-3.            02290000
               10  WDR-CRIME-COUNT     PIC S9(5)     COMP.              02300000
               10  WDR-MEAN-ADJ        PIC S9V999.                      02310000
               10  WDR-MEAN-RAW        PIC S9V999.                      02320000
                                                                        02330000
       01  WS-DATE-ROW-TEMP.                                            02340000
           05  WDRT-DATE               PIC X(10).                       02350000
           05  WDRT-COUNT              PIC S9(5)     COMP.              02360000
           05  WDRT-ADJ-SUM            PIC S9(5)V999 COMP-3.            02370000
           05  WDRT-RAW-SUM            PIC S9(5)V999 COMP-3.            02380000
           05  WDRT-CRIME-COUNT        PIC S9(5)     COMP.              02390000
           05  WDRT-MEAN-ADJ           PIC S9V999.                      02400000
           05  WDRT-MEAN-RAW           PIC S9V999.                      02410000
                                                                        02420000
       01  WS-SCAN-DATE                PIC X(10) VALUE SPACES.          02430000
           EJECT                                                        02440000
      ***************************************************************** 02450000
      *    SOURCE BREAKDOWN - FIVE CANONICAL SOURCES IN FIXED ORDER.   *02460000
      ***************************************************************** 02470000
                                                                        02480000
       01  WS-SRC-CANON-NAMES.                                          02490000
           05  FILLER                  PIC X(10) VALUE 'twitter'.       02500000
           05  FILLER                  PIC X(10) VALUE 'facebook'.      02510000
           05  FILLER                  PIC X(10) VALUE 'news'.          02520000
           05  FILLER                  PIC X(10) VALUE 'government'.    02530000
           05  FILLER                  PIC X(10) VALUE 'community'.     02540000
                                                                        02550000
       01  WS-SRC-CANON-NAMES-R        REDEFINES WS-SRC-CANON-NAMES.    02560000
           05  WS-SRC-CANON            OCCURS 5 TIMES PIC X(10).        02570000
                                                                        02580000
       01  WS-SRC-DISPLAY-NAMES.                                        02590000
           05  FILLER                  PIC X(10) VALUE 'Twitter'.       02600000
           05  FILLER                  PIC X(10) VALUE 'Facebook'.      02610000
           05  FILLER                  PIC X(10) VALUE 'News'.          02620000
           05  FILLER                  PIC X(10) VALUE 'Government'.    02630000
           05  FILLER                  PIC X(10) VALUE 'Community'.     02640000
                                                                        02650000
       01  WS-SRC-DISPLAY-NAMES-R      REDEFINES WS-SRC-DISPLAY-NAMES.  02660000
           05  WS-SRC-DISPLAY           OCCURS 5 TIMES PIC X(10).       02670000
                                                                        02680000
       01  WS-SRC-TABLE.                                                02690000
           05  WS-SRC-ROW              OCCURS 5 TIMES.                  02700000
               10  WSR-DISPLAY-NAME    PIC X(10).                       02710000
               10  WSR-COUNT           PIC S9(7)     COMP.              02720000
               10  WSR-ADJ-SUM         PIC S9(7)V999 COMP-3.            02730000
               10  WSR-RAW-SUM         PIC S9(7)V999 COMP-3.            02740000
               10  WSR-MEAN-ADJ        PIC S9V999.                      02750000
               10  WSR-MEAN-RAW        PIC S9V999.                      02760000
               10  WSR-PCT             PIC 999V9.                       02770000
                                                                        02780000
       01  WS-SRC-ROW-TEMP.                                             02790000
           05  WSRT-DISPLAY-NAME       PIC X(10).                       02800000
           05  WSRT-COUNT              PIC S9(7)     COMP.              02810000
           05  WSRT-ADJ-SUM            PIC S9(7)V999 COMP-3.            02820000
           05  WSRT-RAW-SUM            PIC S9(7)V999 COMP-3.            02830000
           05  WSRT-MEAN-ADJ           PIC S9V999.                      02840000
           05  WSRT-MEAN-RAW           PIC S9V999.                      02850000
           05  WSRT-PCT                PIC 999V9.                       02860000
           EJECT                                                        02870000
      ***************************************************************** 02880000
      *    SECURITY ALERT LISTING TABLE - HOLDS THE ALERT STORE IN     *02890000
      *    READ ORDER FOR SECTION 6.                                  * 02900000
      ***************************************************************** 02910000
                                                                        02920000
       01  WS-ALERT-TABLE.                                              02930000
           05  WS-ALERT-ROW            OCCURS 500 TIMES.                02940000
               10  WAT-SEVERITY        PIC X(06).                       02950000
               10  WAT-AREA            PIC X(20).                       02960000
               10  WAT-MESSAGE         PIC X(120).                      02970000
           EJECT                                                        02980000
      ***************************************************************** 02990000
      *    REFERENCE TABLES (THE 15 LAGOS AREAS)                      * 03000000
      ***************************************************************** 03010000
                                                                        03020000
           COPY LSSLKUP.                                                03030000
           EJECT                                                        03040000
      ***************************************************************** 03050000
      *    GENERAL ERROR PROCESSING WORK AREAS                        * 03060000
      ***************************************************************** 03070000
                                                                        03080000
           COPY LSSERRWS.                                               03090000
           EJECT                                                        03100000
      ***************************************************************** 03110000
      *    SECTION 2 - OVERALL STATUS REPORT LINES                    * 03120000
      ***************************************************************** 03130000
                                                                        03140000
       01  WS-RPT-TITLE2.                                               03150000
           05  FILLER             PIC X     VALUE ' '.                  03160000
           05  FILLER             PIC X(10) VALUE SPACES.               03170000
           05  FILLER             PIC X(40) VALUE                       03180000
               'OVERALL STATUS'.                                        03190000
           05  FILLER             PIC X(81) VALUE SPACES.               03200000
                                                                        03210000
       01  WS-RPT-NODATA2.                                              03220000
           05  FILLER             PIC X     VALUE ' '.                  03230000
           05  FILLER             PIC X(10) VALUE SPACES.               03240000
           05  FILLER             PIC X(40) VALUE                       03250000
               'STATUS . . . . . . . . . . . NO_DATA'.                  03260000
           05  FILLER             PIC X(81) VALUE SPACES.               03270000
                                                                        03280000
       01  WS-RPT-SGN-LINE.                                             03290000
           05  WS-RSL-CC          PIC X     VALUE ' '.                  03300000
           05  FILLER             PIC X(10) VALUE SPACES.               03310000
           05  WS-RSL-LABEL       PIC X(30) VALUE SPACES.               03320000
           05  WS-RSL-VALUE       PIC +9.999.                           03330000
           05  FILLER             PIC X(85) VALUE SPACES.               03340000
                                                                        03350000
       01  WS-RPT-CNT-LINE2.                                            03360000
           05  WS-RCL2-CC         PIC X     VALUE ' '.                  03370000
           05  FILLER             PIC X(10) VALUE SPACES.               03380000
           05  WS-RCL2-LABEL      PIC X(30) VALUE SPACES.               03390000
           05  WS-RCL2-VALUE      PIC ZZZ,ZZZ,ZZ9.                      03400000
           05  FILLER             PIC X(80) VALUE SPACES.               03410000
           EJECT                                                        03420000
      ***************************************************************** 03430000
      *    SECTION 3 - AREA ANALYSIS REPORT LINES                     * 03440000
      ***************************************************************** 03450000
                                                                        03460000
       01  WS-RPT-AREA-TITLE.                                           03470000
           05  FILLER             PIC X     VALUE ' '.                  03480000
           05  FILLER             PIC X(10) VALUE SPACES.               03490000
           05  FILLER             PIC X(40) VALUE                       03500000
               'AREA ANALYSIS'.                                         03510000
           05  FILLER             PIC X(81) VALUE SPACES.               03520000
                                                                        03530000
       01  WS-RPT-AREA-HEADING.                                         03540000
           05  FILLER             PIC X     VALUE '-'.                  03550000
           05  FILLER             PIC X(10) VALUE SPACES.               03560000
           05  FILLER             PIC X(20) VALUE 'AREA'.               03570000
           05  FILLER             PIC X(3)  VALUE SPACES.               03580000
           05  FILLER             PIC X(9)  VALUE 'SENTIMENT'.          03590000
           05  FILLER             PIC X(3)  VALUE SPACES.               03600000
           05  FILLER             PIC X(7)  VALUE 'RECORDS'.            03610000
           05  FILLER             PIC X(3)  VALUE SPACES.               03620000
           05  FILLER             PIC X(10) VALUE 'CONFIDENCE'.         03630000
           05  FILLER             PIC X(3)  VALUE SPACES.               03640000
           05  FILLER             PIC X(5)  VALUE 'CRIME'.              03650000
           05  FILLER             PIC X(3)  VALUE SPACES.               03660000
           05  FILLER             PIC X(7)  VALUE 'TRAFFIC'.            03670000
           05  FILLER             PIC X(48) VALUE SPACES.               03680000
                                                                        03690000
       01  WS-RPT-AREA-DETAIL.                                          03700000
           05  WS-RAD-CC          PIC X     VALUE ' '.                  03710000
           05  FILLER             PIC X(10) VALUE SPACES.               03720000
           05  WS-RAD-AREA        PIC X(20).                            03730000
           05  FILLER             PIC X(3)  VALUE SPACES.               03740000
           05  WS-RAD-SENTIMENT   PIC +9.999.                           03750000
           05  FILLER             PIC X(3)  VALUE SPACES.               03760000
           05  WS-RAD-RECORDS     PIC ZZZZ9.                            03770000
           05  FILLER             PIC X(5)  VALUE SPACES.               03780000
           05  WS-RAD-CONFIDENCE  PIC 9.999.                            03790000
           05  FILLER             PIC X(4)  VALUE SPACES.               03800000
           05  WS-RAD-CRIME       PIC ZZZZ9.                            03810000
           05  FILLER             PIC X(3)  VALUE SPACES.               03820000
           05  WS-RAD-TRAFFIC     PIC ZZZZ9.                            03830000
           05  FILLER             PIC X(49) VALUE SPACES.               03840000
                                                                        03850000
       01  WS-RPT-AREA-FOOTER.                                          03860000
           05  FILLER             PIC X     VALUE '-'.                  03870000
           05  FILLER             PIC X(10) VALUE SPACES.               03880000
           05  FILLER             PIC X(30) VALUE                       03890000
               'TOTAL RECORDS IN AREAS . . .'.                          03900000
           05  WS-RAF-VALUE       PIC ZZZ,ZZZ,ZZ9.                      03910000
           05  FILLER             PIC X(80) VALUE SPACES.               03920000
           EJECT                                                        03930000
      ***************************************************************** 03940000
      *    SECTION 4 - DAILY TREND REPORT LINES                       * 03950000
      ***************************************************************** 03960000
                                                                        03970000
       01  WS-RPT-TREND-TITLE.                                          03980000
           05  FILLER             PIC X     VALUE ' '.                  03990000
           05  FILLER             PIC X(10) VALUE SPACES.               04000000
           05  FILLER             PIC X(40) VALUE                       04010000
               'DAILY TRENDS'.                                          04020000
           05  FILLER             PIC X(81) VALUE SPACES.               04030000
                                                                        04040000
       01  WS-RPT-TREND-HEADING.                                        04050000
           05  FILLER             PIC X     VALUE '-'.                  04060000
           05  FILLER             PIC X(10) VALUE SPACES.               04070000
           05  FILLER             PIC X(10) VALUE 'DATE'.               04080000
           05  FILLER             PIC X(3)  VALUE SPACES.               04090000
           05  FILLER             PIC X(9)  VALUE 'SENTIMENT'.          04100000
           05  FILLER             PIC X(3)  VALUE SPACES.               04110000
           05  FILLER             PIC X(13) VALUE 'RAW SENTIMENT'.      04120000
           05  FILLER             PIC X(3)  VALUE SPACES.               04130000
           05  FILLER             PIC X(7)  VALUE 'RECORDS'.            04140000
           05  FILLER             PIC X(3)  VALUE SPACES.               04150000
           05  FILLER             PIC X(9)  VALUE 'INCIDENTS'.          04160000
           05  FILLER             PIC X(51) VALUE SPACES.               04170000
                                                                        04180000
       01  WS-RPT-TREND-DETAIL.                                         04190000
           05  WS-RTD-CC          PIC X     VALUE ' '.                  04200000
           05  FILLER             PIC X(10) VALUE SPACES.               04210000
           05  WS-RTD-DATE        PIC X(10).                            04220000
           05  FILLER             PIC X(3)  VALUE SPACES.               04230000
           05  WS-RTD-SENTIMENT   PIC +9.999.                           04240000
           05  FILLER             PIC X(7)  VALUE SPACES.               04250000
           05  WS-RTD-RAW-SENT    PIC +9.999.                           04260000
           05  FILLER             PIC X(7)  VALUE SPACES.               04270000
           05  WS-RTD-RECORDS     PIC ZZZZ9.                            04280000
           05  FILLER             PIC X(5)  VALUE SPACES.               04290000
           05  WS-RTD-INCIDENTS   PIC ZZZZ9.                            04300000
           05  FILLER             PIC X(55) VALUE SPACES.               04310000
           EJECT                                                        04320000
      ***************************************************************** 04330000
      *    SECTION 5 - SOURCE BREAKDOWN REPORT LINES                  * 04340000
      ***************************************************************** 04350000
                                                                        04360000
       01  WS-RPT-SRC-TITLE.                                            04370000
           05  FILLER             PIC X     VALUE ' '.                  04380000
           05  FILLER             PIC X(10) VALUE SPACES.               04390000
           05  FILLER             PIC X(40) VALUE                       04400000
               'SOURCE BREAKDOWN'.                                      04410000
           05  FILLER             PIC X(81) VALUE SPACES.               04420000
                                                                        04430000
       01  WS-RPT-SRC-HEADING.                                          04440000
           05  FILLER             PIC X     VALUE '-'.                  04450000
           05  FILLER             PIC X(10) VALUE SPACES.               04460000
           05  FILLER             PIC X(10) VALUE 'SOURCE'.             04470000
           05  FILLER             PIC X(3)  VALUE SPACES.               04480000
           05  FILLER             PIC X(5)  VALUE 'COUNT'.              04490000
           05  FILLER             PIC X(3)  VALUE SPACES.               04500000
           05  FILLER             PIC X(9)  VALUE 'SENTIMENT'.          04510000
           05  FILLER             PIC X(3)  VALUE SPACES.               04520000
           05  FILLER             PIC X(13) VALUE 'RAW SENTIMENT'.      04530000
           05  FILLER             PIC X(3)  VALUE SPACES.               04540000
           05  FILLER             PIC X(3)  VALUE 'PCT'.                04550000
           05  FILLER             PIC X(70) VALUE SPACES.               04560000
                                                                        04570000
       01  WS-RPT-SRC-DETAIL.                                           04580000
           05  WS-RSD-CC          PIC X     VALUE ' '.                  04590000
           05  FILLER             PIC X(10) VALUE SPACES.               04600000
           05  WS-RSD-SOURCE      PIC X(10).                            04610000
           05  FILLER             PIC X(3)  VALUE SPACES.               04620000
           05  WS-RSD-COUNT       PIC ZZZZ9.                            04630000
           05  FILLER             PIC X(5)  VALUE SPACES.               04640000
           05  WS-RSD-SENTIMENT   PIC +9.999.                           04650000
           05  FILLER             PIC X(7)  VALUE SPACES.               04660000
           05  WS-RSD-RAW-SENT    PIC +9.999.                           04670000
           05  FILLER             PIC X(7)  VALUE SPACES.               04680000
           05  WS-RSD-PCT         PIC ZZ9.9.                            04690000
           05  FILLER             PIC X(71) VALUE SPACES.               04700000
           EJECT                                                        04710000
      ***************************************************************** 04720000
      *    SECTION 6 - ALERT LISTING REPORT LINES                     * 04730000
      ***************************************************************** 04740000
                                                                        04750000
       01  WS-RPT-ALERT-TITLE.                                          04760000
           05  FILLER             PIC X     VALUE ' '.                  04770000
           05  FILLER             PIC X(10) VALUE SPACES.               04780000
           05  FILLER             PIC X(40) VALUE                       04790000
               'ALERT LISTING'.                                         04800000
           05  FILLER             PIC X(81) VALUE SPACES.               04810000
                                                                        04820000
       01  WS-RPT-ALERT-HEADING.                                        04830000
           05  FILLER             PIC X     VALUE '-'.                  04840000
           05  FILLER             PIC X(10) VALUE SPACES.               04850000
           05  FILLER             PIC X(8)  VALUE 'SEVERITY'.           04860000
           05  FILLER             PIC X(3)  VALUE SPACES.               04870000
           05  FILLER             PIC X(20) VALUE 'AREA'.               04880000
           05  FILLER             PIC X(3)  VALUE SPACES.               04890000
           05  FILLER             PIC X(7)  VALUE 'MESSAGE'.            04900000
           05  FILLER             PIC X(80) VALUE SPACES.               04910000
                                                                        04920000
       01  WS-RPT-ALERT-DETAIL.                                         04930000
           05  WS-RALD-CC         PIC X     VALUE ' '.                  04940000
           05  FILLER             PIC X(10) VALUE SPACES.               04950000
           05  WS-RALD-SEVERITY   PIC X(08).                            04960000
           05  FILLER             PIC X(3)  VALUE SPACES.               04970000
           05  WS-RALD-AREA       PIC X(20).                            04980000
           05  FILLER             PIC X(3)  VALUE SPACES.               04990000
           05  WS-RALD-MESSAGE    PIC X(87).                            05000000
           EJECT                                                        05010000
      ***************************************************************** 05020000
      *    P R O C E D U R E    D I V I S I O N                       * 05030000
      ***************************************************************** 05040000
                                                                        05050000
       PROCEDURE DIVISION.                                              05060000
                                                                        05070000
      ***************************************************************** 05080000
      *                                                               * 05090000
      *    PARAGRAPH:  P00000-MAINLINE                                * 05100000
      *                                                               * 05110000
      *    FUNCTION :  PROGRAM ENTRY.  READ AND ACCUMULATE BOTH       * 05120000
      *      STORES, FIGURE THE MEANS AND PERCENTAGES, SEQUENCE EACH  * 05130000
      *      WORK TABLE INTO REPORT ORDER, AND PRINT SECTIONS 2-6.    * 05140000
      *                                                               * 05150000
      *    CALLED BY:  NONE                                           * 05160000
      *                                                               * 05170000
      ***************************************************************** 05180000
                                                                        05190000
       P00000-MAINLINE.                                                 05200000
                                                                        05210000
           PERFORM P10000-INIT-TABLES  THRU P10000-EXIT.                05220000
                                                                        05230000
           OPEN INPUT SENT-FILE.                                        05240000
           PERFORM P20000-ACCUM-PASS   THRU P20000-EXIT                 05250000
               UNTIL SENTDATA-END OR SENTDATA-ERR.                      05260000
           CLOSE SENT-FILE.                                             05270000
                                                                        05280000
           OPEN INPUT ALERT-FILE.                                       05290000
           PERFORM P25000-ALERT-READ-PASS THRU P25000-EXIT              05300000
               UNTIL ALERTS-END OR ALERTS-ERR.                          05310000
           CLOSE ALERT-FILE.                                            05320000
                                                                        05330000
           PERFORM P28000-CALC-MEANS   THRU P28000-EXIT.                05340000
           PERFORM P30000-SORT-AREAS   THRU P30000-EXIT.                05350000
           PERFORM P40000-SORT-DATES   THRU P40000-EXIT.                05360000
           PERFORM P50000-SORT-SOURCES THRU P50000-EXIT.                05370000
                                                                        05380000
           OPEN EXTEND RPT-FILE.                                        05390000
           PERFORM P60000-PRINT-REPORT THRU P60000-EXIT.                05400000
           CLOSE RPT-FILE.                                              05410000
                                                                        05420000
           GOBACK.                                                      05430000
                                                                        05440000
       P00000-EXIT.                                                     05450000
           EXIT.                                                        05460000
           EJECT                                                        05470000
      ***************************************************************** 05480000
      *                                                               * 05490000
      *    PARAGRAPH:  P10000-INIT-TABLES                             * 05500000
      *                                                               * 05510000
      *    FUNCTION :  ZERO THE WORK TABLES AND LOAD THE AREA AND     * 05520000
      *      SOURCE ROWS WITH THEIR DISPLAY NAMES BEFORE THE FIRST    * 05530000
      *      RECORD IS READ.                                          * 05540000
      *                                                               * 05550000
      *    CALLED BY:  P00000-MAINLINE                                * 05560000
      *                                                               * 05570000
      ***************************************************************** 05580000
                                                                        05590000
       P10000-INIT-TABLES.                                              05600000
                                                                        05610000
           MOVE ZEROES TO WS-OA-COUNT WS-OA-ADJ-SUM WS-OA-RAW-SUM       05620000
                           WS-OA-CONF-SUM.                              05630000
           MOVE ZEROES TO WS-DATE-COUNT WS-DATE-OVERFLOW-COUNT.         05640000
           MOVE ZEROES TO WS-ALERT-ROW-COUNT WS-ALERT-OVERFLOW-COUNT    05650000
                           WS-ACTIVE-ALERT-COUNT.                       05660000
                                                                        05670000
           PERFORM P10010-INIT-AREA-ROW THRU P10010-EXIT                05680000
               VARYING WS-AREA-IX FROM 1 BY 1                           05690000
               UNTIL WS-AREA-IX > LSS-AREA-MAX.                         05700000
                                                                        05710000
           PERFORM P10020-INIT-SRC-ROW  THRU P10020-EXIT                05720000
               VARYING WS-SRC-IX FROM 1 BY 1                            05730000
               UNTIL WS-SRC-IX > 5.                                     05740000
                                                                        05750000
       P10000-EXIT.                                                     05760000
           EXIT.                                                        05770000
           EJECT                                                        05780000
      ***************************************************************** 05790000
      *                                                               * 05800000
      *    PARAGRAPH:  P10010-INIT-AREA-ROW                           * 05810000
      *                                                               * 05820000
      *    FUNCTION :  ZERO ONE AREA ROW AND STAMP IT WITH ITS NAME   * 05830000
      *      FROM THE LOOKUP TABLE.                                   * 05840000
      *                                                               * 05850000
      *    CALLED BY:  P10000-INIT-TABLES                             * 05860000
      *                                                               * 05870000
      ***************************************************************** 05880000
                                                                        05890000
       P10010-INIT-AREA-ROW.                                            05900000
                                                                        05910000
           MOVE LAD-AREA-NAME (WS-AREA-IX)                              05920000
                               TO WAR-AREA-NAME (WS-AREA-IX).           05930000
           MOVE ZEROES         TO WAR-COUNT (WS-AREA-IX)                05940000
                                   WAR-ADJ-SUM (WS-AREA-IX)             05950000
                                   WAR-CONF-SUM (WS-AREA-IX)            05960000
                                   WAR-CRIME-COUNT (WS-AREA-IX)         05970000
                                   WAR-TRAFFIC-COUNT (WS-AREA-IX)       05980000
                                   WAR-MEAN-ADJ (WS-AREA-IX)            05990000
                                   WAR-MEAN-CONF (WS-AREA-IX).          06000000
                                                                        06010000
       P10010-EXIT.                                                     06020000
           EXIT.                                                        06030000
           EJECT                                                        06040000
      ***************************************************************** 06050000
      *                                                               * 06060000
      *    PARAGRAPH:  P10020-INIT-SRC-ROW                            * 06070000
      *                                                               * 06080000
      *    FUNCTION :  ZERO ONE SOURCE ROW AND STAMP IT WITH ITS      * 06090000
      *      DISPLAY NAME.                                            * 06100000
      *                                                               * 06110000
      *    CALLED BY:  P10000-INIT-TABLES                             * 06120000
      *                                                               * 06130000
      ***************************************************************** 06140000
                                                                        06150000
       P10020-INIT-SRC-ROW.                                             06160000
                                                                        06170000
           MOVE WS-SRC-DISPLAY (WS-SRC-IX)                              06180000
                               TO WSR-DISPLAY-NAME (WS-SRC-IX).         06190000
           MOVE ZEROES         TO WSR-COUNT (WS-SRC-IX)                 06200000
                                   WSR-ADJ-SUM (WS-SRC-IX)              06210000
                                   WSR-RAW-SUM (WS-SRC-IX)              06220000
                                   WSR-MEAN-ADJ (WS-SRC-IX)             06230000
                                   WSR-MEAN-RAW (WS-SRC-IX)             06240000
                                   WSR-PCT (WS-SRC-IX).                 06250000
                                                                        06260000
       P10020-EXIT.                                                     06270000
           EXIT.                                                        06280000
           EJECT                                                        06290000
      ***************************************************************** 06300000
      *                                                               * 06310000
      *    PARAGRAPH:  P20000-ACCUM-PASS                              * 06320000
      *                                                               * 06330000
      *    FUNCTION :  READ ONE SENTIMENT RECORD AND ADD IT INTO THE  * 06340000
      *      OVERALL, AREA, DATE, AND SOURCE ACCUMULATORS.            * 06350000
      *                                                               * 06360000
      *    CALLED BY:  P00000-MAINLINE                                * 06370000
      *                                                               * 06380000
      ***************************************************************** 06390000
                                                                        06400000
       P20000-ACCUM-PASS.                                               06410000
                                                                        06420000
           READ SENT-FILE.                                              06430000
                                                                        06440000
           IF SENTDATA-END OR SENTDATA-ERR                              06450000
               GO TO P20000-EXIT.                                       06460000
                                                                        06470000
           ADD +1                TO WS-OA-COUNT.                        06480000
           ADD SENT-ADJ-SENTIMENT TO WS-OA-ADJ-SUM.                     06490000
           ADD SENT-RAW-SENTIMENT TO WS-OA-RAW-SUM.                     06500000
           ADD SENT-CONFIDENCE    TO WS-OA-CONF-SUM.                    06510000
                                                                        06520000
           PERFORM P21000-ACCUM-AREA THRU P21000-EXIT.                  06530000
           PERFORM P22000-ACCUM-DATE THRU P22000-EXIT.                  06540000
           PERFORM P23000-ACCUM-SOURCE THRU P23000-EXIT.                06550000
                                                                        06560000
       P20000-EXIT.                                                     06570000
           EXIT.                                                        06580000
           EJECT                                                        06590000
      ***************************************************************** 06600000
      *                                                               * 06610000
      *    PARAGRAPH:  P21000-ACCUM-AREA                              * 06620000
      *                                                               * 06630000
      *    FUNCTION :  FIND THE RECORD'S AREA AMONG THE 15 KNOWN      * 06640000
      *      AREAS AND ADD THE RECORD INTO THAT AREA'S ROW.  A        * 06650000
      *      RECORD LOCATED "UNKNOWN" OR NOT MATCHING ANY OF THE 15   * 06660000
      *      IS LEFT OUT OF THE AREA ANALYSIS, AS REQUIRED.           * 06670000
      *                                                               * 06680000
      *    CALLED BY:  P20000-ACCUM-PASS                              * 06690000
      *                                                               * 06700000
      ***************************************************************** 06710000
                                                                        06720000
       P21000-ACCUM-AREA.                                               06730000
                                                                        06740000
           SET AREA-NOT-FOUND TO TRUE.                                  06750000
                                                                        06760000
           PERFORM P21010-TEST-AREA-NAME THRU P21010-EXIT               06770000
               VARYING WS-AREA-IX FROM 1 BY 1                           06780000
               UNTIL WS-AREA-IX > LSS-AREA-MAX OR AREA-FOUND.           06790000
                                                                        06800000
           IF AREA-FOUND                                                06810000
               ADD +1                  TO WAR-COUNT (WS-AREA-IX)        06820000
               ADD SENT-ADJ-SENTIMENT  TO WAR-ADJ-SUM (WS-AREA-IX)      06830000
               ADD SENT-CONFIDENCE     TO WAR-CONF-SUM (WS-AREA-IX)     06840000
               IF SENT-CATEGORY = 'crime'                               06850000
                   ADD +1 TO WAR-CRIME-COUNT (WS-AREA-IX)               06860000
               END-IF                                                   06870000
               IF SENT-CATEGORY = 'traffic'                             06880000
                   ADD +1 TO WAR-TRAFFIC-COUNT (WS-AREA-IX)             06890000
               END-IF.                                                  06900000
                                                                        06910000
       P21000-EXIT.                                                     06920000
           EXIT.                                                        06930000
           EJECT                                                        06940000
      ***************************************************************** 06950000
      *                                                               * 06960000
      *    PARAGRAPH:  P21010-TEST-AREA-NAME                          * 06970000
      *                                                               * 06980000
      *    FUNCTION :  COMPARE THE RECORD'S LOCATION AGAINST ONE      * 06990000
      *      LOOKUP TABLE ENTRY.  THE MATCHING SUBSCRIPT IS LEFT IN   * 07000000
      *      WS-AREA-IX BY THE ENCLOSING PERFORM.                     * 07010000
      *                                                               * 07020000
      *    CALLED BY:  P21000-ACCUM-AREA                              * 07030000
      *                                                               * 07040000
      ***************************************************************** 07050000
                                                                        07060000
       P21010-TEST-AREA-NAME.                                           07070000
                                                                        07080000
           IF SENT-LOCATION = LAD-AREA-NAME (WS-AREA-IX)                07090000
               SET AREA-FOUND TO TRUE.                                  07100000
                                                                        07110000
       P21010-EXIT.                                                     07120000
           EXIT.                                                        07130000
           EJECT                                                        07140000
      ***************************************************************** 07150000
      *                                                               * 07160000
      *    PARAGRAPH:  P22000-ACCUM-DATE                              * 07170000
      *                                                               * 07180000
      *    FUNCTION :  FIND OR CREATE THIS RECORD'S DATE ROW (THE     * 07190000
      *      FIRST 10 CHARACTERS OF THE TIMESTAMP) AND ADD THE        * 07200000
      *      RECORD INTO IT.  A FEED RUNNING LONGER THAN WS-DATE-MAX  * 07210000
      *      DISTINCT DATES OVERFLOWS HARMLESSLY AND IS COUNTED.      * 07220000
      *                                                               * 07230000
      *    CALLED BY:  P20000-ACCUM-PASS                              * 07240000
      *                                                               * 07250000
      ***************************************************************** 07260000
                                                                        07270000
       P22000-ACCUM-DATE.                                               07280000
                                                                        07290000
           MOVE SENT-TIMESTAMP (1 : 10) TO WS-SCAN-DATE.                07300000
           SET DATE-NOT-FOUND TO TRUE.                                  07310000
                                                                        07320000
           PERFORM P22010-TEST-DATE THRU P22010-EXIT                    07330000
               VARYING WS-DATE-IX FROM 1 BY 1                           07340000
               UNTIL WS-DATE-IX > WS-DATE-COUNT OR DATE-FOUND.          07350000
                                                                        07360000
           IF DATE-NOT-FOUND                                            07370000
               IF WS-DATE-COUNT < WS-DATE-MAX                           07380000
                   ADD +1 TO WS-DATE-COUNT                              07390000
                   MOVE WS-DATE-COUNT    TO WS-DATE-IX                  07400000
                   MOVE WS-SCAN-DATE     TO WDR-DATE (WS-DATE-IX)       07410000
                   MOVE ZEROES           TO WDR-COUNT (WS-DATE-IX)      07420000
                                             WDR-ADJ-SUM (WS-DATE-IX)   07430000
                                             WDR-RAW-SUM (WS-DATE-IX)   07440000
                                             WDR-CRIME-COUNT            07450000
                                                       (WS-DATE-IX)     07460000
               ELSE                                                     07470000
                   ADD +1 TO WS-DATE-OVERFLOW-COUNT                     07480000
                   GO TO P22000-EXIT.                                   07490000
                                                                        07500000
           ADD +1                  TO WDR-COUNT (WS-DATE-IX).           07510000
           ADD SENT-ADJ-SENTIMENT  TO WDR-ADJ-SUM (WS-DATE-IX).         07520000
           ADD SENT-RAW-SENTIMENT  TO WDR-RAW-SUM (WS-DATE-IX).         07530000
           IF SENT-CATEGORY = 'crime'                                   07540000
               ADD +1 TO WDR-CRIME-COUNT (WS-DATE-IX).                  07550000
                                                                        07560000
       P22000-EXIT.                                                     07570000
           EXIT.                                                        07580000
           EJECT                                                        07590000
      ***************************************************************** 07600000
      *                                                               * 07610000
      *    PARAGRAPH:  P22010-TEST-DATE                               * 07620000
      *                                                               * 07630000
      *    FUNCTION :  COMPARE THE SCAN DATE AGAINST ONE DATE ROW     * 07640000
      *      ALREADY IN USE.  THE MATCHING SUBSCRIPT IS LEFT IN       * 07650000
      *      WS-DATE-IX BY THE ENCLOSING PERFORM.                     * 07660000
      *                                                               * 07670000
      *    CALLED BY:  P22000-ACCUM-DATE                              * 07680000
      *                                                               * 07690000
      ***************************************************************** 07700000
                                                                        07710000
       P22010-TEST-DATE.                                                07720000
                                                                        07730000
           IF WS-SCAN-DATE = WDR-DATE (WS-DATE-IX)                      07740000
               SET DATE-FOUND TO TRUE.                                  07750000
                                                                        07760000
       P22010-EXIT.                                                     07770000
           EXIT.                                                        07780000
           EJECT                                                        07790000
      ***************************************************************** 07800000
      *                                                               * 07810000
      *    PARAGRAPH:  P23000-ACCUM-SOURCE                            * 07820000
      *                                                               * 07830000
      *    FUNCTION :  ADD THE RECORD INTO ITS CANONICAL SOURCE ROW.  * 07840000
      *      THE LOADER NEVER WRITES ANYTHING BUT THE FIVE CANONICAL  * 07850000
      *      NAMES, SO A DIRECT TEST IS ENOUGH - NO TABLE SEARCH IS   * 07860000
      *      NEEDED HERE.                                             * 07870000
      *                                                               * 07880000
      *    CALLED BY:  P20000-ACCUM-PASS                              * 07890000
      *                                                               * 07900000
      ***************************************************************** 07910000
                                                                        07920000
       P23000-ACCUM-SOURCE.                                             07930000
                                                                        07940000
           IF SENT-SOURCE = 'twitter'                                   07950000
               MOVE 1 TO WS-SRC-IX                                      07960000
           ELSE                                                         07970000
           IF SENT-SOURCE = 'facebook'                                  07980000
               MOVE 2 TO WS-SRC-IX                                      07990000
           ELSE                                                         08000000
           IF SENT-SOURCE = 'news'                                      08010000
               MOVE 3 TO WS-SRC-IX                                      08020000
           ELSE                                                         08030000
           IF SENT-SOURCE = 'government'                                08040000
               MOVE 4 TO WS-SRC-IX                                      08050000
           ELSE                                                         08060000
               MOVE 5 TO WS-SRC-IX.                                     08070000
                                                                        08080000
           ADD +1                 TO WSR-COUNT (WS-SRC-IX).             08090000
           ADD SENT-ADJ-SENTIMENT  TO WSR-ADJ-SUM (WS-SRC-IX).          08100000
           ADD SENT-RAW-SENTIMENT  TO WSR-RAW-SUM (WS-SRC-IX).          08110000
                                                                        08120000
       P23000-EXIT.                                                     08130000
           EXIT.                                                        08140000
           EJECT                                                        08150000
      ***************************************************************** 08160000
      *                                                               * 08170000
      *    PARAGRAPH:  P25000-ALERT-READ-PASS                         * 08180000
      *                                                               * 08190000
      *    FUNCTION :  READ ONE ALERT RECORD, COUNT IT IF UNRESOLVED, * 08200000
      *      AND HOLD IT FOR THE SECTION 6 LISTING.  A STORE HOLDING  * 08210000
      *      MORE THAN WS-ALERT-TABLE-MAX ALERTS OVERFLOWS HARMLESSLY * 08220000
      *      AND IS COUNTED, BUT STILL COUNTS TOWARD THE ACTIVE TALLY.* 08230000
      *                                                               * 08240000
      *    CALLED BY:  P00000-MAINLINE                                * 08250000
      *                                                               * 08260000
      ***************************************************************** 08270000
                                                                        08280000
       P25000-ALERT-READ-PASS.                                          08290000
                                                                        08300000
           READ ALERT-FILE.                                             08310000
                                                                        08320000
           IF ALERTS-END OR ALERTS-ERR                                  08330000
               GO TO P25000-EXIT.                                       08340000
                                                                        08350000
           IF ALERT-IS-UNRESOLVED                                       08360000
               ADD +1 TO WS-ACTIVE-ALERT-COUNT.                         08370000
                                                                        08380000
           IF WS-ALERT-ROW-COUNT < WS-ALERT-TABLE-MAX                   08390000
               ADD +1 TO WS-ALERT-ROW-COUNT                             08400000
               MOVE ALERT-SEVERITY TO WAT-SEVERITY (WS-ALERT-ROW-COUNT) 08410000
               MOVE ALERT-AREA     TO WAT-AREA (WS-ALERT-ROW-COUNT)     08420000
               MOVE ALERT-MESSAGE  TO WAT-MESSAGE (WS-ALERT-ROW-COUNT)  08430000
           ELSE                                                         08440000
               ADD +1 TO WS-ALERT-OVERFLOW-COUNT.                       08450000
                                                                        08460000
       P25000-EXIT.                                                     08470000
           EXIT.                                                        08480000
           EJECT                                                        08490000
      ***************************************************************** 08500000
      *                                                               * 08510000
      *    PARAGRAPH:  P28000-CALC-MEANS                              * 08520000
      *                                                               * 08530000
      *    FUNCTION :  DRIVE THE MEAN AND PERCENTAGE CALCULATIONS FOR * 08540000
      *      THE OVERALL, AREA, DATE, AND SOURCE ACCUMULATORS ONCE    * 08550000
      *      BOTH STORES HAVE BEEN FULLY READ.                        * 08560000
      *                                                               * 08570000
      *    CALLED BY:  P00000-MAINLINE                                * 08580000
      *                                                               * 08590000
      ***************************************************************** 08600000
                                                                        08610000
       P28000-CALC-MEANS.                                               08620000
                                                                        08630000
           PERFORM P28010-CALC-OVERALL THRU P28010-EXIT.                08640000
                                                                        08650000
           PERFORM P28020-CALC-AREA-MEANS THRU P28020-EXIT              08660000
               VARYING WS-AREA-IX FROM 1 BY 1                           08670000
               UNTIL WS-AREA-IX > LSS-AREA-MAX.                         08680000
                                                                        08690000
           PERFORM P28030-CALC-DATE-MEANS THRU P28030-EXIT              08700000
               VARYING WS-DATE-IX FROM 1 BY 1                           08710000
               UNTIL WS-DATE-IX > WS-DATE-COUNT.                        08720000
                                                                        08730000
           PERFORM P28040-CALC-SRC-MEANS  THRU P28040-EXIT              08740000
               VARYING WS-SRC-IX FROM 1 BY 1                            08750000
               UNTIL WS-SRC-IX > 5.                                     08760000
                                                                        08770000
       P28000-EXIT.                                                     08780000
           EXIT.                                                        08790000
           EJECT                                                        08800000
      ***************************************************************** 08810000
      *                                                               * 08820000
      *    PARAGRAPH:  P28010-CALC-OVERALL                            * 08830000
      *                                                               * 08840000
      *    FUNCTION :  MEAN ADJUSTED / RAW / CONFIDENCE OVER ALL      * 08850000
      *      RECORDS.  LEFT AT ZERO ON A NO DATA CYCLE.                *08860000
      *                                                               * 08870000
      *    CALLED BY:  P28000-CALC-MEANS                              * 08880000
      *                                                               * 08890000
      ***************************************************************** 08900000
                                                                        08910000
       P28010-CALC-OVERALL.                                             08920000
                                                                        08930000
           IF WS-OA-COUNT > ZEROES                                      08940000
               COMPUTE WS-OA-MEAN-ADJ  ROUNDED =                        08950000
                       WS-OA-ADJ-SUM / WS-OA-COUNT                      08960000
               COMPUTE WS-OA-MEAN-RAW  ROUNDED =                        08970000
                       WS-OA-RAW-SUM / WS-OA-COUNT                      08980000
               COMPUTE WS-OA-MEAN-CONF ROUNDED =                        08990000
                       WS-OA-CONF-SUM / WS-OA-COUNT.                    09000000
                                                                        09010000
       P28010-EXIT.                                                     09020000
           EXIT.                                                        09030000
           EJECT                                                        09040000
      ***************************************************************** 09050000
      *                                                               * 09060000
      *    PARAGRAPH:  P28020-CALC-AREA-MEANS                         * 09070000
      *                                                               * 09080000
      *    FUNCTION :  MEAN ADJUSTED SENTIMENT AND MEAN CONFIDENCE    * 09090000
      *      FOR ONE AREA ROW.  AN AREA WITH NO RECORDS STAYS ZERO    * 09100000
      *      AND IS SKIPPED WHEN THE REPORT IS PRINTED.               * 09110000
      *                                                               * 09120000
      *    CALLED BY:  P28000-CALC-MEANS                              * 09130000
      *                                                               * 09140000
      ***************************************************************** 09150000
                                                                        09160000
       P28020-CALC-AREA-MEANS.                                          09170000
                                                                        09180000
           IF WAR-COUNT (WS-AREA-IX) > ZEROES                           09190000
               COMPUTE WAR-MEAN-ADJ (WS-AREA-IX) ROUNDED =              09200000
                       WAR-ADJ-SUM (WS-AREA-IX) / WAR-COUNT (WS-AREA-IX)09210000
               COMPUTE WAR-MEAN-CONF (WS-AREA-IX) ROUNDED =             09220000
                       WAR-CONF-SUM (WS-AREA-IX) /                      09230000
                       WAR-COUNT (WS-AREA-IX).                          09240000
                                                                        09250000
       P28020-EXIT.                                                     09260000
           EXIT.                                                        09270000
           EJECT                                                        09280000
      ***************************************************************** 09290000
      *                                                               * 09300000
      *    PARAGRAPH:  P28030-CALC-DATE-MEANS                         * 09310000
      *                                                               * 09320000
      *    FUNCTION :  MEAN ADJUSTED AND RAW SENTIMENT FOR ONE DATE   * 09330000
      *      ROW.  EVERY ROW IN USE HAS AT LEAST ONE RECORD.          * 09340000
      *                                                               * 09350000
      *    CALLED BY:  P28000-CALC-MEANS                              * 09360000
      *                                                               * 09370000
      ***************************************************************** 09380000
                                                                        09390000
       P28030-CALC-DATE-MEANS.                                          09400000
                                                                        09410000
           COMPUTE WDR-MEAN-ADJ (WS-DATE-IX) ROUNDED =                  09420000
                   WDR-ADJ-SUM (WS-DATE-IX) / WDR-COUNT (WS-DATE-IX).   09430000
           COMPUTE WDR-MEAN-RAW (WS-DATE-IX) ROUNDED =                  09440000
                   WDR-RAW-SUM (WS-DATE-IX) / WDR-COUNT (WS-DATE-IX).   09450000
                                                                        09460000
       P28030-EXIT.                                                     09470000
           EXIT.                                                        09480000
           EJECT                                                        09490000
      ***************************************************************** 09500000
      *                                                               * 09510000
      *    PARAGRAPH:  P28040-CALC-SRC-MEANS                          * 09520000
      *                                                               * 09530000
      *    FUNCTION :  MEAN ADJUSTED / RAW SENTIMENT AND PERCENTAGE   * 09540000
      *      OF TOTAL RECORDS FOR ONE SOURCE ROW.                    *  09550000
      *                                                               * 09560000
      *    CALLED BY:  P28000-CALC-MEANS                              * 09570000
      *                                                               * 09580000
      ***************************************************************** 09590000
                                                                        09600000
       P28040-CALC-SRC-MEANS.                                           09610000
                                                                        09620000
           IF WSR-COUNT (WS-SRC-IX) > ZEROES                            09630000
               COMPUTE WSR-MEAN-ADJ (WS-SRC-IX) ROUNDED =               09640000
                       WSR-ADJ-SUM (WS-SRC-IX) / WSR-COUNT (WS-SRC-IX)  09650000
               COMPUTE WSR-MEAN-RAW (WS-SRC-IX) ROUNDED =               09660000
                       WSR-RAW-SUM (WS-SRC-IX) / WSR-COUNT (WS-SRC-IX). 09670000
                                                                        09680000
           IF WS-OA-COUNT > ZEROES                                      09690000
               COMPUTE WSR-PCT (WS-SRC-IX) ROUNDED =                    09700000
                       WSR-COUNT (WS-SRC-IX) / WS-OA-COUNT * 100.       09710000
                                                                        09720000
       P28040-EXIT.                                                     09730000
           EXIT.                                                        09740000
           EJECT                                                        09750000
      ***************************************************************** 09760000
      *                                                               * 09770000
      *    PARAGRAPH:  P30000-SORT-AREAS                              * 09780000
      *                                                               * 09790000
      *    FUNCTION :  BUBBLE-SORT THE 15 AREA ROWS ASCENDING BY      * 09800000
      *      MEAN ADJUSTED SENTIMENT.  THIS SHOP'S BATCH PROGRAMS DO  * 09810000
      *      NOT USE THE SORT VERB, SO THE TABLE IS RESEQUENCED IN    * 09820000
      *      PLACE WITH SWAPS.                                       *  09830000
      *                                                               * 09840000
      *    CALLED BY:  P00000-MAINLINE                                * 09850000
      *                                                               * 09860000
      ***************************************************************** 09870000
                                                                        09880000
       P30000-SORT-AREAS.                                               09890000
                                                                        09900000
           PERFORM P30010-AREA-OUTER-PASS THRU P30010-EXIT              09910000
               VARYING WS-SORT-I FROM 1 BY 1                            09920000
               UNTIL WS-SORT-I > 14.                                    09930000
                                                                        09940000
       P30000-EXIT.                                                     09950000
           EXIT.                                                        09960000
           EJECT                                                        09970000
      ***************************************************************** 09980000
      *                                                               * 09990000
      *    PARAGRAPH:  P30010-AREA-OUTER-PASS                        *  10000000
      *                                                               * 10010000
      *    FUNCTION :  ONE BUBBLE-SORT PASS OVER THE AREA TABLE.       *10020000
      *                                                               * 10030000
      *    CALLED BY:  P30000-SORT-AREAS                              * 10040000
      *                                                               * 10050000
      ***************************************************************** 10060000
                                                                        10070000
       P30010-AREA-OUTER-PASS.                                          10080000
                                                                        10090000
           COMPUTE WS-SORT-LIMIT = 15 - WS-SORT-I.                      10100000
                                                                        10110000
           PERFORM P30020-AREA-COMPARE THRU P30020-EXIT                 10120000
               VARYING WS-SORT-J FROM 1 BY 1                            10130000
               UNTIL WS-SORT-J > WS-SORT-LIMIT.                         10140000
                                                                        10150000
       P30010-EXIT.                                                     10160000
           EXIT.                                                        10170000
           EJECT                                                        10180000
      ***************************************************************** 10190000
      *                                                               * 10200000
      *    PARAGRAPH:  P30020-AREA-COMPARE                            * 10210000
      *                                                               * 10220000
      *    FUNCTION :  COMPARE TWO ADJACENT AREA ROWS AND SWAP THEM   * 10230000
      *      WHEN THE LEFT ROW'S MEAN SENTIMENT IS THE HIGHER.        * 10240000
      *                                                               * 10250000
      *    CALLED BY:  P30010-AREA-OUTER-PASS                         * 10260000
      *                                                               * 10270000
      ***************************************************************** 10280000
                                                                        10290000
       P30020-AREA-COMPARE.                                             10300000
                                                                        10310000
           COMPUTE WS-SORT-J-NEXT = WS-SORT-J + 1.                      10320000
                                                                        10330000
           IF WAR-MEAN-ADJ (WS-SORT-J) > WAR-MEAN-ADJ (WS-SORT-J-NEXT)  10340000
               MOVE WS-AREA-ROW (WS-SORT-J)      TO WS-AREA-ROW-TEMP    10350000
               MOVE WS-AREA-ROW (WS-SORT-J-NEXT) TO                     10360000
                    WS-AREA-ROW (WS-SORT-J)                             10370000
               MOVE WS-AREA-ROW-TEMP             TO                     10380000
                    WS-AREA-ROW (WS-SORT-J-NEXT).                       10390000
                                                                        10400000
       P30020-EXIT.                                                     10410000
           EXIT.                                                        10420000
           EJECT                                                        10430000
      ***************************************************************** 10440000
      *                                                               * 10450000
      *    PARAGRAPH:  P40000-SORT-DATES                              * 10460000
      *                                                               * 10470000
      *    FUNCTION :  BUBBLE-SORT THE DATE ROWS IN USE ASCENDING BY  * 10480000
      *      DATE TEXT.                                               * 10490000
      *                                                               * 10500000
      *    CALLED BY:  P00000-MAINLINE                                * 10510000
      *                                                               * 10520000
      ***************************************************************** 10530000
                                                                        10540000
       P40000-SORT-DATES.                                               10550000
                                                                        10560000
           IF WS-DATE-COUNT > 1                                         10570000
               COMPUTE WS-SORT-LIMIT = WS-DATE-COUNT - 1                10580000
               PERFORM P40010-DATE-OUTER-PASS THRU P40010-EXIT          10590000
                   VARYING WS-SORT-I FROM 1 BY 1                        10600000
                   UNTIL WS-SORT-I > WS-SORT-LIMIT.                     10610000
                                                                        10620000
       P40000-EXIT.                                                     10630000
           EXIT.                                                        10640000
           EJECT                                                        10650000
      ***************************************************************** 10660000
      *                                                               * 10670000
      *    PARAGRAPH:  P40010-DATE-OUTER-PASS                        *  10680000
      *                                                               * 10690000
      *    FUNCTION :  ONE BUBBLE-SORT PASS OVER THE DATE ROWS IN     * 10700000
      *      USE.                                                     * 10710000
      *                                                               * 10720000
      *    CALLED BY:  P40000-SORT-DATES                              * 10730000
      *                                                               * 10740000
      ***************************************************************** 10750000
                                                                        10760000
       P40010-DATE-OUTER-PASS.                                          10770000
                                                                        10780000
           COMPUTE WS-SORT-LIMIT = WS-DATE-COUNT - WS-SORT-I.           10790000
                                                                        10800000
           PERFORM P40020-DATE-COMPARE THRU P40020-EXIT                 10810000
               VARYING WS-SORT-J FROM 1 BY 1                            10820000
               UNTIL WS-SORT-J > WS-SORT-LIMIT.                         10830000
                                                                        10840000
       P40010-EXIT.                                                     10850000
           EXIT.                                                        10860000
           EJECT                                                        10870000
      ***************************************************************** 10880000
      *                                                               * 10890000
      *    PARAGRAPH:  P40020-DATE-COMPARE                            * 10900000
      *                                                               * 10910000
      *    FUNCTION :  COMPARE TWO ADJACENT DATE ROWS AND SWAP THEM   * 10920000
      *      WHEN THE LEFT ROW'S DATE TEXT SORTS AFTER THE RIGHT.     * 10930000
      *                                                               * 10940000
      *    CALLED BY:  P40010-DATE-OUTER-PASS                         * 10950000
      *                                                               * 10960000
      ***************************************************************** 10970000
                                                                        10980000
       P40020-DATE-COMPARE.                                             10990000
                                                                        11000000
           COMPUTE WS-SORT-J-NEXT = WS-SORT-J + 1.                      11010000
                                                                        11020000
           IF WDR-DATE (WS-SORT-J) > WDR-DATE (WS-SORT-J-NEXT)          11030000
               MOVE WS-DATE-ROW (WS-SORT-J)      TO WS-DATE-ROW-TEMP    11040000
               MOVE WS-DATE-ROW (WS-SORT-J-NEXT) TO                     11050000
                    WS-DATE-ROW (WS-SORT-J)                             11060000
               MOVE WS-DATE-ROW-TEMP             TO                     11070000
                    WS-DATE-ROW (WS-SORT-J-NEXT).                       11080000
                                                                        11090000
       P40020-EXIT.                                                     11100000
           EXIT.                                                        11110000
           EJECT                                                        11120000
      ***************************************************************** 11130000
      *                                                               * 11140000
      *    PARAGRAPH:  P50000-SORT-SOURCES                            * 11150000
      *                                                               * 11160000
      *    FUNCTION :  BUBBLE-SORT THE 5 SOURCE ROWS DESCENDING BY    * 11170000
      *      RECORD COUNT.                                            * 11180000
      *                                                               * 11190000
      *    CALLED BY:  P00000-MAINLINE                                * 11200000
      *                                                               * 11210000
      ***************************************************************** 11220000
                                                                        11230000
       P50000-SORT-SOURCES.                                             11240000
                                                                        11250000
           PERFORM P50010-SRC-OUTER-PASS THRU P50010-EXIT               11260000
               VARYING WS-SORT-I FROM 1 BY 1                            11270000
               UNTIL WS-SORT-I > 4.                                     11280000
                                                                        11290000
       P50000-EXIT.                                                     11300000
           EXIT.                                                        11310000
           EJECT                                                        11320000
      ***************************************************************** 11330000
      *                                                               * 11340000
      *    PARAGRAPH:  P50010-SRC-OUTER-PASS                          * 11350000
      *                                                               * 11360000
      *    FUNCTION :  ONE BUBBLE-SORT PASS OVER THE SOURCE TABLE.     *11370000
      *                                                               * 11380000
      *    CALLED BY:  P50000-SORT-SOURCES                            * 11390000
      *                                                               * 11400000
      ***************************************************************** 11410000
                                                                        11420000
       P50010-SRC-OUTER-PASS.                                           11430000
                                                                        11440000
           COMPUTE WS-SORT-LIMIT = 5 - WS-SORT-I.                       11450000
                                                                        11460000
           PERFORM P50020-SRC-COMPARE THRU P50020-EXIT                  11470000
               VARYING WS-SORT-J FROM 1 BY 1                            11480000
               UNTIL WS-SORT-J > WS-SORT-LIMIT.                         11490000
                                                                        11500000
       P50010-EXIT.                                                     11510000
           EXIT.                                                        11520000
           EJECT                                                        11530000
      ***************************************************************** 11540000
      *                                                               * 11550000
      *    PARAGRAPH:  P50020-SRC-COMPARE                             * 11560000
      *                                                               * 11570000
      *    FUNCTION :  COMPARE TWO ADJACENT SOURCE ROWS AND SWAP      * 11580000
      *      THEM WHEN THE LEFT ROW'S COUNT IS THE LOWER.             * 11590000
      *                                                               * 11600000
      *    CALLED BY:  P50010-SRC-OUTER-PASS                          * 11610000
      *                                                               * 11620000
      ***************************************************************** 11630000
                                                                        11640000
       P50020-SRC-COMPARE.                                              11650000
                                                                        11660000
           COMPUTE WS-SORT-J-NEXT = WS-SORT-J + 1.                      11670000
                                                                        11680000
           IF WSR-COUNT (WS-SORT-J) < WSR-COUNT (WS-SORT-J-NEXT)        11690000
               MOVE WS-SRC-ROW (WS-SORT-J)      TO WS-SRC-ROW-TEMP      11700000
               MOVE WS-SRC-ROW (WS-SORT-J-NEXT) TO                      11710000
                    WS-SRC-ROW (WS-SORT-J)                              11720000
               MOVE WS-SRC-ROW-TEMP             TO                      11730000
                    WS-SRC-ROW (WS-SORT-J-NEXT).                        11740000
                                                                        11750000
       P50020-EXIT.                                                     11760000
           EXIT.                                                        11770000
           EJECT                                                        11780000
      ***************************************************************** 11790000
      *                                                               * 11800000
      *    PARAGRAPH:  P60000-PRINT-REPORT                            * 11810000
      *                                                               * 11820000
      *    FUNCTION :  DRIVE THE PRINTING OF REPORT SECTIONS 2-6.     * 11830000
      *      THE CYCLE REPORT IS OPENED EXTEND SO SECTION 1, WRITTEN  * 11840000
      *      BY LSS010, PRECEDES THESE SECTIONS ON THE SAME REPORT.   * 11850000
      *                                                               * 11860000
      *    CALLED BY:  P00000-MAINLINE                                * 11870000
      *                                                               * 11880000
      ***************************************************************** 11890000
                                                                        11900000
       P60000-PRINT-REPORT.                                             11910000
                                                                        11920000
           PERFORM P61000-PRINT-OVERALL       THRU P61000-EXIT.         11930000
           PERFORM P62000-PRINT-AREA-ANALYSIS THRU P62000-EXIT.         11940000
           PERFORM P63000-PRINT-TRENDS        THRU P63000-EXIT.         11950000
           PERFORM P64000-PRINT-SOURCES       THRU P64000-EXIT.         11960000
           PERFORM P65000-PRINT-ALERTS        THRU P65000-EXIT.         11970000
                                                                        11980000
       P60000-EXIT.                                                     11990000
           EXIT.                                                        12000000
           EJECT                                                        12010000
      ***************************************************************** 12020000
      *                                                               * 12030000
      *    PARAGRAPH:  P61000-PRINT-OVERALL                           * 12040000
      *                                                               * 12050000
      *    FUNCTION :  SECTION 2 - OVERALL STATUS.                    * 12060000
      *                                                               * 12070000
      *    CALLED BY:  P60000-PRINT-REPORT                            * 12080000
      *                                                               * 12090000
      ***************************************************************** 12100000
                                                                        12110000
       P61000-PRINT-OVERALL.                                            12120000
                                                                        12130000
           WRITE RPT-FILE-REC FROM WS-RPT-TITLE2.                       12140000
                                                                        12150000
           IF WS-OA-COUNT = ZEROES                                      12160000
               WRITE RPT-FILE-REC FROM WS-RPT-NODATA2                   12170000
               GO TO P61000-EXIT.                                       12180000
                                                                        12190000
           MOVE 'MEAN ADJUSTED SENTIMENT . . .' TO WS-RSL-LABEL.        12200000
           MOVE WS-OA-MEAN-ADJ                  TO WS-RSL-VALUE.        12210000
           WRITE RPT-FILE-REC FROM WS-RPT-SGN-LINE.                     12220000
                                                                        12230000
           MOVE 'MEAN RAW SENTIMENT . . . . . .' TO WS-RSL-LABEL.       12240000
           MOVE WS-OA-MEAN-RAW                   TO WS-RSL-VALUE.       12250000
           WRITE RPT-FILE-REC FROM WS-RPT-SGN-LINE.                     12260000
                                                                        12270000
           MOVE 'MEAN CONFIDENCE . . . . . . .' TO WS-RSL-LABEL.        12280000
           MOVE WS-OA-MEAN-CONF                 TO WS-RSL-VALUE.        12290000
           WRITE RPT-FILE-REC FROM WS-RPT-SGN-LINE.                     12300000
                                                                        12310000
           MOVE 'RECORD COUNT . . . . . . . .' TO WS-RCL2-LABEL.        12320000
           MOVE WS-OA-COUNT                    TO WS-RCL2-VALUE.        12330000
           WRITE RPT-FILE-REC FROM WS-RPT-CNT-LINE2.                    12340000
                                                                        12350000
           MOVE 'ACTIVE ALERTS . . . . . . . .' TO WS-RCL2-LABEL.       12360000
           MOVE WS-ACTIVE-ALERT-COUNT            TO WS-RCL2-VALUE.      12370000
           WRITE RPT-FILE-REC FROM WS-RPT-CNT-LINE2.                    12380000
                                                                        12390000
       P61000-EXIT.                                                     12400000
           EXIT.                                                        12410000
           EJECT                                                        12420000
      ***************************************************************** 12430000
      *                                                               * 12440000
      *    PARAGRAPH:  P62000-PRINT-AREA-ANALYSIS                     * 12450000
      *                                                               * 12460000
      *    FUNCTION :  SECTION 3 - AREA ANALYSIS, ASCENDING BY MEAN   * 12470000
      *      SENTIMENT, "UNKNOWN" AND EMPTY AREAS OMITTED.             *12480000
      *                                                               * 12490000
      *    CALLED BY:  P60000-PRINT-REPORT                            * 12500000
      *                                                               * 12510000
      ***************************************************************** 12520000
                                                                        12530000
       P62000-PRINT-AREA-ANALYSIS.                                      12540000
                                                                        12550000
           MOVE ZEROES TO WS-AREA-GRAND-TOTAL.                          12560000
                                                                        12570000
           WRITE RPT-FILE-REC FROM WS-RPT-AREA-TITLE.                   12580000
           WRITE RPT-FILE-REC FROM WS-RPT-AREA-HEADING.                 12590000
                                                                        12600000
           PERFORM P62010-PRINT-AREA-ROW THRU P62010-EXIT               12610000
               VARYING WS-AREA-IX FROM 1 BY 1                           12620000
               UNTIL WS-AREA-IX > LSS-AREA-MAX.                         12630000
                                                                        12640000
           MOVE WS-AREA-GRAND-TOTAL TO WS-RAF-VALUE.                    12650000
           WRITE RPT-FILE-REC FROM WS-RPT-AREA-FOOTER.                  12660000
                                                                        12670000
       P62000-EXIT.                                                     12680000
           EXIT.                                                        12690000
           EJECT                                                        12700000
      ***************************************************************** 12710000
      *                                                               * 12720000
      *    PARAGRAPH:  P62010-PRINT-AREA-ROW                          * 12730000
      *                                                               * 12740000
      *    FUNCTION :  PRINT ONE AREA ROW IF IT HAS ANY RECORDS.      * 12750000
      *                                                               * 12760000
      *    CALLED BY:  P62000-PRINT-AREA-ANALYSIS                     * 12770000
      *                                                               * 12780000
      ***************************************************************** 12790000
                                                                        12800000
       P62010-PRINT-AREA-ROW.                                           12810000
                                                                        12820000
           IF WAR-COUNT (WS-AREA-IX) > ZEROES                           12830000
               MOVE WAR-AREA-NAME (WS-AREA-IX)   TO WS-RAD-AREA         12840000
               MOVE WAR-MEAN-ADJ (WS-AREA-IX)    TO WS-RAD-SENTIMENT    12850000
               MOVE WAR-COUNT (WS-AREA-IX)       TO WS-RAD-RECORDS      12860000
               MOVE WAR-MEAN-CONF (WS-AREA-IX)   TO WS-RAD-CONFIDENCE   12870000
               MOVE WAR-CRIME-COUNT (WS-AREA-IX) TO WS-RAD-CRIME        12880000
               MOVE WAR-TRAFFIC-COUNT (WS-AREA-IX)                      12890000
                                                  TO WS-RAD-TRAFFIC     12900000
               WRITE RPT-FILE-REC FROM WS-RPT-AREA-DETAIL               12910000
               ADD WAR-COUNT (WS-AREA-IX) TO WS-AREA-GRAND-TOTAL.       12920000
                                                                        12930000
       P62010-EXIT.                                                     12940000
           EXIT.                                                        12950000
           EJECT                                                        12960000
      ***************************************************************** 12970000
      *                                                               * 12980000
      *    PARAGRAPH:  P63000-PRINT-TRENDS                            * 12990000
      *                                                               * 13000000
      *    FUNCTION :  SECTION 4 - DAILY TRENDS, ASCENDING BY DATE.   * 13010000
      *                                                               * 13020000
      *    CALLED BY:  P60000-PRINT-REPORT                            * 13030000
      *                                                               * 13040000
      ***************************************************************** 13050000
                                                                        13060000
       P63000-PRINT-TRENDS.                                             13070000
                                                                        13080000
           WRITE RPT-FILE-REC FROM WS-RPT-TREND-TITLE.                  13090000
           WRITE RPT-FILE-REC FROM WS-RPT-TREND-HEADING.                13100000
                                                                        13110000
           IF WS-DATE-COUNT = ZEROES                                    13120000
               GO TO P63000-EXIT.                                       13130000
                                                                        13140000
           PERFORM P63010-PRINT-TREND-ROW THRU P63010-EXIT              13150000
               VARYING WS-DATE-IX FROM 1 BY 1                           13160000
               UNTIL WS-DATE-IX > WS-DATE-COUNT.                        13170000
                                                                        13180000
       P63000-EXIT.                                                     13190000
           EXIT.                                                        13200000
           EJECT                                                        13210000
      ***************************************************************** 13220000
      *                                                               * 13230000
      *    PARAGRAPH:  P63010-PRINT-TREND-ROW                         * 13240000
      *                                                               * 13250000
      *    FUNCTION :  PRINT ONE DAILY TREND ROW.                     * 13260000
      *                                                               * 13270000
      *    CALLED BY:  P63000-PRINT-TRENDS                            * 13280000
      *                                                               * 13290000
      ***************************************************************** 13300000
                                                                        13310000
       P63010-PRINT-TREND-ROW.                                          13320000
                                                                        13330000
           MOVE WDR-DATE (WS-DATE-IX)        TO WS-RTD-DATE.            13340000
           MOVE WDR-MEAN-ADJ (WS-DATE-IX)    TO WS-RTD-SENTIMENT.       13350000
           MOVE WDR-MEAN-RAW (WS-DATE-IX)    TO WS-RTD-RAW-SENT.        13360000
           MOVE WDR-COUNT (WS-DATE-IX)       TO WS-RTD-RECORDS.         13370000
           MOVE WDR-CRIME-COUNT (WS-DATE-IX) TO WS-RTD-INCIDENTS.       13380000
           WRITE RPT-FILE-REC FROM WS-RPT-TREND-DETAIL.                 13390000
                                                                        13400000
       P63010-EXIT.                                                     13410000
           EXIT.                                                        13420000
           EJECT                                                        13430000
      ***************************************************************** 13440000
      *                                                               * 13450000
      *    PARAGRAPH:  P64000-PRINT-SOURCES                           * 13460000
      *                                                               * 13470000
      *    FUNCTION :  SECTION 5 - SOURCE BREAKDOWN, DESCENDING BY    * 13480000
      *      RECORD COUNT.                                            * 13490000
      *                                                               * 13500000
      *    CALLED BY:  P60000-PRINT-REPORT                            * 13510000
      *                                                               * 13520000
      ***************************************************************** 13530000
                                                                        13540000
       P64000-PRINT-SOURCES.                                            13550000
                                                                        13560000
           WRITE RPT-FILE-REC FROM WS-RPT-SRC-TITLE.                    13570000
           WRITE RPT-FILE-REC FROM WS-RPT-SRC-HEADING.                  13580000
                                                                        13590000
           PERFORM P64010-PRINT-SRC-ROW THRU P64010-EXIT                13600000
               VARYING WS-SRC-IX FROM 1 BY 1                            13610000
               UNTIL WS-SRC-IX > 5.                                     13620000
                                                                        13630000
       P64000-EXIT.                                                     13640000
           EXIT.                                                        13650000
           EJECT                                                        13660000
      ***************************************************************** 13670000
      *                                                               * 13680000
      *    PARAGRAPH:  P64010-PRINT-SRC-ROW                           * 13690000
      *                                                               * 13700000
      *    FUNCTION :  PRINT ONE SOURCE BREAKDOWN ROW.                * 13710000
      *                                                               * 13720000
      *    CALLED BY:  P64000-PRINT-SOURCES                           * 13730000
      *                                                               * 13740000
      ***************************************************************** 13750000
                                                                        13760000
       P64010-PRINT-SRC-ROW.                                            13770000
                                                                        13780000
           MOVE WSR-DISPLAY-NAME (WS-SRC-IX) TO WS-RSD-SOURCE.          13790000
           MOVE WSR-COUNT (WS-SRC-IX)        TO WS-RSD-COUNT.           13800000
           MOVE WSR-MEAN-ADJ (WS-SRC-IX)     TO WS-RSD-SENTIMENT.       13810000
           MOVE WSR-MEAN-RAW (WS-SRC-IX)     TO WS-RSD-RAW-SENT.        13820000
           MOVE WSR-PCT (WS-SRC-IX)          TO WS-RSD-PCT.             13830000
           WRITE RPT-FILE-REC FROM WS-RPT-SRC-DETAIL.                   13840000
                                                                        13850000
       P64010-EXIT.                                                     13860000
           EXIT.                                                        13870000
           EJECT                                                        13880000
      ***************************************************************** 13890000
      *                                                               * 13900000
      *    PARAGRAPH:  P65000-PRINT-ALERTS                            * 13910000
      *                                                               * 13920000
      *    FUNCTION :  SECTION 6 - ALERT LISTING, IN THE ORDER THE    * 13930000
      *      ALERT STORE WAS READ.                                    * 13940000
      *                                                               * 13950000
      *    CALLED BY:  P60000-PRINT-REPORT                            * 13960000
      *                                                               * 13970000
      ***************************************************************** 13980000
                                                                        13990000
       P65000-PRINT-ALERTS.                                             14000000
                                                                        14010000
           WRITE RPT-FILE-REC FROM WS-RPT-ALERT-TITLE.                  14020000
           WRITE RPT-FILE-REC FROM WS-RPT-ALERT-HEADING.                14030000
                                                                        14040000
           IF WS-ALERT-ROW-COUNT = ZEROES                               14050000
               GO TO P65000-EXIT.                                       14060000
                                                                        14070000
           PERFORM P65010-PRINT-ALERT-ROW THRU P65010-EXIT              14080000
               VARYING WS-ALERT-IX FROM 1 BY 1                          14090000
               UNTIL WS-ALERT-IX > WS-ALERT-ROW-COUNT.                  14100000
                                                                        14110000
       P65000-EXIT.                                                     14120000
           EXIT.                                                        14130000
           EJECT                                                        14140000
      ***************************************************************** 14150000
      *                                                               * 14160000
      *    PARAGRAPH:  P65010-PRINT-ALERT-ROW                         * 14170000
      *                                                               * 14180000
      *    FUNCTION :  PRINT ONE ALERT LISTING ROW.                   * 14190000
      *                                                               * 14200000
      *    CALLED BY:  P65000-PRINT-ALERTS                            * 14210000
      *                                                               * 14220000
      ***************************************************************** 14230000
                                                                        14240000
       P65010-PRINT-ALERT-ROW.                                          14250000
                                                                        14260000
           MOVE WAT-SEVERITY (WS-ALERT-IX) TO WS-RALD-SEVERITY.         14270000
           MOVE WAT-AREA (WS-ALERT-IX)     TO WS-RALD-AREA.             14280000
           MOVE WAT-MESSAGE (WS-ALERT-IX)  TO WS-RALD-MESSAGE.          14290000
           WRITE RPT-FILE-REC FROM WS-RPT-ALERT-DETAIL.                 14300000
                                                                        14310000
       P65010-EXIT.                                                     14320000
           EXIT.                                                        14330000

                                                                        00010000
      ***************************************************************** 00020000
      *    LSSLEX PARAMETER PASS AREA                                  *00030000
      ***************************************************************** 00040000
                                                                        00050000
       01  LSSLEX-PARMS.                                                00060000
           03  LSSLEX-TEXT             PIC X(200)  VALUE SPACES.        00070000
           03  LSSLEX-RAW-SENTIMENT    PIC S9V999  VALUE ZEROES.        00080000
           03  LSSLEX-WORD-HIT-COUNT   PIC S9(5)   VALUE ZEROES COMP-3. 00090000
           03  LSSLEX-CONFIDENCE       PIC 9V99    VALUE ZEROES.        00100000
           03  LSSLEX-RETURN-CODE      PIC 9(2)    VALUE ZEROES.        00110000
               88  LSSLEX-OK                       VALUE 00.            00120000
               88  LSSLEX-NO-WORDS-FOUND            VALUE 04.           00130000

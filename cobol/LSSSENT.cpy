      ******************************************************************00010000
      * ENRICHED SENTIMENT RECORD  -- SENTDATA (SEQUENTIAL, FIXED)    * 00020000
      * ACCUMULATED STORE OF SCORED / BIAS-CORRECTED / ENRICHED       * 00030000
      * SECURITY REPORTS.  WRITTEN BY LSS010, RE-READ BY LSS020.      * 00040000
      ******************************************************************00050000
       01  SENT-RECORD.                                                 00060000
           05  SENT-SOURCE             PIC X(10).                       00070000
           05  SENT-TEXT                PIC X(200).                     00080000
           05  SENT-RAW-SENTIMENT      PIC S9V999.                      00090000
           05  SENT-ADJ-SENTIMENT      PIC S9V999.                      00100000
           05  SENT-ADJ-SENTIMENT-R    REDEFINES SENT-ADJ-SENTIMENT.    00110000
               10 SENT-ADJ-SIGN        PIC S9.                          00120000
               10 SENT-ADJ-DECIMAL     PIC 999.                         00130000
           05  SENT-LOCATION           PIC X(20).                       00140000
           05  SENT-TIMESTAMP          PIC X(19).                       00150000
           05  SENT-CONFIDENCE         PIC 9V99.                        00160000
           05  SENT-CATEGORY           PIC X(15).                       00170000
           05  SENT-LANGUAGE           PIC X(10).                       00180000
           05  FILLER                  PIC X(215).                      00190000
